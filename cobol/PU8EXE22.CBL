000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PU8EXE22.
000300 AUTHOR.        OSCAR SEI ITI TANIGUCHI.
000400 INSTALLATION.  FUTURE SCHOOL - NUCLEO DE PROCESSAMENTO DE LOTE.
000500 DATE-WRITTEN.  25/04/1994.
000600 DATE-COMPILED. 25/04/1994.
000700 SECURITY.      USO INTERNO - PROJETO INSCRICOES.
000800*
000900*================================================================*
001000*  COMPARA O NUMERO DE DOCUMENTO EXTRAIDO DE CADA CERTIFICADO    *
001100*  CONTRA O REPORTE DE INSCRICAO (ROSTFILE) - IGUALDADE EXATA,  *
001200*  CONSUMINDO A LINHA DO ROSTER (UM DOCUMENTO SO CASA COM UM     *
001300*  CERTIFICADO), E NA FALTA DELA O GRAU DE SEMELHANCA (RATIO     *
001400*  SIMPLES) CONTRA A LISTA TODA, INCLUSIVE OS JA CONSUMIDOS.     *
001500*================================================================*
001600*  HISTORICO DE ALTERACOES                                       *
001700*  25/04/1994 OSIT  CT-1994-0041 PROGRAMA ORIGINAL - CARGA DO    *
001800*                   ROSTER DE DOCUMENTOS E COMPARACAO EXATA      *
001900*                   (CADA DOCUMENTO DO ROSTER SO PODE SER        *
002000*                   CONSUMIDO UMA VEZ).                          *
002100*  03/10/1995 OSIT  CT-1995-0083 INCLUIDOS OS PADROES NUIP_MENOR *
002200*                   E RUMV_PPT NA EXTRACAO DO DOCUMENTO (ANTES   *
002300*                   SO PEGAVA CEDULA DE CIUDADANIA).             *
002400*  20/05/1997 RCFAL CT-1997-0048 INCLUIDO O CALCULO DE           *
002500*                   SEMELHANCA (RATIO) QUANDO NAO HA DOCUMENTO   *
002600*                   EXATAMENTE IGUAL NO ROSTER - A BUSCA RODA    *
002700*                   NA LISTA TODA, INCLUSIVE NOS JA CONSUMIDOS.  *
002800*  24/08/1999 MFAL  CT-1999-0073 AJUSTE ANO 2000 - WS-ANO-SYS    *
002900*                   PASSOU A GUARDAR O SECULO COMPLETO.          *
003000*  14/02/2003 JPAZ  CT-2003-0015 CORRIGIDO O LIMITE DE 15        *
003100*                   DIGITOS NA COLETA DA CEDULA - NUMEROS COM    *
003200*                   MAIS DE 15 DIGITOS ESTAVAM TRANSBORDANDO O   *
003300*                   CAMPO.                                       *
003400*  09/09/2006 JPAZ  CT-2006-0027 INCLUIDOS OS CONTADORES DE      *
003500*                   EXATO/PARCIAL/SEM COINCIDENCIA NO RESUMO DE  *
003600*                   FIM DE JOB.                                  *
003700*================================================================*
003800*
003900 ENVIRONMENT    DIVISION.
004000 CONFIGURATION  SECTION.
004100 SPECIAL-NAMES.
004200     C01                     IS TOP-OF-FORM
004300     CLASS DIGITO-VALIDO     IS "0" THRU "9"
004400     UPSI-0  ON  STATUS      IS WS-SW-RASTRO-LIGADO
004500             OFF STATUS      IS WS-SW-RASTRO-DESLIGADO.
004600*
004700 INPUT-OUTPUT   SECTION.
004800 FILE-CONTROL.
004900*
005000     SELECT     CERTFILE    ASSIGN TO DISK
005100                            ORGANIZATION LINE SEQUENTIAL
005200                            ACCESS SEQUENTIAL
005300                            FILE STATUS FS-CERTFILE.
005400*
005500     SELECT     ROSTFILE    ASSIGN TO DISK
005600                            ORGANIZATION LINE SEQUENTIAL
005700                            ACCESS SEQUENTIAL
005800                            FILE STATUS FS-ROSTFILE.
005900*
006000     SELECT     DOCRES      ASSIGN TO DISK
006100                            ORGANIZATION LINE SEQUENTIAL
006200                            ACCESS SEQUENTIAL
006300                            FILE STATUS FS-DOCRES.
006400*
006500 DATA           DIVISION.
006600 FILE           SECTION.
006700*
006800 FD CERTFILE
006900     RECORD     CONTAINS    250 CHARACTERS
007000     RECORDING  MODE        IS F
007100     LABEL      RECORD      IS STANDARD
007200     DATA       RECORD      IS REG-CERTIFICADO
007300     VALUE OF FILE-ID IS "ARQUIVOS/CERTFILE.TXT".
007400 COPY CERTREG.
007500*
007600 FD ROSTFILE
007700     RECORD     CONTAINS    80 CHARACTERS
007800     RECORDING  MODE        IS F
007900     LABEL      RECORD      IS STANDARD
008000     DATA       RECORD      IS REG-INSCRICAO
008100     VALUE OF FILE-ID IS "ARQUIVOS/ROSTFILE.TXT".
008200 COPY ROSTREG.
008300*
008400 FD DOCRES
008500     RECORD     CONTAINS    125 CHARACTERS
008600     RECORDING  MODE        IS F
008700     LABEL      RECORD      IS OMITTED
008800     DATA       RECORD      IS REG-RESULTADO-DOCTO
008900     VALUE OF FILE-ID IS "ARQUIVOS/DOCRES.TXT".
009000 COPY DOCREG.
009100*
009200 WORKING-STORAGE SECTION.
009300*
009400*  AREA PARA OBTER DATA E HORA
009500*
009600 01 WS-DATA-HORARIO-SYS.
009700    05 WS-DATA-SYS.
009800       10 WS-ANO-SYS        PIC 9(04).                            CT990073
009900       10 WS-MES-SYS        PIC 9(02).
010000       10 WS-DIA-SYS        PIC 9(02).
010100    05 WS-HORARIO-SYS.
010200       10 WS-HOR-SYS        PIC 9(02).
010300       10 WS-MIN-SYS        PIC 9(02).
010400    05 FILLER               PIC X(09).
010500*
010600 01 WS-DATA-SYS-R REDEFINES WS-DATA-HORARIO-SYS.
010700    05 WS-DATA-SYS-AAAA     PIC 9(04).
010800    05 WS-DATA-SYS-MM       PIC 9(02).
010900    05 WS-DATA-SYS-DD       PIC 9(02).
011000    05 FILLER               PIC X(13).
011100*
011200* FILE STATUS
011300*
011400 77 FS-CERTFILE             PIC X(02) VALUE SPACES.
011500 77 FS-ROSTFILE             PIC X(02) VALUE SPACES.
011600 77 FS-DOCRES               PIC X(02) VALUE SPACES.
011700 77 FS-COD-STATUS           PIC X(02) VALUE SPACES.
011800 77 FS-ARQUIVO              PIC X(08) VALUE SPACES.
011900 77 FS-OPERACAO             PIC X(13) VALUE SPACES.
012000 77 FS-ABERTURA             PIC X(13) VALUE 'NA ABERTURA'.
012100 77 FS-LEITURA              PIC X(13) VALUE 'NA LEITURA'.
012200 77 FS-GRAVACAO             PIC X(13) VALUE 'NA GRAVACAO'.
012300 77 FS-FECHAMENTO           PIC X(13) VALUE 'NO FECHAMENTO'.
012400*
012500*  ACUMULADORES
012600*
012700 77 ACUM-LIDOS              PIC 9(06) VALUE ZEROS.
012800 77 ACUM-ROSTER             PIC 9(06) VALUE ZEROS.
012900 77 ACUM-GRAVADOS           PIC 9(06) VALUE ZEROS.
013000 77 ACUM-EXATOS             PIC 9(06) VALUE ZEROS.                CT060027
013100 77 ACUM-PARCIAL            PIC 9(06) VALUE ZEROS.                CT060027
013200 77 ACUM-SEM-MATCH          PIC 9(06) VALUE ZEROS.                CT060027
013300*
013400*  TABELA DO REPORTE DE INSCRICAO (ROSTFILE) EM MEMORIA - CADA
013500*  DOCUMENTO TEM UM SINALIZADOR DE DISPONIVEL, QUE E DESLIGADO
013600*  NA PRIMEIRA VEZ QUE UM CERTIFICADO BATE EXATO NELE.
013700*
013800 77 WS-QTD-ROSTER           PIC 9(04) VALUE ZEROS.
013900 01 WS-TAB-ROSTER.
014000    05 WS-OCO-ROSTER        OCCURS 3000 TIMES
014100                            INDEXED BY IX-ROS IX-ROS2.
014200       10 WS-ROS-DOCNUM-ORIG PIC X(15).
014300       10 WS-ROS-DOCNUM-NORM PIC X(15).
014400       10 WS-ROS-DISPONIVEL  PIC 9(01).
014500    05 FILLER               PIC X(04).
014600*
014700*  AREA DE TRABALHO DE CADA CERTIFICADO / COMPARACAO
014800*
014900 77 WS-DOCNUM-EXTRAIDO      PIC X(15) VALUE SPACES.
015000 77 WS-DOCTIPO-EXTRAIDO     PIC X(14) VALUE SPACES.
015100 77 WS-DOC-VAZIO            PIC 9(01) VALUE ZERO.
015200 77 WS-ACHOU-ANCORA         PIC 9(01) VALUE ZERO.
015300 77 WS-ACHOU-EXATO          PIC 9(01) VALUE ZERO.
015400 77 WS-MELHOR-DOC           PIC X(15) VALUE SPACES.
015500 77 WS-MELHOR-DOC-EXATO     PIC X(15) VALUE SPACES.
015600 77 WS-MELHOR-SCORE         PIC 9(03) VALUE ZERO.
015700 77 WS-POS-INICIO           PIC 9(03) VALUE ZERO.
015800 77 WS-POS-FIM              PIC 9(03) VALUE ZERO.
015900 77 WS-POS-ACHADA           PIC 9(03) VALUE ZERO.
016000 77 WS-BUSCA-INICIO         PIC 9(03) VALUE ZERO.
016100 77 WS-LIMITE-BUSCA         PIC 9(03) VALUE ZERO.
016200 77 WS-TAM-TEXTO            PIC 9(03) VALUE 200.
016300 77 WS-TAM-BRUTO            PIC 9(03) VALUE ZERO.
016400 77 WS-PERMITE-PONTO        PIC 9(01) VALUE ZERO.
016500 77 WS-FLAG-PAROU-DIGITO    PIC 9(01) VALUE ZERO.
016600*
016700*  VISAO DO TEXTO DO CERTIFICADO, EM MAIUSCULAS, USADA SO PARA
016800*  LOCALIZAR AS ANCORAS (A COLETA DOS DIGITOS E FEITA NO TEXTO
016900*  ORIGINAL).
017000*
017100 01 WS-TEXTO-UPPER          PIC X(200) VALUE SPACES.
017200 01 WS-TEXTO-UPPER-R REDEFINES WS-TEXTO-UPPER.
017300    05 WS-UPPER-CHAR        PIC X(01) OCCURS 200 TIMES.
017400*
017500 01 WS-TEXTO-ORIG-R REDEFINES REG-CERTIFICADO.
017600    05 FILLER               PIC X(40).
017700    05 WS-ORIG-CHAR         PIC X(01) OCCURS 200 TIMES.
017800    05 FILLER               PIC X(10).
017900*
018000 77 WS-IND-I                PIC 9(03) VALUE ZERO.
018100 77 WS-IND-J                PIC 9(03) VALUE ZERO.
018200*
018300 01 WS-AREA-BRUTA           PIC X(80) VALUE SPACES.
018400 01 WS-AREA-BRUTA-R REDEFINES WS-AREA-BRUTA.
018500    05 WS-BRUTA-CHAR        PIC X(01) OCCURS 80 TIMES.
018600*
018700*  ANCORAS DO PADRAO DE DOCUMENTO (IGUAIS AO PU8EXE20)
018800*
018900 77 ANC-DOC-1-INI           PIC X(21) VALUE
019000    "CEDULA DE CIUDADANIA:".
019100 77 ANC-DOC-1-INI-LEN       PIC 9(03) VALUE 21.
019200*
019300 77 ANC-DOC-2-INI           PIC X(39) VALUE
019400    "NUMERO UNICO DE IDENTIFICACION PERSONAL".
019500 77 ANC-DOC-2-INI-LEN       PIC 9(03) VALUE 39.
019600*
019700 77 ANC-DOC-3-INI           PIC X(14) VALUE "NUMERO DE RUMV".
019800 77 ANC-DOC-3-INI-LEN       PIC 9(03) VALUE 14.
019900*
020000 77 WS-ANCORA-TXT           PIC X(40) VALUE SPACES.
020100 77 WS-ANCORA-LEN           PIC 9(03) VALUE ZERO.
020200*
020300*  MOTOR DE SEMELHANCA (U3) - DISTANCIA PONDERADA ENTRE DOIS
020400*  NUMEROS DE DOCUMENTO (INSERCAO=1, EXCLUSAO=1, SUBSTITUICAO=2)
020500*  - RATIO SIMPLES, SEM REORDENAR DIGITOS (CT-1997-0048).
020600*
020700 77 WS-STR-A                PIC X(15) VALUE SPACES.
020800 77 WS-STR-B                PIC X(15) VALUE SPACES.
020900 01 WS-STR-A-R REDEFINES WS-STR-A.
021000    05 WS-CHAR-A            PIC X(01) OCCURS 15 TIMES.
021100 01 WS-STR-B-R REDEFINES WS-STR-B.
021200    05 WS-CHAR-B            PIC X(01) OCCURS 15 TIMES.
021300 77 WS-LEN-A                PIC 9(02) VALUE ZERO.
021400 77 WS-LEN-B                PIC 9(02) VALUE ZERO.
021500 77 WS-DIST                 PIC 9(02) VALUE ZERO.
021600 77 WS-CUSTO-SUBST          PIC 9(02) VALUE ZERO.
021700 77 WS-MENOR-CELULA         PIC 9(02) VALUE ZERO.
021800 77 WS-SCORE-ATUAL          PIC 9(03) VALUE ZERO.
021900 77 WS-LIN-ATU              PIC 9(02) VALUE ZERO.
022000 77 WS-COL-ATU              PIC 9(02) VALUE ZERO.
022100 01 WS-TAB-DIST-ANT.
022200    05 WS-DIST-ANT          PIC 9(02) OCCURS 16 TIMES.
022300    05 FILLER               PIC X(02).
022400 01 WS-TAB-DIST-ATU.
022500    05 WS-DIST-ATU          PIC 9(02) OCCURS 16 TIMES.
022600    05 FILLER               PIC X(02).
022700*
022800 77 WS-SCORE-ED              PIC ZZ9.
022900 77 WS-STATUS-TEXTO          PIC X(30) VALUE SPACES.
023000*
023100 PROCEDURE      DIVISION.
023200*
023300*================================================================*
023400 000-00-INICIO              SECTION.
023500*================================================================*
023600     PERFORM 001-00-ABRIR-ARQUIVOS.
023700     PERFORM 002-00-OBTER-DATA-HORA.
023800     PERFORM 003-00-CARREGAR-ROSTER.
023900     PERFORM 004-00-LER-CERTFILE.
024000     PERFORM 100-00-PROCESSAR-CERTIFICADO
024100         UNTIL FS-CERTFILE EQUAL '10'.
024200     PERFORM 006-00-FECHAR-ARQUIVOS.
024300     STOP RUN.
024400*
024500*================================================================*
024600 001-00-ABRIR-ARQUIVOS      SECTION.
024700*================================================================*
024800     MOVE FS-ABERTURA       TO FS-OPERACAO.
024900     OPEN INPUT  CERTFILE
025000                 ROSTFILE
025100          OUTPUT DOCRES.
025200     PERFORM 001-02-FS-CERTFILE.
025300     PERFORM 001-03-FS-ROSTFILE.
025400     PERFORM 001-04-FS-DOCRES.
025500*
025600 001-00-FIM.                EXIT.
025700*
025800*================================================================*
025900 001-02-FS-CERTFILE         SECTION.
026000*================================================================*
026100     MOVE 'CERTFILE'        TO FS-ARQUIVO.
026200     MOVE FS-CERTFILE       TO FS-COD-STATUS.
026300     IF FS-CERTFILE NOT EQUAL '00' AND '10'
026400         PERFORM 900-00-ERRO.
026500*
026600 001-02-FIM.                EXIT.
026700*
026800*================================================================*
026900 001-03-FS-ROSTFILE         SECTION.
027000*================================================================*
027100     MOVE 'ROSTFILE'        TO FS-ARQUIVO.
027200     MOVE FS-ROSTFILE       TO FS-COD-STATUS.
027300     IF FS-ROSTFILE NOT EQUAL '00' AND '10'
027400         PERFORM 900-00-ERRO.
027500*
027600 001-03-FIM.                EXIT.
027700*
027800*================================================================*
027900 001-04-FS-DOCRES           SECTION.
028000*================================================================*
028100     MOVE 'DOCRES'          TO FS-ARQUIVO.
028200     MOVE FS-DOCRES         TO FS-COD-STATUS.
028300     IF FS-DOCRES NOT EQUAL '00' AND '10'
028400         PERFORM 900-00-ERRO.
028500*
028600 001-04-FIM.                EXIT.
028700*
028800*================================================================*
028900 002-00-OBTER-DATA-HORA     SECTION.
029000*================================================================*
029100     ACCEPT WS-DATA-SYS     FROM DATE.
029200     ACCEPT WS-HORARIO-SYS  FROM TIME.
029300*
029400 002-00-FIM.                EXIT.
029500*
029600*================================================================*
029700 003-00-CARREGAR-ROSTER     SECTION.
029800*================================================================*
029900*    CARREGA O ROSTFILE INTEIRO NA TABELA WS-TAB-ROSTER, JA COM
030000*    O DOCUMENTO NORMALIZADO (U1 - SO DIGITOS) E O SINALIZADOR
030100*    DE DISPONIVEL LIGADO.
030200     PERFORM 003-01-LER-ROSTFILE.
030300     PERFORM 003-02-GUARDAR-ROSTER
030400         UNTIL FS-ROSTFILE EQUAL '10'.
030500*
030600 003-00-FIM.                EXIT.
030700*
030800*================================================================*
030900 003-01-LER-ROSTFILE        SECTION.
031000*================================================================*
031100     MOVE FS-LEITURA        TO FS-OPERACAO.
031200     READ ROSTFILE.
031300     IF FS-ROSTFILE NOT EQUAL '10'
031400         PERFORM 001-03-FS-ROSTFILE
031500         ADD 1               TO ACUM-ROSTER.
031600*
031700 003-01-FIM.                EXIT.
031800*
031900*================================================================*
032000 003-02-GUARDAR-ROSTER      SECTION.
032100*================================================================*
032200     IF WS-QTD-ROSTER LESS 3000
032300         ADD 1                    TO WS-QTD-ROSTER
032400         SET IX-ROS               TO WS-QTD-ROSTER
032500         MOVE ROST-DOCNUM         TO WS-ROS-DOCNUM-ORIG (IX-ROS)
032600         MOVE 1                   TO WS-ROS-DISPONIVEL (IX-ROS)
032700         MOVE SPACES              TO WS-AREA-BRUTA
032800         MOVE ROST-DOCNUM         TO WS-AREA-BRUTA (1:15)
032900         PERFORM 175-00-NORMALIZAR-DIGITOS
033000         MOVE WS-DOCNUM-EXTRAIDO  TO WS-ROS-DOCNUM-NORM (IX-ROS).
033100     PERFORM 003-01-LER-ROSTFILE.
033200*
033300 003-02-FIM.                EXIT.
033400*
033500*================================================================*
033600 004-00-LER-CERTFILE        SECTION.
033700*================================================================*
033800     MOVE FS-LEITURA        TO FS-OPERACAO.
033900     READ CERTFILE.
034000     IF FS-CERTFILE NOT EQUAL '10'
034100         PERFORM 001-02-FS-CERTFILE
034200         ADD 1               TO ACUM-LIDOS.
034300*
034400 004-00-FIM.                EXIT.
034500*
034600*================================================================*
034700 100-00-PROCESSAR-CERTIFICADO SECTION.
034800*================================================================*
034900     PERFORM 195-00-CONSTRUIR-TEXTO-UPPER.
035000     PERFORM 120-00-EXTRAIR-DOCUMENTO.
035100     PERFORM 320-00-AVALIAR-DOCUMENTO.
035200     PERFORM 600-00-GRAVAR-DOCRES.
035300     PERFORM 004-00-LER-CERTFILE.
035400*
035500 100-00-FIM.                EXIT.
035600*
035700*================================================================*
035800 120-00-EXTRAIR-DOCUMENTO   SECTION.
035900*================================================================*
036000*    PADRAO 1 - CEDULA_ADULTO : DIGITOS (COM PONTOS DE MILHAR)
036100*    DEPOIS DE "CEDULA DE CIUDADANIA:"
036200     MOVE ANC-DOC-1-INI     TO WS-ANCORA-TXT.
036300     MOVE ANC-DOC-1-INI-LEN TO WS-ANCORA-LEN.
036400     MOVE 1                 TO WS-PERMITE-PONTO.
036500     PERFORM 170-00-COLETAR-DOCUMENTO.
036600     IF WS-DOCNUM-EXTRAIDO NOT EQUAL SPACES
036700         MOVE 'CEDULA_ADULTO' TO WS-DOCTIPO-EXTRAIDO
036800     ELSE
036900*        PADRAO 2 - NUIP_MENOR                                    CT950083
037000         MOVE ANC-DOC-2-INI     TO WS-ANCORA-TXT                  CT950083
037100         MOVE ANC-DOC-2-INI-LEN TO WS-ANCORA-LEN                  CT950083
037200         MOVE 0                 TO WS-PERMITE-PONTO               CT950083
037300         PERFORM 170-00-COLETAR-DOCUMENTO                         CT950083
037400         IF WS-DOCNUM-EXTRAIDO NOT EQUAL SPACES                   CT950083
037500             MOVE 'NUIP_MENOR'   TO WS-DOCTIPO-EXTRAIDO           CT950083
037600         ELSE                                                     CT950083
037700*            PADRAO 3 - RUMV_PPT                                  CT950083
037800             MOVE ANC-DOC-3-INI     TO WS-ANCORA-TXT              CT950083
037900             MOVE ANC-DOC-3-INI-LEN TO WS-ANCORA-LEN              CT950083
038000             MOVE 0                 TO WS-PERMITE-PONTO           CT950083
038100             PERFORM 170-00-COLETAR-DOCUMENTO                     CT950083
038200             IF WS-DOCNUM-EXTRAIDO NOT EQUAL SPACES               CT950083
038300                 MOVE 'RUMV_PPT'    TO WS-DOCTIPO-EXTRAIDO        CT950083
038400             ELSE                                                 CT950083
038500                 MOVE 'NO IDENTIFICADO' TO WS-DOCTIPO-EXTRAIDO.   CT950083
038600*
038700 120-00-FIM.                EXIT.
038800*
038900*================================================================*
039000 163-00-LOCALIZAR-ANCORA    SECTION.
039100*================================================================*
039200     MOVE ZERO               TO WS-POS-ACHADA.
039300     COMPUTE WS-LIMITE-BUSCA = WS-TAM-TEXTO - WS-ANCORA-LEN + 1.
039400     IF WS-LIMITE-BUSCA NOT LESS WS-BUSCA-INICIO
039500         PERFORM 165-00-TESTAR-POSICAO
039600             VARYING WS-IND-I FROM WS-BUSCA-INICIO BY 1
039700             UNTIL WS-IND-I GREATER WS-LIMITE-BUSCA
039800                OR WS-POS-ACHADA GREATER ZERO.
039900*
040000 163-00-FIM.                EXIT.
040100*
040200*================================================================*
040300 165-00-TESTAR-POSICAO      SECTION.
040400*================================================================*
040500     IF WS-UPPER-CHAR (WS-IND-I : WS-ANCORA-LEN)
040600            EQUAL WS-ANCORA-TXT (1 : WS-ANCORA-LEN)
040700         MOVE WS-IND-I        TO WS-POS-ACHADA.
040800*
040900 165-00-FIM.                EXIT.
041000*
041100*================================================================*
041200 170-00-COLETAR-DOCUMENTO   SECTION.
041300*================================================================*
041400*    PROCURA A ANCORA EM WS-ANCORA-TXT/LEN E, SE ACHAR, JUNTA
041500*    OS DIGITOS (E PONTOS DE MILHAR, SE WS-PERMITE-PONTO = 1)
041600*    QUE VEM DEPOIS, ATE O PRIMEIRO CARACTER QUE NAO SEJA
041700*    DIGITO (NEM PONTO QUANDO PERMITIDO).  NORMALIZA PARA SO
041800*    DIGITOS (U1) EM WS-DOCNUM-EXTRAIDO.
041900     MOVE SPACES              TO WS-DOCNUM-EXTRAIDO.
042000     MOVE ZERO                TO WS-POS-ACHADA.
042100     MOVE 1                   TO WS-BUSCA-INICIO.
042200     PERFORM 163-00-LOCALIZAR-ANCORA.
042300     IF WS-POS-ACHADA GREATER ZERO
042400         COMPUTE WS-POS-INICIO = WS-POS-ACHADA + WS-ANCORA-LEN
042500         PERFORM 171-00-SALTAR-ESPACOS
042600         PERFORM 172-00-COLETAR-DIGITOS.
042700*
042800 170-00-FIM.                EXIT.
042900*
043000*================================================================*
043100 171-00-SALTAR-ESPACOS      SECTION.
043200*================================================================*
043300     PERFORM 173-00-TESTAR-ESPACO
043400         VARYING WS-IND-I FROM WS-POS-INICIO BY 1
043500         UNTIL WS-IND-I GREATER WS-TAM-TEXTO
043600            OR WS-ORIG-CHAR (WS-IND-I) NOT EQUAL SPACE.
043700     MOVE WS-IND-I             TO WS-POS-INICIO.
043800*
043900 171-00-FIM.                EXIT.
044000*
044100*================================================================*
044200 172-00-COLETAR-DIGITOS     SECTION.
044300*================================================================*
044400     MOVE SPACES               TO WS-AREA-BRUTA.
044500     MOVE ZERO                 TO WS-IND-J.
044600     MOVE ZERO                 TO WS-FLAG-PAROU-DIGITO.
044700     PERFORM 174-00-TESTAR-DIGITO
044800         VARYING WS-IND-I FROM WS-POS-INICIO BY 1
044900         UNTIL WS-IND-I GREATER WS-TAM-TEXTO
045000            OR WS-FLAG-PAROU-DIGITO EQUAL 1.
045100     IF WS-IND-J GREATER ZERO
045200         PERFORM 175-00-NORMALIZAR-DIGITOS.
045300*
045400 172-00-FIM.                EXIT.
045500*
045600*================================================================*
045700 173-00-TESTAR-ESPACO       SECTION.
045800*================================================================*
045900     CONTINUE.
046000*
046100 173-00-FIM.                EXIT.
046200*
046300*================================================================*
046400 174-00-TESTAR-DIGITO       SECTION.
046500*================================================================*
046600*    WS-FLAG-PAROU-DIGITO E LIGADA NO PRIMEIRO CARACTER QUE NAO
046700*    SERVE MAIS (NEM DIGITO, NEM PONTO QUANDO PERMITIDO), SEM
046800*    PERDER A CONTAGEM (WS-IND-J) DOS DIGITOS JA COLETADOS.
046900     IF WS-ORIG-CHAR (WS-IND-I) IS DIGITO-VALIDO
047000         ADD 1                 TO WS-IND-J
047100         MOVE WS-ORIG-CHAR (WS-IND-I) TO WS-BRUTA-CHAR (WS-IND-J)
047200     ELSE
047300         IF WS-PERMITE-PONTO EQUAL 1
047400            AND WS-ORIG-CHAR (WS-IND-I) EQUAL '.'
047500             CONTINUE
047600         ELSE
047700             MOVE 1            TO WS-FLAG-PAROU-DIGITO.
047800*
047900 174-00-FIM.                EXIT.
048000*
048100*================================================================*
048200 175-00-NORMALIZAR-DIGITOS  SECTION.
048300*================================================================*
048400*    U1 NORMALIZE-DOCUMENT: TIRA TUDO QUE NAO FOR DIGITO (OS
048500*    PONTOS DE MILHAR QUE TENHAM SOBRADO NA COLETA DA CEDULA, OU
048600*    O ENXERTO DE ESPACOS DO DOCUMENTO DO REPORTE DE INSCRICAO).
048700     MOVE SPACES               TO WS-DOCNUM-EXTRAIDO.
048800     MOVE ZERO                 TO WS-IND-J.
048900     PERFORM 176-00-COPIAR-SE-DIGITO
049000         VARYING WS-IND-I FROM 1 BY 1 UNTIL WS-IND-I GREATER 80.
049100*
049200 175-00-FIM.                EXIT.
049300*
049400*================================================================*
049500 176-00-COPIAR-SE-DIGITO    SECTION.
049600*================================================================*
049700     IF WS-BRUTA-CHAR (WS-IND-I) IS DIGITO-VALIDO
049800        AND WS-IND-J LESS 15                                      CT030015
049900         ADD 1                 TO WS-IND-J
050000         MOVE WS-BRUTA-CHAR (WS-IND-I)
050100                               TO WS-DOCNUM-EXTRAIDO (WS-IND-J:1).
050200*
050300 176-00-FIM.                EXIT.
050400*
050500*================================================================*
050600 195-00-CONSTRUIR-TEXTO-UPPER SECTION.
050700*================================================================*
050800*    MONTA WS-TEXTO-UPPER (MAIUSCULAS) A PARTIR DO TEXTO
050900*    ORIGINAL, SO PARA LOCALIZAR ANCORAS - A COLETA DOS DIGITOS
051000*    E SEMPRE FEITA NO TEXTO ORIGINAL (WS-ORIG-CHAR).
051100     MOVE CERT-TEXT             TO WS-TEXTO-UPPER.
051200     INSPECT WS-TEXTO-UPPER CONVERTING
051300        "abcdefghijklmnopqrstuvwxyz" TO
051400        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
051500*
051600 195-00-FIM.                EXIT.
051700*
051800*================================================================*
051900 320-00-AVALIAR-DOCUMENTO   SECTION.
052000*================================================================*
052100*    U5 REGRA 2: DOCUMENTO VAZIO -> VACIO; CASO CONTRARIO,
052200*    PROCURA UM DOCUMENTO DISPONIVEL IGUAL NO ROSTER E CONSOME A
052300*    LINHA; SE NAO ACHAR, RODA O RATIO CONTRA A LISTA TODA
052400*    (INCLUSIVE OS JA CONSUMIDOS) E FICA COM O MELHOR.
052500     MOVE ZERO                  TO WS-ACHOU-EXATO.
052600     MOVE SPACES                TO WS-MELHOR-DOC-EXATO
052700                                    WS-MELHOR-DOC.
052800     MOVE ZERO                  TO WS-MELHOR-SCORE.
052900     IF WS-DOCNUM-EXTRAIDO EQUAL SPACES
053000         MOVE 1                 TO WS-DOC-VAZIO
053100     ELSE
053200         MOVE ZERO              TO WS-DOC-VAZIO
053300         PERFORM 330-00-BUSCAR-EXATO-DOC
053400         IF WS-ACHOU-EXATO NOT EQUAL 1
053500             PERFORM 350-00-BUSCAR-MELHOR-RATIO-DOC.
053600*
053700 320-00-FIM.                EXIT.
053800*
053900*================================================================*
054000 330-00-BUSCAR-EXATO-DOC    SECTION.
054100*================================================================*
054200     IF WS-QTD-ROSTER GREATER ZERO
054300         PERFORM 331-00-TESTAR-ROSTER-EXATO-DOC
054400             VARYING IX-ROS FROM 1 BY 1
054500             UNTIL IX-ROS GREATER WS-QTD-ROSTER
054600                OR WS-ACHOU-EXATO EQUAL 1.
054700*
054800 330-00-FIM.                EXIT.
054900*
055000*================================================================*
055100 331-00-TESTAR-ROSTER-EXATO-DOC SECTION.
055200*================================================================*
055300     IF WS-ROS-DISPONIVEL (IX-ROS) EQUAL 1
055400        AND WS-ROS-DOCNUM-NORM (IX-ROS) NOT EQUAL SPACES
055500        AND WS-ROS-DOCNUM-NORM (IX-ROS) EQUAL WS-DOCNUM-EXTRAIDO
055600         MOVE 1                 TO WS-ACHOU-EXATO
055700         MOVE ZERO              TO WS-ROS-DISPONIVEL (IX-ROS)
055800         MOVE WS-ROS-DOCNUM-ORIG (IX-ROS) TO WS-MELHOR-DOC-EXATO.
055900*
056000 331-00-FIM.                EXIT.
056100*
056200*================================================================*
056300 350-00-BUSCAR-MELHOR-RATIO-DOC SECTION.                          CT970048
056400*================================================================*
056500     IF WS-QTD-ROSTER GREATER ZERO                                CT970048
056600         PERFORM 351-00-TESTAR-ROSTER-RATIO-DOC                   CT970048
056700             VARYING IX-ROS FROM 1 BY 1                           CT970048
056800             UNTIL IX-ROS GREATER WS-QTD-ROSTER.                  CT970048
056900*
057000 350-00-FIM.                EXIT.
057100*
057200*================================================================*
057300 351-00-TESTAR-ROSTER-RATIO-DOC SECTION.                          CT970048
057400*================================================================*
057500*    COMPARA CONTRA A LISTA TODA, MESMO OS JA CONSUMIDOS POR UM
057600*    CASAMENTO EXATO ANTERIOR (CT-1997-0048).                     CT970048
057700     IF WS-ROS-DOCNUM-NORM (IX-ROS) EQUAL SPACES                  CT970048
057800         CONTINUE                                                 CT970048
057900     ELSE                                                         CT970048
058000         PERFORM 360-00-CALC-RATIO-DOC                            CT970048
058100         IF WS-SCORE-ATUAL GREATER WS-MELHOR-SCORE                CT970048
058200             MOVE WS-SCORE-ATUAL  TO WS-MELHOR-SCORE              CT970048
058300             MOVE WS-ROS-DOCNUM-ORIG (IX-ROS) TO WS-MELHOR-DOC.   CT970048
058400*
058500 351-00-FIM.                EXIT.
058600*
058700*================================================================*
058800 360-00-CALC-RATIO-DOC      SECTION.                              CT970048
058900*================================================================*
059000     MOVE WS-DOCNUM-EXTRAIDO        TO WS-STR-A.
059100     MOVE WS-ROS-DOCNUM-NORM (IX-ROS) TO WS-STR-B.
059200     PERFORM 370-00-MEDIR-TAMANHOS.
059300     PERFORM 400-00-CALC-RATIO.
059400*
059500 360-00-FIM.                EXIT.
059600*
059700*================================================================*
059800 370-00-MEDIR-TAMANHOS      SECTION.
059900*================================================================*
060000     MOVE ZERO                  TO WS-LEN-A WS-LEN-B.
060100     PERFORM 371-00-TESTAR-TAMANHO-A
060200         VARYING WS-IND-I FROM 15 BY -1
060300         UNTIL WS-IND-I LESS 1 OR WS-LEN-A GREATER ZERO.
060400     PERFORM 372-00-TESTAR-TAMANHO-B
060500         VARYING WS-IND-I FROM 15 BY -1
060600         UNTIL WS-IND-I LESS 1 OR WS-LEN-B GREATER ZERO.
060700*
060800 370-00-FIM.                EXIT.
060900*
061000*================================================================*
061100 371-00-TESTAR-TAMANHO-A    SECTION.
061200*================================================================*
061300     IF WS-CHAR-A (WS-IND-I) NOT EQUAL SPACE
061400         MOVE WS-IND-I           TO WS-LEN-A.
061500*
061600 371-00-FIM.                EXIT.
061700*
061800*================================================================*
061900 372-00-TESTAR-TAMANHO-B    SECTION.
062000*================================================================*
062100     IF WS-CHAR-B (WS-IND-I) NOT EQUAL SPACE
062200         MOVE WS-IND-I           TO WS-LEN-B.
062300*
062400 372-00-FIM.                EXIT.
062500*
062600*================================================================*
062700 400-00-CALC-RATIO          SECTION.                              CT970048
062800*================================================================*
062900*    U3 RATIO: DISTANCIA PONDERADA (INSERCAO=1, EXCLUSAO=1,
063000*    SUBSTITUICAO=2) ENTRE WS-STR-A(1:WS-LEN-A) E
063100*    WS-STR-B(1:WS-LEN-B), CONVERTIDA PARA NOTA 0-100.
063200     IF WS-LEN-A EQUAL ZERO OR WS-LEN-B EQUAL ZERO                CT970048
063300         MOVE ZERO               TO WS-SCORE-ATUAL                CT970048
063400     ELSE
063500         PERFORM 410-00-CALC-DISTANCIA                            CT970048
063600         COMPUTE WS-SCORE-ATUAL ROUNDED =                         CT970048
063700             100 * (WS-LEN-A + WS-LEN-B - WS-DIST) /
063800                   (WS-LEN-A + WS-LEN-B).
063900*
064000 400-00-FIM.                EXIT.
064100*
064200*================================================================*
064300 410-00-CALC-DISTANCIA      SECTION.                              CT970048
064400*================================================================*
064500     PERFORM 411-00-INICIALIZAR-COLUNA-ZERO                       CT970048
064600         VARYING WS-COL-ATU FROM 0 BY 1
064700         UNTIL WS-COL-ATU GREATER WS-LEN-B.
064800     PERFORM 412-00-PROCESSAR-LINHA                               CT970048
064900         VARYING WS-LIN-ATU FROM 1 BY 1
065000         UNTIL WS-LIN-ATU GREATER WS-LEN-A.
065100     MOVE WS-DIST-ANT (WS-LEN-B + 1) TO WS-DIST.                  CT970048
065200*
065300 410-00-FIM.                EXIT.
065400*
065500*================================================================*
065600 411-00-INICIALIZAR-COLUNA-ZERO SECTION.
065700*================================================================*
065800     MOVE WS-COL-ATU         TO WS-DIST-ANT (WS-COL-ATU + 1).
065900*
066000 411-00-FIM.                EXIT.
066100*
066200*================================================================*
066300 412-00-PROCESSAR-LINHA     SECTION.                              CT970048
066400*================================================================*
066500     MOVE WS-LIN-ATU         TO WS-DIST-ATU (1).                  CT970048
066600     PERFORM 413-00-CALC-COLUNA                                   CT970048
066700         VARYING WS-COL-ATU FROM 1 BY 1
066800         UNTIL WS-COL-ATU GREATER WS-LEN-B.
066900     MOVE WS-TAB-DIST-ATU    TO WS-TAB-DIST-ANT.                  CT970048
067000*
067100 412-00-FIM.                EXIT.
067200*
067300*================================================================*
067400 413-00-CALC-COLUNA         SECTION.                              CT970048
067500*================================================================*
067600     IF WS-CHAR-A (WS-LIN-ATU) EQUAL WS-CHAR-B (WS-COL-ATU)       CT970048
067700         MOVE ZERO            TO WS-CUSTO-SUBST
067800     ELSE
067900         MOVE 2               TO WS-CUSTO-SUBST.                  CT970048
068000     COMPUTE WS-MENOR-CELULA = WS-DIST-ANT (WS-COL-ATU + 1) + 1.  CT970048
068100     IF WS-DIST-ATU (WS-COL-ATU) + 1 LESS WS-MENOR-CELULA
068200         COMPUTE WS-MENOR-CELULA = WS-DIST-ATU (WS-COL-ATU) + 1.  CT970048
068300     IF WS-DIST-ANT (WS-COL-ATU) + WS-CUSTO-SUBST
068400            LESS WS-MENOR-CELULA
068500         COMPUTE WS-MENOR-CELULA =                                CT970048
068600             WS-DIST-ANT (WS-COL-ATU) + WS-CUSTO-SUBST.
068700     MOVE WS-MENOR-CELULA    TO WS-DIST-ATU (WS-COL-ATU + 1).     CT970048
068800*
068900 413-00-FIM.                EXIT.
069000*
069100*================================================================*
069200 500-00-GRADUAR-STATUS      SECTION.
069300*================================================================*
069400*    FAIXAS COMPARTILHADAS DE GRADUACAO (U3).  AS TAGS "OK"/
069500*    "ADV" SUBSTITUEM OS SIMBOLOS GRAFICOS DA PLANILHA ORIGINAL,
069600*    QUE NAO EXISTEM NO CONJUNTO DE CARACTERES DESTE AMBIENTE.
069700     MOVE WS-SCORE-ATUAL        TO WS-SCORE-ED.
069800     IF WS-SCORE-ATUAL EQUAL 100
069900         MOVE 'OK EXATA'        TO WS-STATUS-TEXTO
070000     ELSE
070100         IF WS-SCORE-ATUAL NOT LESS 90
070200             STRING 'ADV ALTA (' DELIMITED BY SIZE
070300                    WS-SCORE-ED  DELIMITED BY SIZE
070400                    '%)'         DELIMITED BY SIZE
070500                    INTO WS-STATUS-TEXTO
070600         ELSE
070700             IF WS-SCORE-ATUAL NOT LESS 70
070800                 STRING 'ADV MEDIA (' DELIMITED BY SIZE
070900                        WS-SCORE-ED   DELIMITED BY SIZE
071000                        '%)'          DELIMITED BY SIZE
071100                        INTO WS-STATUS-TEXTO
071200             ELSE
071300                 IF WS-SCORE-ATUAL NOT LESS 50
071400                     STRING 'ADV BAIXA (' DELIMITED BY SIZE
071500                            WS-SCORE-ED   DELIMITED BY SIZE
071600                            '%)'          DELIMITED BY SIZE
071700                            INTO WS-STATUS-TEXTO
071800                 ELSE
071900                     MOVE 'SIN COINCIDENCIA' TO WS-STATUS-TEXTO.
072000*
072100 500-00-FIM.                EXIT.
072200*
072300*================================================================*
072400 600-00-GRAVAR-DOCRES       SECTION.
072500*================================================================*
072600     MOVE FS-GRAVACAO           TO FS-OPERACAO.
072700     MOVE CERT-FILE-ID          TO DRES-FILE-ID.
072800     MOVE WS-DOCNUM-EXTRAIDO    TO DRES-DOCNUM.
072900     MOVE WS-DOCTIPO-EXTRAIDO   TO DRES-DOCTYPE.
073000     IF WS-DOC-VAZIO EQUAL 1
073100         MOVE ZERO               TO DRES-SCORE WS-SCORE-ATUAL
073200         MOVE SPACES             TO DRES-BEST-MATCH
073300         MOVE 'DOCUMENTO VACIO'  TO DRES-STATUS
073400     ELSE
073500         IF WS-ACHOU-EXATO EQUAL 1
073600             MOVE 100             TO DRES-SCORE
073700             MOVE 100             TO WS-SCORE-ATUAL
073800             MOVE WS-MELHOR-DOC-EXATO TO DRES-BEST-MATCH
073900             PERFORM 500-00-GRADUAR-STATUS
074000             MOVE WS-STATUS-TEXTO TO DRES-STATUS
074100         ELSE
074200             MOVE WS-MELHOR-SCORE TO DRES-SCORE
074300             MOVE WS-MELHOR-SCORE TO WS-SCORE-ATUAL
074400             MOVE WS-MELHOR-DOC   TO DRES-BEST-MATCH
074500             PERFORM 500-00-GRADUAR-STATUS
074600             MOVE WS-STATUS-TEXTO TO DRES-STATUS.
074700     IF WS-DOC-VAZIO EQUAL 1 OR WS-SCORE-ATUAL LESS 70            CT060027
074800         ADD 1                    TO ACUM-SEM-MATCH               CT060027
074900     ELSE
075000         IF WS-SCORE-ATUAL EQUAL 100                              CT060027
075100             ADD 1                TO ACUM-EXATOS                  CT060027
075200         ELSE
075300             ADD 1                TO ACUM-PARCIAL.                CT060027
075400     WRITE REG-RESULTADO-DOCTO.
075500     PERFORM 001-04-FS-DOCRES.
075600     ADD 1                       TO ACUM-GRAVADOS.
075700*
075800 600-00-FIM.                EXIT.
075900*
076000*================================================================*
076100 006-00-FECHAR-ARQUIVOS     SECTION.
076200*================================================================*
076300     MOVE FS-FECHAMENTO      TO FS-OPERACAO.
076400     CLOSE CERTFILE
076500           ROSTFILE
076600           DOCRES.
076700     PERFORM 001-02-FS-CERTFILE.
076800     PERFORM 001-03-FS-ROSTFILE.
076900     PERFORM 001-04-FS-DOCRES.
077000     IF WS-SW-RASTRO-LIGADO
077100         DISPLAY '* TOTAL CERTIFICADOS LIDOS....: ' ACUM-LIDOS
077200         DISPLAY '* TOTAL INSCRITOS CARREGADOS..: ' ACUM-ROSTER
077300         DISPLAY '* TOTAL LINHAS GRAVADAS.......: '
077400                 ACUM-GRAVADOS
077500         DISPLAY '* TOTAL EXATOS................: ' ACUM-EXATOS   CT060027
077600         DISPLAY '* TOTAL PARCIAIS..............: ' ACUM-PARCIAL  CT060027
077700         DISPLAY '* TOTAL SEM COINCIDENCIA......: '
077800                 ACUM-SEM-MATCH.                                  CT060027
077900*
078000 006-00-FIM.                EXIT.
078100*
078200*================================================================*
078300 900-00-ERRO                SECTION.
078400*================================================================*
078500     DISPLAY '* ERRO ' FS-OPERACAO ' DO ARQUIVO ' FS-ARQUIVO.
078600     DISPLAY '* FILE STATUS = ' FS-COD-STATUS.
078700     DISPLAY '* PROGRAMA ENCERRADO'.
078800     STOP RUN.
078900*
079000 900-00-FIM.                EXIT.
