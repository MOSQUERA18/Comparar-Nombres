000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PU8EXE21.
000300 AUTHOR.        OSCAR SEI ITI TANIGUCHI.
000400 INSTALLATION.  FUTURE SCHOOL - NUCLEO DE PROCESSAMENTO DE LOTE.
000500 DATE-WRITTEN.  18/04/1994.
000600 DATE-COMPILED. 18/04/1994.
000700 SECURITY.      USO INTERNO - PROJETO INSCRICOES.
000800*
000900*================================================================*
001000*  COMPARA O NOME EXTRAIDO DE CADA CERTIFICADO CONTRA O REPORTE  *
001100*  DE INSCRICAO (ROSTFILE) - IGUALDADE EXATA PELO NOME           *
001200*  NORMALIZADO E, NA FALTA DELA, O GRAU DE SEMELHANCA (RATIO     *
001300*  COM AS PALAVRAS REORDENADAS).  GRAVA O NAMERES COM O MELHOR   *
001400*  CANDIDATO E O STATUS GRADUADO, INCLUSIVE A VARREDURA INVERSA  *
001500*  (INSCRITO SEM NENHUM CERTIFICADO PARECIDO).                   *
001600*================================================================*
001700*  HISTORICO DE ALTERACOES                                       *
001800*  18/04/1994 OSIT  CT-1994-0037 PROGRAMA ORIGINAL - CARGA DO    *
001900*                   ROSTER E COMPARACAO EXATA PELO NOME          *
002000*                   NORMALIZADO.                                 *
002100*  02/10/1995 OSIT  CT-1995-0081 INCLUIDOS OS PADROES "REGISTRO  *
002200*                   CIVIL" E "MIGRACION" NA EXTRACAO DO NOME     *
002300*                   (MESMO AJUSTE FEITO NO PU8EXE20).            *
002400*  14/05/1997 RCFAL CT-1997-0045 INCLUIDO O CALCULO DE           *
002500*                   SEMELHANCA (RATIO) PARA QUANDO NAO HOUVER    *
002600*                   IGUALDADE EXATA - ANTES O LOTE SO GRAVAVA    *
002700*                   "SEM COINCIDENCIA".                          *
002800*  09/03/1998 RCFAL CT-1998-0022 O RATIO PASSOU A REORDENAR AS   *
002900*                   PALAVRAS ANTES DE COMPARAR (TOKEN-SORT),     *
003000*                   PORQUE SOBRENOME E PRENOME TROCADOS DAVAM    *
003100*                   NOTA BAIXA MESMO QUANDO O NOME ERA O MESMO.  *
003200*  23/08/1999 MFAL  CT-1999-0071 AJUSTE ANO 2000 - WS-ANO-SYS    *
003300*                   PASSOU A GUARDAR O SECULO COMPLETO.          *
003400*  11/01/2002 JPAZ  CT-2002-0008 INCLUIDA A VARREDURA INVERSA -  *
003500*                   LINHA "FALTA CERTIFICADO" PARA INSCRITO SEM  *
003600*                   NENHUM NOME DE CERTIFICADO CHEGANDO A 90% DE *
003700*                   SEMELHANCA.                                  *
003800*  05/06/2005 JPAZ  CT-2005-0039 ROSTFILE PASSOU A CHEGAR SEM AS *
003900*                   6 LINHAS DE CABECALHO DO REPORTE ANTIGO.     *
004000*================================================================*
004100*
004200 ENVIRONMENT    DIVISION.
004300 CONFIGURATION  SECTION.
004400 SPECIAL-NAMES.
004500     C01                     IS TOP-OF-FORM
004600     CLASS LETRA-VALIDA      IS "A" THRU "Z", " "
004700     UPSI-0  ON  STATUS      IS WS-SW-RASTRO-LIGADO
004800             OFF STATUS      IS WS-SW-RASTRO-DESLIGADO.
004900*
005000 INPUT-OUTPUT   SECTION.
005100 FILE-CONTROL.
005200*
005300     SELECT     CERTFILE    ASSIGN TO DISK
005400                            ORGANIZATION LINE SEQUENTIAL
005500                            ACCESS SEQUENTIAL
005600                            FILE STATUS FS-CERTFILE.
005700*
005800     SELECT     ROSTFILE    ASSIGN TO DISK
005900                            ORGANIZATION LINE SEQUENTIAL
006000                            ACCESS SEQUENTIAL
006100                            FILE STATUS FS-ROSTFILE.
006200*
006300     SELECT     NAMERES     ASSIGN TO DISK
006400                            ORGANIZATION LINE SEQUENTIAL
006500                            ACCESS SEQUENTIAL
006600                            FILE STATUS FS-NAMERES.
006700*
006800 DATA           DIVISION.
006900 FILE           SECTION.
007000*
007100 FD CERTFILE
007200     RECORD     CONTAINS    250 CHARACTERS
007300     RECORDING  MODE        IS F
007400     LABEL      RECORD      IS STANDARD
007500     DATA       RECORD      IS REG-CERTIFICADO
007600     VALUE OF FILE-ID IS "ARQUIVOS/CERTFILE.TXT".
007700 COPY CERTREG.
007800*
007900 FD ROSTFILE
008000     RECORD     CONTAINS    80 CHARACTERS
008100     RECORDING  MODE        IS F
008200     LABEL      RECORD      IS STANDARD
008300     DATA       RECORD      IS REG-INSCRICAO
008400     VALUE OF FILE-ID IS "ARQUIVOS/ROSTFILE.TXT".
008500 COPY ROSTREG.
008600*
008700 FD NAMERES
008800     RECORD     CONTAINS    160 CHARACTERS
008900     RECORDING  MODE        IS F
009000     LABEL      RECORD      IS OMITTED
009100     DATA       RECORD      IS REG-RESULTADO-NOME
009200     VALUE OF FILE-ID IS "ARQUIVOS/NAMERES.TXT".
009300 COPY NAMREG.
009400*
009500 WORKING-STORAGE SECTION.
009600*
009700*  AREA PARA OBTER DATA E HORA
009800*
009900 01 WS-DATA-HORARIO-SYS.
010000    05 WS-DATA-SYS.
010100       10 WS-ANO-SYS        PIC 9(04).                            CT990071
010200       10 WS-MES-SYS        PIC 9(02).
010300       10 WS-DIA-SYS        PIC 9(02).
010400    05 WS-HORARIO-SYS.
010500       10 WS-HOR-SYS        PIC 9(02).
010600       10 WS-MIN-SYS        PIC 9(02).
010700    05 FILLER               PIC X(09).
010800*
010900 01 WS-DATA-SYS-R REDEFINES WS-DATA-HORARIO-SYS.
011000    05 WS-DATA-SYS-AAAA     PIC 9(04).
011100    05 WS-DATA-SYS-MM       PIC 9(02).
011200    05 WS-DATA-SYS-DD       PIC 9(02).
011300    05 FILLER               PIC X(13).
011400*
011500* FILE STATUS
011600*
011700 77 FS-CERTFILE             PIC X(02) VALUE SPACES.
011800 77 FS-ROSTFILE             PIC X(02) VALUE SPACES.
011900 77 FS-NAMERES              PIC X(02) VALUE SPACES.
012000 77 FS-COD-STATUS           PIC X(02) VALUE SPACES.
012100 77 FS-ARQUIVO              PIC X(08) VALUE SPACES.
012200 77 FS-OPERACAO             PIC X(13) VALUE SPACES.
012300 77 FS-ABERTURA             PIC X(13) VALUE 'NA ABERTURA'.
012400 77 FS-LEITURA              PIC X(13) VALUE 'NA LEITURA'.
012500 77 FS-GRAVACAO             PIC X(13) VALUE 'NA GRAVACAO'.
012600 77 FS-FECHAMENTO           PIC X(13) VALUE 'NO FECHAMENTO'.
012700*
012800*  ACUMULADORES
012900*
013000 77 ACUM-LIDOS              PIC 9(06) VALUE ZEROS.
013100 77 ACUM-ROSTER             PIC 9(06) VALUE ZEROS.
013200 77 ACUM-GRAVADOS           PIC 9(06) VALUE ZEROS.
013300 77 ACUM-FALTA-CERT         PIC 9(06) VALUE ZEROS.
013400*
013500*  TABELA DO REPORTE DE INSCRICAO (ROSTFILE) EM MEMORIA - O LOTE
013600*  NAO TEM ACESSO INDEXADO, A TABELA E VARRIDA SEQUENCIALMENTE.
013700*
013800 77 WS-QTD-ROSTER           PIC 9(04) VALUE ZEROS.
013900 01 WS-TAB-ROSTER.
014000    05 WS-OCO-ROSTER        OCCURS 3000 TIMES
014100                            INDEXED BY IX-ROS IX-ROS2.
014200       10 WS-ROS-NOME-ORIG  PIC X(60).
014300       10 WS-ROS-NOME-NORM  PIC X(60).
014400       10 WS-ROS-COBERTO    PIC 9(01).
014500    05 FILLER               PIC X(04).
014600*
014700*  AREA DE TRABALHO DE CADA CERTIFICADO / COMPARACAO
014800*
014900 77 WS-NOME-EXTRAIDO        PIC X(60) VALUE SPACES.
015000 77 WS-NOME-NORMALIZADO     PIC X(60) VALUE SPACES.
015100 77 WS-NOME-VAZIO           PIC 9(01) VALUE ZERO.
015200 77 WS-ACHOU-ANCORA         PIC 9(01) VALUE ZERO.
015300 77 WS-ACHOU-EXATO          PIC 9(01) VALUE ZERO.
015400 77 WS-MELHOR-NOME          PIC X(60) VALUE SPACES.
015500 77 WS-MELHOR-NOME-EXATO    PIC X(60) VALUE SPACES.
015600 77 WS-MELHOR-SCORE         PIC 9(03) VALUE ZERO.
015700 77 WS-POS-INICIO           PIC 9(03) VALUE ZERO.
015800 77 WS-POS-FIM              PIC 9(03) VALUE ZERO.
015900 77 WS-POS-ACHADA           PIC 9(03) VALUE ZERO.
016000 77 WS-BUSCA-INICIO         PIC 9(03) VALUE ZERO.
016100 77 WS-LIMITE-BUSCA         PIC 9(03) VALUE ZERO.
016200 77 WS-TAM-TEXTO            PIC 9(03) VALUE 200.
016300 77 WS-TAM-BRUTO            PIC 9(03) VALUE ZERO.
016400 77 WS-FLAG-PAROU-LETRA     PIC 9(01) VALUE ZERO.
016500 77 WS-TAM-MINIMO-CORRIDA   PIC 9(03) VALUE 5.
016600*
016700*  VISAO DO TEXTO DO CERTIFICADO, EM MAIUSCULAS, USADA SO PARA
016800*  LOCALIZAR AS ANCORAS (O RECORTE DO NOME E FEITO NO TEXTO
016900*  ORIGINAL, PARA NAO PERDER ACENTUACAO).
017000*
017100 01 WS-TEXTO-UPPER          PIC X(200) VALUE SPACES.
017200 01 WS-TEXTO-UPPER-R REDEFINES WS-TEXTO-UPPER.
017300    05 WS-UPPER-CHAR        PIC X(01) OCCURS 200 TIMES.
017400*
017500 01 WS-TEXTO-ORIG-R REDEFINES REG-CERTIFICADO.
017600    05 FILLER               PIC X(40).
017700    05 WS-ORIG-CHAR         PIC X(01) OCCURS 200 TIMES.
017800    05 FILLER               PIC X(10).
017900*
018000 77 WS-IND-I                PIC 9(03) VALUE ZERO.
018100 77 WS-IND-J                PIC 9(03) VALUE ZERO.
018200*
018300 01 WS-AREA-BRUTA           PIC X(80) VALUE SPACES.
018400 01 WS-AREA-BRUTA-R REDEFINES WS-AREA-BRUTA.
018500    05 WS-BRUTA-CHAR        PIC X(01) OCCURS 80 TIMES.
018600*
018700 01 WS-AREA-NORM            PIC X(60) VALUE SPACES.
018800 01 WS-AREA-NORM-R REDEFINES WS-AREA-NORM.
018900    05 WS-NORM-CHAR         PIC X(01) OCCURS 60 TIMES.
019000*
019100 77 WS-FLAG-ESPACO          PIC 9(01) VALUE ZERO.
019200 77 WS-TXT-ENTRADA          PIC X(60) VALUE SPACES.
019300 77 WS-TXT-SAIDA            PIC X(60) VALUE SPACES.
019400*
019500* ANCORAS DO PADRAO DE NOME (IGUAIS AO PU8EXE20)
019600*
019700 77 ANC-NOME-1-INI          PIC X(12) VALUE "A NOMBRE DE:".
019800 77 ANC-NOME-1-INI-LEN      PIC 9(03) VALUE 12.
019900 77 ANC-NOME-1-FIM          PIC X(07) VALUE "ESTADO:".
020000 77 ANC-NOME-1-FIM-LEN      PIC 9(03) VALUE 7.
020100*
020200 77 ANC-NOME-2-INI          PIC X(15) VALUE "REGISTRO CIVIL,".
020300 77 ANC-NOME-2-INI-LEN      PIC 9(03) VALUE 15.
020400 77 ANC-NOME-2-FIM          PIC X(14) VALUE "TIENE INSCRITO".
020500 77 ANC-NOME-2-FIM-LEN      PIC 9(03) VALUE 14.
020600*
020700 77 ANC-NOME-3-INI          PIC X(22) VALUE
020800    "EL MIGRANTE VENEZOLANO".
020900 77 ANC-NOME-3-INI-LEN      PIC 9(03) VALUE 22.
021000 77 ANC-NOME-3-FIM          PIC X(06) VALUE "SURTIO".
021100 77 ANC-NOME-3-FIM-LEN      PIC 9(03) VALUE 6.
021200*
021300 77 WS-ANCORA-TXT           PIC X(40) VALUE SPACES.
021400 77 WS-ANCORA-LEN           PIC 9(03) VALUE ZERO.
021500*
021600*  QUEBRA / INVERSAO / ORDENACAO DE PALAVRAS (PADRAO REGISTRO
021700*  CIVIL E RATIO COM PALAVRAS REORDENADAS - CT-1998-0022).
021800*
021900 77 WS-QTD-PALAVRAS         PIC 9(02) VALUE ZERO.
022000 77 WS-QTD-METADE           PIC 9(02) VALUE ZERO.
022100 77 WS-IND-RESTO            PIC 9(02) VALUE ZERO.
022200 77 WS-AREA-TROCA-PALAVRA   PIC X(30) VALUE SPACES.
022300 01 WS-TAB-PALAVRA.
022400    05 WS-OCO-PALAVRA       OCCURS 10 TIMES
022500                            INDEXED BY IX-PAL IX-PAL2.
022600       10 WS-PALAVRA        PIC X(30).
022700    05 FILLER               PIC X(05).
022800*
022900*  MOTOR DE SEMELHANCA (U3) - DISTANCIA PONDERADA ENTRE DUAS
023000*  FRASES (INSERCAO=1, EXCLUSAO=1, SUBSTITUICAO=2) - CT-1997-0045.
023100*
023200 77 WS-STR-A                PIC X(60) VALUE SPACES.
023300 77 WS-STR-B                PIC X(60) VALUE SPACES.
023400 01 WS-STR-A-R REDEFINES WS-STR-A.
023500    05 WS-CHAR-A            PIC X(01) OCCURS 60 TIMES.
023600 01 WS-STR-B-R REDEFINES WS-STR-B.
023700    05 WS-CHAR-B            PIC X(01) OCCURS 60 TIMES.
023800 77 WS-LEN-A                PIC 9(03) VALUE ZERO.
023900 77 WS-LEN-B                PIC 9(03) VALUE ZERO.
024000 77 WS-DIST                 PIC 9(03) VALUE ZERO.
024100 77 WS-CUSTO-SUBST          PIC 9(03) VALUE ZERO.
024200 77 WS-MENOR-CELULA         PIC 9(03) VALUE ZERO.
024300 77 WS-SCORE-ATUAL          PIC 9(03) VALUE ZERO.
024400 77 WS-LIN-ATU              PIC 9(03) VALUE ZERO.
024500 77 WS-COL-ATU              PIC 9(03) VALUE ZERO.
024600 01 WS-TAB-DIST-ANT.
024700    05 WS-DIST-ANT          PIC 9(03) OCCURS 61 TIMES.
024800    05 FILLER               PIC X(02).
024900 01 WS-TAB-DIST-ATU.
025000    05 WS-DIST-ATU          PIC 9(03) OCCURS 61 TIMES.
025100    05 FILLER               PIC X(02).
025200*
025300 77 WS-SCORE-ED              PIC ZZ9.
025400 77 WS-STATUS-TEXTO          PIC X(30) VALUE SPACES.
025500*
025600 PROCEDURE      DIVISION.
025700*
025800*================================================================*
025900 000-00-INICIO              SECTION.
026000*================================================================*
026100     PERFORM 001-00-ABRIR-ARQUIVOS.
026200     PERFORM 002-00-OBTER-DATA-HORA.
026300     PERFORM 003-00-CARREGAR-ROSTER.
026400     PERFORM 004-00-LER-CERTFILE.
026500     PERFORM 100-00-PROCESSAR-CERTIFICADO
026600         UNTIL FS-CERTFILE EQUAL '10'.
026700     PERFORM 700-00-VARREDURA-INVERSA.                            CT020008
026800     PERFORM 006-00-FECHAR-ARQUIVOS.
026900     STOP RUN.
027000*
027100*================================================================*
027200 001-00-ABRIR-ARQUIVOS      SECTION.
027300*================================================================*
027400     MOVE FS-ABERTURA       TO FS-OPERACAO.
027500     OPEN INPUT  CERTFILE
027600                 ROSTFILE
027700          OUTPUT NAMERES.
027800     PERFORM 001-02-FS-CERTFILE.
027900     PERFORM 001-03-FS-ROSTFILE.
028000     PERFORM 001-04-FS-NAMERES.
028100*
028200 001-00-FIM.                EXIT.
028300*
028400*================================================================*
028500 001-02-FS-CERTFILE         SECTION.
028600*================================================================*
028700     MOVE 'CERTFILE'        TO FS-ARQUIVO.
028800     MOVE FS-CERTFILE       TO FS-COD-STATUS.
028900     IF FS-CERTFILE NOT EQUAL '00' AND '10'
029000         PERFORM 900-00-ERRO.
029100*
029200 001-02-FIM.                EXIT.
029300*
029400*================================================================*
029500 001-03-FS-ROSTFILE         SECTION.
029600*================================================================*
029700     MOVE 'ROSTFILE'        TO FS-ARQUIVO.
029800     MOVE FS-ROSTFILE       TO FS-COD-STATUS.
029900     IF FS-ROSTFILE NOT EQUAL '00' AND '10'
030000         PERFORM 900-00-ERRO.
030100*
030200 001-03-FIM.                EXIT.
030300*
030400*================================================================*
030500 001-04-FS-NAMERES          SECTION.
030600*================================================================*
030700     MOVE 'NAMERES'         TO FS-ARQUIVO.
030800     MOVE FS-NAMERES        TO FS-COD-STATUS.
030900     IF FS-NAMERES NOT EQUAL '00' AND '10'
031000         PERFORM 900-00-ERRO.
031100*
031200 001-04-FIM.                EXIT.
031300*
031400*================================================================*
031500 002-00-OBTER-DATA-HORA     SECTION.
031600*================================================================*
031700     ACCEPT WS-DATA-SYS     FROM DATE.
031800     ACCEPT WS-HORARIO-SYS  FROM TIME.
031900*
032000 002-00-FIM.                EXIT.
032100*
032200*================================================================*
032300 003-00-CARREGAR-ROSTER     SECTION.
032400*================================================================*
032500*    CARREGA O ROSTFILE INTEIRO NA TABELA WS-TAB-ROSTER, JA COM
032600*    A FORMA NORMALIZADA DE CADA NOME (U1), ANTES DE COMECAR A
032700*    LER OS CERTIFICADOS.  DESDE A CT-2005-0039 O ARQUIVO CHEGA   CT050039
032800*    SEM AS 6 LINHAS DE CABECALHO DO REPORTE ORIGINAL.
032900     PERFORM 003-01-LER-ROSTFILE.
033000     PERFORM 003-02-GUARDAR-ROSTER
033100         UNTIL FS-ROSTFILE EQUAL '10'.
033200*
033300 003-00-FIM.                EXIT.
033400*
033500*================================================================*
033600 003-01-LER-ROSTFILE        SECTION.
033700*================================================================*
033800     MOVE FS-LEITURA        TO FS-OPERACAO.
033900     READ ROSTFILE.
034000     IF FS-ROSTFILE NOT EQUAL '10'
034100         PERFORM 001-03-FS-ROSTFILE
034200         ADD 1               TO ACUM-ROSTER.
034300*
034400 003-01-FIM.                EXIT.
034500*
034600*================================================================*
034700 003-02-GUARDAR-ROSTER      SECTION.
034800*================================================================*
034900     IF WS-QTD-ROSTER LESS 3000
035000         ADD 1                   TO WS-QTD-ROSTER
035100         SET IX-ROS              TO WS-QTD-ROSTER
035200         MOVE ROST-NAME          TO WS-ROS-NOME-ORIG (IX-ROS)
035300         MOVE ZERO               TO WS-ROS-COBERTO (IX-ROS)
035400         MOVE ROST-NAME          TO WS-TXT-ENTRADA
035500         PERFORM 300-00-NORMALIZAR-NOME
035600         MOVE WS-TXT-SAIDA       TO WS-ROS-NOME-NORM (IX-ROS).
035700     PERFORM 003-01-LER-ROSTFILE.
035800*
035900 003-02-FIM.                EXIT.
036000*
036100*================================================================*
036200 004-00-LER-CERTFILE        SECTION.
036300*================================================================*
036400     MOVE FS-LEITURA        TO FS-OPERACAO.
036500     READ CERTFILE.
036600     IF FS-CERTFILE NOT EQUAL '10'
036700         PERFORM 001-02-FS-CERTFILE
036800         ADD 1               TO ACUM-LIDOS.
036900*
037000 004-00-FIM.                EXIT.
037100*
037200*================================================================*
037300 100-00-PROCESSAR-CERTIFICADO SECTION.
037400*================================================================*
037500     MOVE SPACES               TO WS-NOME-EXTRAIDO.
037600     PERFORM 195-00-CONSTRUIR-TEXTO-UPPER.
037700     PERFORM 110-00-EXTRAIR-NOME.
037800*
037900     MOVE WS-NOME-EXTRAIDO      TO WS-TXT-ENTRADA.
038000     PERFORM 300-00-NORMALIZAR-NOME.
038100     MOVE WS-TXT-SAIDA          TO WS-NOME-NORMALIZADO.
038200*
038300     PERFORM 320-00-AVALIAR-NOME.
038400     PERFORM 600-00-GRAVAR-NAMERES.
038500     PERFORM 004-00-LER-CERTFILE.
038600*
038700 100-00-FIM.                EXIT.
038800*
038900*================================================================*
039000 110-00-EXTRAIR-NOME        SECTION.
039100*================================================================*
039200*    PADRAO 1 - GENERAL : "A NOMBRE DE:" ... "ESTADO:"
039300     MOVE ANC-NOME-1-INI    TO WS-ANCORA-TXT.
039400     MOVE ANC-NOME-1-INI-LEN TO WS-ANCORA-LEN.
039500     PERFORM 160-00-RECORTAR-ENTRE-ANCORAS.
039600     IF WS-ACHOU-ANCORA EQUAL 1
039700         MOVE WS-AREA-NORM  TO WS-NOME-EXTRAIDO
039800     ELSE
039900         PERFORM 112-00-PADRAO-REGISTRO-CIVIL                     CT950081
040000         IF WS-ACHOU-ANCORA NOT EQUAL 1
040100             PERFORM 113-00-PADRAO-MIGRACION.                     CT950081
040200*
040300 110-00-FIM.                EXIT.
040400*
040500*================================================================*
040600 112-00-PADRAO-REGISTRO-CIVIL SECTION.                            CT950081
040700*================================================================*
040800*    PADRAO 2 - REGISTRO CIVIL : "REGISTRO CIVIL," ...
040900*    "TIENE INSCRITO" - TEXTO VEM "SOBRENOMES NOMES" E PRECISA
041000*    SER INVERTIDO PARA "NOMES SOBRENOMES" (CT-1995-0081).
041100     MOVE ANC-NOME-2-INI    TO WS-ANCORA-TXT.
041200     MOVE ANC-NOME-2-INI-LEN TO WS-ANCORA-LEN.
041300     PERFORM 161-00-RECORTAR-REGISTRO-CIVIL.                      CT950081
041400*
041500 112-00-FIM.                EXIT.
041600*
041700*================================================================*
041800 113-00-PADRAO-MIGRACION    SECTION.                              CT950081
041900*================================================================*
042000*    PADRAO 3 - MIGRACION : "EL MIGRANTE VENEZOLANO" ... "SURTIO"
042100*    O TEXTO APROVEITADO E SO A CORRIDA DE LETRAS/ESPACOS
042200*    (CT-1995-0081).
042300     MOVE ZERO               TO WS-ACHOU-ANCORA WS-POS-ACHADA.
042400     MOVE 1                  TO WS-BUSCA-INICIO.
042500     MOVE ANC-NOME-3-INI     TO WS-ANCORA-TXT.
042600     MOVE ANC-NOME-3-INI-LEN TO WS-ANCORA-LEN.
042700     PERFORM 163-00-LOCALIZAR-ANCORA.
042800     IF WS-POS-ACHADA GREATER ZERO
042900         COMPUTE WS-POS-INICIO = WS-POS-ACHADA + WS-ANCORA-LEN
043000         MOVE ANC-NOME-3-FIM     TO WS-ANCORA-TXT
043100         MOVE ANC-NOME-3-FIM-LEN TO WS-ANCORA-LEN
043200         MOVE WS-POS-INICIO      TO WS-BUSCA-INICIO
043300         MOVE ZERO               TO WS-POS-ACHADA
043400         PERFORM 163-00-LOCALIZAR-ANCORA
043500         IF WS-POS-ACHADA GREATER ZERO
043600             COMPUTE WS-POS-FIM = WS-POS-ACHADA - 1
043700             PERFORM 114-00-COLETAR-CORRIDA-LETRAS.               CT950081
043800*
043900 113-00-FIM.                EXIT.
044000*
044100*================================================================*
044200 114-00-COLETAR-CORRIDA-LETRAS SECTION.                           CT950081
044300*================================================================*
044400*    JUNTA, A PARTIR DE WS-POS-INICIO, OS CARACTERES QUE FOREM
044500*    LETRA OU ESPACO (CLASSE LETRA-VALIDA), PARANDO NO PRIMEIRO
044600*    QUE NAO FOR (OU NO LIMITE WS-POS-FIM).  SO APROVEITA SE A
044700*    CORRIDA TIVER PELO MENOS WS-TAM-MINIMO-CORRIDA CARACTERES.
044800     MOVE SPACES              TO WS-AREA-BRUTA.
044900     MOVE ZERO                TO WS-IND-J.
045000     MOVE ZERO                TO WS-FLAG-PAROU-LETRA.
045100     PERFORM 115-00-TESTAR-LETRA                                  CT950081
045200         VARYING WS-IND-I FROM WS-POS-INICIO BY 1
045300         UNTIL WS-IND-I GREATER WS-POS-FIM
045400            OR WS-FLAG-PAROU-LETRA EQUAL 1.
045500     IF WS-IND-J NOT LESS WS-TAM-MINIMO-CORRIDA
045600         PERFORM 166-00-TRIM-ESPACOS
045700         MOVE WS-AREA-NORM    TO WS-NOME-EXTRAIDO
045800         MOVE 1               TO WS-ACHOU-ANCORA.
045900*
046000 114-00-FIM.                EXIT.
046100*
046200*================================================================*
046300 115-00-TESTAR-LETRA        SECTION.                              CT950081
046400*================================================================*
046500     IF WS-ORIG-CHAR (WS-IND-I) IS LETRA-VALIDA
046600         ADD 1                 TO WS-IND-J
046700         MOVE WS-ORIG-CHAR (WS-IND-I) TO WS-BRUTA-CHAR (WS-IND-J)
046800     ELSE
046900         MOVE 1                TO WS-FLAG-PAROU-LETRA.
047000*
047100 115-00-FIM.                EXIT.
047200*
047300*================================================================*
047400 160-00-RECORTAR-ENTRE-ANCORAS SECTION.
047500*================================================================*
047600*    PADRAO 1 (GENERAL) - PROCURA A ANCORA INICIAL (JA DEIXADA
047700*    EM WS-ANCORA-TXT/LEN PELO PARAGRAFO CHAMADOR) E DEPOIS A
047800*    ANCORA FINAL "ESTADO:", DEVOLVENDO O TEXTO ENTRE AS DUAS,
047900*    JA SEM ESPACOS NAS PONTAS, EM WS-AREA-NORM.
048000     MOVE ZERO               TO WS-ACHOU-ANCORA WS-POS-ACHADA.
048100     MOVE 1                  TO WS-BUSCA-INICIO.
048200     PERFORM 163-00-LOCALIZAR-ANCORA.
048300     IF WS-POS-ACHADA GREATER ZERO
048400         COMPUTE WS-POS-INICIO = WS-POS-ACHADA + WS-ANCORA-LEN
048500         MOVE ANC-NOME-1-FIM     TO WS-ANCORA-TXT
048600         MOVE ANC-NOME-1-FIM-LEN TO WS-ANCORA-LEN
048700         MOVE WS-POS-INICIO   TO WS-BUSCA-INICIO
048800         MOVE ZERO            TO WS-POS-ACHADA
048900         PERFORM 163-00-LOCALIZAR-ANCORA
049000         IF WS-POS-ACHADA GREATER ZERO
049100             COMPUTE WS-POS-FIM = WS-POS-ACHADA - 1
049200             PERFORM 164-00-RECORTAR-E-TRIMAR
049300             MOVE 1           TO WS-ACHOU-ANCORA.
049400*
049500 160-00-FIM.                EXIT.
049600*
049700*================================================================*
049800 161-00-RECORTAR-REGISTRO-CIVIL SECTION.                          CT950081
049900*================================================================*
050000*    IGUAL A 160-00, SO QUE NO FIM PASSA O RECORTE POR
050100*    190-00-INVERTER-NOME (SOBRENOMES NOMES -> NOMES SOBRENOMES). CT950081
050200     MOVE ZERO               TO WS-ACHOU-ANCORA WS-POS-ACHADA.
050300     MOVE 1                  TO WS-BUSCA-INICIO.
050400     PERFORM 163-00-LOCALIZAR-ANCORA.
050500     IF WS-POS-ACHADA GREATER ZERO
050600         COMPUTE WS-POS-INICIO = WS-POS-ACHADA + WS-ANCORA-LEN
050700         MOVE ANC-NOME-2-FIM     TO WS-ANCORA-TXT
050800         MOVE ANC-NOME-2-FIM-LEN TO WS-ANCORA-LEN
050900         MOVE WS-POS-INICIO      TO WS-BUSCA-INICIO
051000         MOVE ZERO               TO WS-POS-ACHADA
051100         PERFORM 163-00-LOCALIZAR-ANCORA
051200         IF WS-POS-ACHADA GREATER ZERO
051300             COMPUTE WS-POS-FIM = WS-POS-ACHADA - 1
051400             PERFORM 164-00-RECORTAR-E-TRIMAR
051500             PERFORM 190-00-INVERTER-NOME                         CT950081
051600             MOVE WS-AREA-NORM   TO WS-NOME-EXTRAIDO
051700             MOVE 1              TO WS-ACHOU-ANCORA.
051800*
051900 161-00-FIM.                EXIT.
052000*
052100*================================================================*
052200 163-00-LOCALIZAR-ANCORA    SECTION.
052300*================================================================*
052400     MOVE ZERO               TO WS-POS-ACHADA.
052500     COMPUTE WS-LIMITE-BUSCA = WS-TAM-TEXTO - WS-ANCORA-LEN + 1.
052600     IF WS-LIMITE-BUSCA NOT LESS WS-BUSCA-INICIO
052700         PERFORM 165-00-TESTAR-POSICAO
052800             VARYING WS-IND-I FROM WS-BUSCA-INICIO BY 1
052900             UNTIL WS-IND-I GREATER WS-LIMITE-BUSCA
053000                OR WS-POS-ACHADA GREATER ZERO.
053100*
053200 163-00-FIM.                EXIT.
053300*
053400*================================================================*
053500 164-00-RECORTAR-E-TRIMAR   SECTION.
053600*================================================================*
053700     MOVE SPACES              TO WS-AREA-BRUTA.
053800     COMPUTE WS-TAM-BRUTO = WS-POS-FIM - WS-POS-INICIO + 1.
053900     IF WS-TAM-BRUTO GREATER ZERO AND WS-TAM-BRUTO NOT GREATER 80
054000         MOVE WS-ORIG-CHAR (WS-POS-INICIO : WS-TAM-BRUTO)
054100                              TO WS-BRUTA-CHAR (1 : WS-TAM-BRUTO).
054200     PERFORM 166-00-TRIM-ESPACOS.
054300*
054400 164-00-FIM.                EXIT.
054500*
054600*================================================================*
054700 165-00-TESTAR-POSICAO      SECTION.
054800*================================================================*
054900     IF WS-UPPER-CHAR (WS-IND-I : WS-ANCORA-LEN)
055000            EQUAL WS-ANCORA-TXT (1 : WS-ANCORA-LEN)
055100         MOVE WS-IND-I        TO WS-POS-ACHADA.
055200*
055300 165-00-FIM.                EXIT.
055400*
055500*================================================================*
055600 166-00-TRIM-ESPACOS        SECTION.
055700*================================================================*
055800*    TIRA ESPACOS NAS PONTAS DE WS-AREA-BRUTA E DEVOLVE O
055900*    RESULTADO, JA TRUNCADO EM 60 POSICOES, EM WS-AREA-NORM.
056000     MOVE ZERO                TO WS-POS-INICIO WS-POS-FIM.
056100     PERFORM 167-00-ACHAR-INICIO-TEXTO
056200         VARYING WS-IND-I FROM 1 BY 1
056300         UNTIL WS-IND-I GREATER 80 OR WS-POS-INICIO GREATER ZERO.
056400     MOVE SPACES               TO WS-AREA-NORM.
056500     IF WS-POS-INICIO GREATER ZERO
056600         PERFORM 168-00-ACHAR-FIM-TEXTO
056700             VARYING WS-IND-I FROM 80 BY -1
056800             UNTIL WS-IND-I LESS WS-POS-INICIO
056900                OR WS-POS-FIM GREATER ZERO
057000         COMPUTE WS-TAM-BRUTO = WS-POS-FIM - WS-POS-INICIO + 1
057100         IF WS-TAM-BRUTO GREATER 60
057200             MOVE 60           TO WS-TAM-BRUTO
057300         MOVE WS-BRUTA-CHAR (WS-POS-INICIO : WS-TAM-BRUTO)
057400                               TO WS-NORM-CHAR (1 : WS-TAM-BRUTO).
057500*
057600 166-00-FIM.                EXIT.
057700*
057800*================================================================*
057900 167-00-ACHAR-INICIO-TEXTO  SECTION.
058000*================================================================*
058100     IF WS-BRUTA-CHAR (WS-IND-I) NOT EQUAL SPACE
058200         MOVE WS-IND-I         TO WS-POS-INICIO.
058300*
058400 167-00-FIM.                EXIT.
058500*
058600*================================================================*
058700 168-00-ACHAR-FIM-TEXTO     SECTION.
058800*================================================================*
058900     IF WS-BRUTA-CHAR (WS-IND-I) NOT EQUAL SPACE
059000         MOVE WS-IND-I         TO WS-POS-FIM.
059100*
059200 168-00-FIM.                EXIT.
059300*
059400*================================================================*
059500 190-00-INVERTER-NOME       SECTION.                              CT950081
059600*================================================================*
059700*    U1 INVERT-NAME: QUEBRA WS-AREA-NORM EM PALAVRAS, PASSA AS
059800*    PRIMEIRAS METADE (ARREDONDADA PRA BAIXO) PALAVRAS PRO FIM.
059900     PERFORM 191-00-QUEBRAR-PALAVRAS.                             CT950081
060000     IF WS-QTD-PALAVRAS LESS 2
060100         CONTINUE
060200     ELSE
060300         COMPUTE WS-QTD-METADE = WS-QTD-PALAVRAS / 2
060400         PERFORM 192-00-MONTAR-FRASE-INVERTIDA.                   CT950081
060500*
060600 190-00-FIM.                EXIT.
060700*
060800*================================================================*
060900 191-00-QUEBRAR-PALAVRAS    SECTION.                              CT950081
061000*================================================================*
061100     MOVE ZERO                 TO WS-QTD-PALAVRAS.
061200     MOVE ZERO                 TO WS-IND-J.
061300     PERFORM 193-00-SEPARAR-UMA-PALAVRA                           CT950081
061400         VARYING WS-IND-I FROM 1 BY 1 UNTIL WS-IND-I GREATER 60.
061500     IF WS-IND-J GREATER ZERO
061600         ADD 1                 TO WS-QTD-PALAVRAS
061700         MOVE WS-AREA-BRUTA (1:WS-IND-J)
061800                                TO WS-PALAVRA (WS-QTD-PALAVRAS).
061900*
062000 191-00-FIM.                EXIT.
062100*
062200*================================================================*
062300 192-00-MONTAR-FRASE-INVERTIDA SECTION.                           CT950081
062400*================================================================*
062500*    AS PALAVRAS DE WS-QTD-METADE+1 EM DIANTE (O "RESTO", QUE
062600*    SAO OS PRENOMES) VAO PRIMEIRO; AS WS-QTD-METADE PALAVRAS
062700*    INICIAIS (OS SOBRENOMES) VAO DEPOIS.
062800     MOVE SPACES                TO WS-AREA-NORM.
062900     COMPUTE WS-IND-RESTO = WS-QTD-METADE + 1.
063000     PERFORM 194-00-ANEXAR-PALAVRA                                CT950081
063100         VARYING IX-PAL FROM WS-IND-RESTO BY 1
063200         UNTIL IX-PAL GREATER WS-QTD-PALAVRAS.
063300     PERFORM 194-00-ANEXAR-PALAVRA                                CT950081
063400         VARYING IX-PAL FROM 1 BY 1
063500         UNTIL IX-PAL GREATER WS-QTD-METADE.
063600*
063700 192-00-FIM.                EXIT.
063800*
063900*================================================================*
064000 193-00-SEPARAR-UMA-PALAVRA SECTION.                              CT950081
064100*================================================================*
064200     IF WS-NORM-CHAR (WS-IND-I) EQUAL SPACE
064300         IF WS-IND-J GREATER ZERO
064400             ADD 1              TO WS-QTD-PALAVRAS
064500             MOVE WS-AREA-BRUTA (1:WS-IND-J)
064600                                TO WS-PALAVRA (WS-QTD-PALAVRAS)
064700             MOVE SPACES        TO WS-AREA-BRUTA
064800             MOVE ZERO          TO WS-IND-J
064900     ELSE
065000         ADD 1                  TO WS-IND-J
065100         MOVE WS-NORM-CHAR (WS-IND-I)
065200                                TO WS-BRUTA-CHAR (WS-IND-J).
065300*
065400 193-00-FIM.                EXIT.
065500*
065600*================================================================*
065700 194-00-ANEXAR-PALAVRA      SECTION.                              CT950081
065800*================================================================*
065900     IF WS-AREA-NORM NOT EQUAL SPACES
066000         STRING WS-AREA-NORM DELIMITED BY SPACE
066100                ' '           DELIMITED BY SIZE
066200                WS-PALAVRA (IX-PAL) DELIMITED BY SPACE
066300                INTO WS-AREA-NORM
066400     ELSE
066500         MOVE WS-PALAVRA (IX-PAL) TO WS-AREA-NORM.
066600*
066700 194-00-FIM.                EXIT.
066800*
066900*================================================================*
067000 195-00-CONSTRUIR-TEXTO-UPPER SECTION.
067100*================================================================*
067200*    MONTA WS-TEXTO-UPPER (MAIUSCULAS) A PARTIR DO TEXTO
067300*    ORIGINAL, SO PARA LOCALIZAR ANCORAS - O RECORTE FINAL VEM
067400*    SEMPRE DO TEXTO ORIGINAL (WS-ORIG-CHAR).
067500     MOVE CERT-TEXT             TO WS-TEXTO-UPPER.
067600     INSPECT WS-TEXTO-UPPER CONVERTING
067700        "abcdefghijklmnopqrstuvwxyz" TO
067800        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
067900*
068000 195-00-FIM.                EXIT.
068100*
068200*================================================================*
068300 300-00-NORMALIZAR-NOME     SECTION.
068400*================================================================*
068500*    U1 NORMALIZE-NAME: MAIUSCULAS, SEM ACENTO, SO LETRAS E
068600*    ESPACO, ESPACOS COLAPSADOS.  SERVE TANTO PARA O NOME DO
068700*    CERTIFICADO QUANTO PARA O NOME DO INSCRITO - A ENTRADA VEM
068800*    EM WS-TXT-ENTRADA E A SAIDA EM WS-TXT-SAIDA.
068900     MOVE WS-TXT-ENTRADA        TO WS-AREA-NORM.
069000     INSPECT WS-AREA-NORM CONVERTING
069100        "abcdefghijklmnopqrstuvwxyzáéíóúüñ" TO
069200        "ABCDEFGHIJKLMNOPQRSTUVWXYZAEIOUUN".
069300     INSPECT WS-AREA-NORM CONVERTING
069400        "ÁÉÍÓÚÜÑ" TO "AEIOUUN".
069500     MOVE SPACES                TO WS-AREA-BRUTA.
069600     MOVE ZERO                  TO WS-IND-J WS-FLAG-ESPACO.
069700     PERFORM 301-00-FILTRAR-E-COLAPSAR
069800         VARYING WS-IND-I FROM 1 BY 1 UNTIL WS-IND-I GREATER 60.
069900     MOVE WS-AREA-BRUTA         TO WS-AREA-NORM.
070000     PERFORM 166-00-TRIM-ESPACOS.
070100     MOVE WS-AREA-NORM          TO WS-TXT-SAIDA.
070200*
070300 300-00-FIM.                EXIT.
070400*
070500*================================================================*
070600 301-00-FILTRAR-E-COLAPSAR  SECTION.
070700*================================================================*
070800     IF WS-NORM-CHAR (WS-IND-I) IS LETRA-VALIDA
070900         IF WS-NORM-CHAR (WS-IND-I) EQUAL SPACE
071000             IF WS-FLAG-ESPACO EQUAL ZERO AND WS-IND-J GREATER
071100                ZERO
071200                 ADD 1          TO WS-IND-J
071300                 MOVE SPACE     TO WS-BRUTA-CHAR (WS-IND-J)
071400                 MOVE 1         TO WS-FLAG-ESPACO
071500         ELSE
071600             ADD 1              TO WS-IND-J
071700             MOVE WS-NORM-CHAR (WS-IND-I)
071800                                TO WS-BRUTA-CHAR (WS-IND-J)
071900             MOVE ZERO          TO WS-FLAG-ESPACO.
072000*
072100 301-00-FIM.                EXIT.
072200*
072300*================================================================*
072400 320-00-AVALIAR-NOME        SECTION.
072500*================================================================*
072600*    U4 REGRA 2: NOME VAZIO APOS NORMALIZAR -> VACIO/INVALIDO;
072700*    CASO CONTRARIO, PROCURA IGUALDADE EXATA E, SEMPRE, O MELHOR
072800*    RATIO (TOKEN-SORT) CONTRA TODOS OS INSCRITOS - O SEGUNDO
072900*    TAMBEM SERVE PARA MARCAR A COBERTURA DA VARREDURA INVERSA.
073000     MOVE ZERO                  TO WS-ACHOU-EXATO.
073100     MOVE SPACES                TO WS-MELHOR-NOME-EXATO
073200                                    WS-MELHOR-NOME.
073300     MOVE ZERO                  TO WS-MELHOR-SCORE.
073400     IF WS-NOME-NORMALIZADO EQUAL SPACES
073500         MOVE 1                 TO WS-NOME-VAZIO
073600     ELSE
073700         MOVE ZERO              TO WS-NOME-VAZIO
073800         PERFORM 330-00-BUSCAR-EXATO
073900         PERFORM 350-00-BUSCAR-MELHOR-TOKENSORT.
074000*
074100 320-00-FIM.                EXIT.
074200*
074300*================================================================*
074400 330-00-BUSCAR-EXATO        SECTION.
074500*================================================================*
074600     IF WS-QTD-ROSTER GREATER ZERO
074700         PERFORM 331-00-TESTAR-ROSTER-EXATO
074800             VARYING IX-ROS FROM 1 BY 1
074900             UNTIL IX-ROS GREATER WS-QTD-ROSTER
075000                OR WS-ACHOU-EXATO EQUAL 1.
075100*
075200 330-00-FIM.                EXIT.
075300*
075400*================================================================*
075500 331-00-TESTAR-ROSTER-EXATO SECTION.
075600*================================================================*
075700     IF WS-ROS-NOME-NORM (IX-ROS) NOT EQUAL SPACES
075800        AND WS-ROS-NOME-NORM (IX-ROS) EQUAL WS-NOME-NORMALIZADO
075900         MOVE 1                 TO WS-ACHOU-EXATO
076000         MOVE WS-ROS-NOME-ORIG (IX-ROS) TO WS-MELHOR-NOME-EXATO.
076100*
076200 331-00-FIM.                EXIT.
076300*
076400*================================================================*
076500 350-00-BUSCAR-MELHOR-TOKENSORT SECTION.
076600*================================================================*
076700     IF WS-QTD-ROSTER GREATER ZERO
076800         PERFORM 351-00-TESTAR-ROSTER-TOKENSORT
076900             VARYING IX-ROS FROM 1 BY 1
077000             UNTIL IX-ROS GREATER WS-QTD-ROSTER.
077100*
077200 350-00-FIM.                EXIT.
077300*
077400*================================================================*
077500 351-00-TESTAR-ROSTER-TOKENSORT SECTION.
077600*================================================================*
077700     IF WS-ROS-NOME-NORM (IX-ROS) EQUAL SPACES
077800         CONTINUE
077900     ELSE
078000         MOVE WS-NOME-NORMALIZADO      TO WS-STR-A
078100         MOVE WS-ROS-NOME-NORM (IX-ROS) TO WS-STR-B
078200         PERFORM 360-00-CALC-TOKEN-SORT-RATIO                     CT980022
078300         IF WS-SCORE-ATUAL GREATER WS-MELHOR-SCORE
078400             MOVE WS-SCORE-ATUAL        TO WS-MELHOR-SCORE
078500             MOVE WS-ROS-NOME-ORIG (IX-ROS) TO WS-MELHOR-NOME
078600         IF WS-SCORE-ATUAL NOT LESS 90
078700             MOVE 1 TO WS-ROS-COBERTO (IX-ROS).
078800*
078900 351-00-FIM.                EXIT.
079000*
079100*================================================================*
079200 360-00-CALC-TOKEN-SORT-RATIO SECTION.                            CT980022
079300*================================================================*
079400*    U3 TOKEN-SORT-RATIO: QUEBRA CADA FRASE EM PALAVRAS, ORDENA
079500*    EM ORDEM ALFABETICA, REMONTA COM UM ESPACO ENTRE CADA UMA,
079600*    E SO DEPOIS APLICA O RATIO (CT-1998-0022).
079700     MOVE WS-STR-A              TO WS-AREA-NORM.
079800     PERFORM 191-00-QUEBRAR-PALAVRAS.                             CT980022
079900     PERFORM 361-00-ORDENAR-PALAVRAS.                             CT980022
080000     MOVE SPACES                TO WS-AREA-NORM.
080100     PERFORM 194-00-ANEXAR-PALAVRA                                CT980022
080200         VARYING IX-PAL FROM 1 BY 1
080300         UNTIL IX-PAL GREATER WS-QTD-PALAVRAS.
080400     MOVE WS-AREA-NORM          TO WS-STR-A.
080500     PERFORM 370-00-ACHAR-TAMANHO.                                CT980022
080600     MOVE WS-TAM-BRUTO          TO WS-LEN-A.
080700*
080800     MOVE WS-STR-B              TO WS-AREA-NORM.
080900     PERFORM 191-00-QUEBRAR-PALAVRAS.                             CT980022
081000     PERFORM 361-00-ORDENAR-PALAVRAS.                             CT980022
081100     MOVE SPACES                TO WS-AREA-NORM.
081200     PERFORM 194-00-ANEXAR-PALAVRA                                CT980022
081300         VARYING IX-PAL FROM 1 BY 1
081400         UNTIL IX-PAL GREATER WS-QTD-PALAVRAS.
081500     MOVE WS-AREA-NORM          TO WS-STR-B.
081600     PERFORM 370-00-ACHAR-TAMANHO.                                CT980022
081700     MOVE WS-TAM-BRUTO          TO WS-LEN-B.
081800*
081900     PERFORM 400-00-CALC-RATIO.
082000*
082100 360-00-FIM.                EXIT.
082200*
082300*================================================================*
082400 361-00-ORDENAR-PALAVRAS    SECTION.                              CT980022
082500*================================================================*
082600*    ORDENACAO EM BOLHA DE WS-TAB-PALAVRA PELA ORDEM ALFABETICA
082700*    DA PALAVRA (POUCAS PALAVRAS POR NOME, NAO PESA NO JOB).
082800     IF WS-QTD-PALAVRAS GREATER 1
082900         PERFORM 362-00-PASSADA-PALAVRA                           CT980022
083000             VARYING WS-IND-I FROM 1 BY 1
083100             UNTIL WS-IND-I GREATER WS-QTD-PALAVRAS.
083200*
083300 361-00-FIM.                EXIT.
083400*
083500*================================================================*
083600 362-00-PASSADA-PALAVRA     SECTION.                              CT980022
083700*================================================================*
083800     PERFORM 363-00-COMPARAR-E-TROCAR-PALAVRA                     CT980022
083900         VARYING WS-IND-J FROM 1 BY 1
084000         UNTIL WS-IND-J GREATER WS-QTD-PALAVRAS - 1.
084100*
084200 362-00-FIM.                EXIT.
084300*
084400*================================================================*
084500 363-00-COMPARAR-E-TROCAR-PALAVRA SECTION.                        CT980022
084600*================================================================*
084700     SET IX-PAL              TO WS-IND-J.
084800     SET IX-PAL2             TO WS-IND-J.
084900     SET IX-PAL2             UP BY 1.
085000     IF WS-PALAVRA (IX-PAL) GREATER WS-PALAVRA (IX-PAL2)
085100         MOVE WS-PALAVRA (IX-PAL)  TO WS-AREA-TROCA-PALAVRA
085200         MOVE WS-PALAVRA (IX-PAL2) TO WS-PALAVRA (IX-PAL)
085300         MOVE WS-AREA-TROCA-PALAVRA TO WS-PALAVRA (IX-PAL2).
085400*
085500 363-00-FIM.                EXIT.
085600*
085700*================================================================*
085800 370-00-ACHAR-TAMANHO       SECTION.                              CT980022
085900*================================================================*
086000*    ACHA O TAMANHO (SEM ESPACOS NA PONTA) DE WS-AREA-NORM,
086100*    DEVOLVIDO EM WS-TAM-BRUTO.
086200     MOVE ZERO                  TO WS-TAM-BRUTO.
086300     PERFORM 371-00-TESTAR-TAMANHO                                CT980022
086400         VARYING WS-IND-I FROM 60 BY -1
086500         UNTIL WS-IND-I LESS 1 OR WS-TAM-BRUTO GREATER ZERO.
086600*
086700 370-00-FIM.                EXIT.
086800*
086900*================================================================*
087000 371-00-TESTAR-TAMANHO      SECTION.                              CT980022
087100*================================================================*
087200     IF WS-NORM-CHAR (WS-IND-I) NOT EQUAL SPACE
087300         MOVE WS-IND-I           TO WS-TAM-BRUTO.
087400*
087500 371-00-FIM.                EXIT.
087600*
087700*================================================================*
087800 400-00-CALC-RATIO          SECTION.                              CT970045
087900*================================================================*
088000*    U3 RATIO: DISTANCIA PONDERADA (INSERCAO=1, EXCLUSAO=1,
088100*    SUBSTITUICAO=2) ENTRE WS-STR-A(1:WS-LEN-A) E
088200*    WS-STR-B(1:WS-LEN-B), CONVERTIDA PARA NOTA 0-100
088300*    (CT-1997-0045).
088400     IF WS-LEN-A EQUAL ZERO OR WS-LEN-B EQUAL ZERO
088500         MOVE ZERO               TO WS-SCORE-ATUAL
088600     ELSE                                                         CT970045
088700         PERFORM 410-00-CALC-DISTANCIA
088800         COMPUTE WS-SCORE-ATUAL ROUNDED =
088900             100 * (WS-LEN-A + WS-LEN-B - WS-DIST) /              CT970045
089000                   (WS-LEN-A + WS-LEN-B).                         CT970045
089100*
089200 400-00-FIM.                EXIT.
089300*
089400*================================================================*
089500 410-00-CALC-DISTANCIA      SECTION.                              CT970045
089600*================================================================*
089700     PERFORM 411-00-INICIALIZAR-COLUNA-ZERO
089800         VARYING WS-COL-ATU FROM 0 BY 1
089900         UNTIL WS-COL-ATU GREATER WS-LEN-B.
090000     PERFORM 412-00-PROCESSAR-LINHA                               CT970045
090100         VARYING WS-LIN-ATU FROM 1 BY 1
090200         UNTIL WS-LIN-ATU GREATER WS-LEN-A.
090300     MOVE WS-DIST-ANT (WS-LEN-B + 1) TO WS-DIST.                  CT970045
090400*
090500 410-00-FIM.                EXIT.
090600*
090700*================================================================*
090800 411-00-INICIALIZAR-COLUNA-ZERO SECTION.                          CT970045
090900*================================================================*
091000     MOVE WS-COL-ATU         TO WS-DIST-ANT (WS-COL-ATU + 1).     CT970045
091100*
091200 411-00-FIM.                EXIT.
091300*
091400*================================================================*
091500 412-00-PROCESSAR-LINHA     SECTION.                              CT970045
091600*================================================================*
091700     MOVE WS-LIN-ATU         TO WS-DIST-ATU (1).
091800     PERFORM 413-00-CALC-COLUNA
091900         VARYING WS-COL-ATU FROM 1 BY 1                           CT970045
092000         UNTIL WS-COL-ATU GREATER WS-LEN-B.
092100     MOVE WS-TAB-DIST-ATU    TO WS-TAB-DIST-ANT.                  CT970045
092200*
092300 412-00-FIM.                EXIT.
092400*
092500*================================================================*
092600 413-00-CALC-COLUNA         SECTION.                              CT970045
092700*================================================================*
092800     IF WS-CHAR-A (WS-LIN-ATU) EQUAL WS-CHAR-B (WS-COL-ATU)
092900         MOVE ZERO            TO WS-CUSTO-SUBST                   CT970045
093000     ELSE
093100         MOVE 2               TO WS-CUSTO-SUBST.                  CT970045
093200     COMPUTE WS-MENOR-CELULA = WS-DIST-ANT (WS-COL-ATU + 1) + 1.  CT970045
093300     IF WS-DIST-ATU (WS-COL-ATU) + 1 LESS WS-MENOR-CELULA
093400         COMPUTE WS-MENOR-CELULA = WS-DIST-ATU (WS-COL-ATU) + 1.
093500     IF WS-DIST-ANT (WS-COL-ATU) + WS-CUSTO-SUBST
093600            LESS WS-MENOR-CELULA                                  CT970045
093700         COMPUTE WS-MENOR-CELULA =
093800             WS-DIST-ANT (WS-COL-ATU) + WS-CUSTO-SUBST.
093900     MOVE WS-MENOR-CELULA    TO WS-DIST-ATU (WS-COL-ATU + 1).     CT970045
094000*
094100 413-00-FIM.                EXIT.
094200*
094300*================================================================*
094400 500-00-GRADUAR-STATUS      SECTION.                              CT970045
094500*================================================================*
094600*    FAIXAS COMPARTILHADAS DE GRADUACAO (U3).  AS TAGS "OK"/
094700*    "ADV" SUBSTITUEM OS SIMBOLOS GRAFICOS DA PLANILHA ORIGINAL,
094800*    QUE NAO EXISTEM NO CONJUNTO DE CARACTERES DESTE AMBIENTE.
094900     MOVE WS-SCORE-ATUAL        TO WS-SCORE-ED.
095000     IF WS-SCORE-ATUAL EQUAL 100
095100         MOVE 'OK EXATA'        TO WS-STATUS-TEXTO
095200     ELSE                                                         CT970045
095300         IF WS-SCORE-ATUAL NOT LESS 90
095400             STRING 'ADV ALTA (' DELIMITED BY SIZE
095500                    WS-SCORE-ED  DELIMITED BY SIZE
095600                    '%)'         DELIMITED BY SIZE
095700                    INTO WS-STATUS-TEXTO
095800         ELSE
095900             IF WS-SCORE-ATUAL NOT LESS 70
096000                 STRING 'ADV MEDIA (' DELIMITED BY SIZE
096100                        WS-SCORE-ED   DELIMITED BY SIZE
096200                        '%)'          DELIMITED BY SIZE
096300                        INTO WS-STATUS-TEXTO
096400             ELSE
096500                 IF WS-SCORE-ATUAL NOT LESS 50
096600                     STRING 'ADV BAIXA (' DELIMITED BY SIZE
096700                            WS-SCORE-ED   DELIMITED BY SIZE
096800                            '%)'          DELIMITED BY SIZE
096900                            INTO WS-STATUS-TEXTO
097000                 ELSE
097100                     MOVE 'SIN COINCIDENCIA' TO WS-STATUS-TEXTO.
097200*
097300 500-00-FIM.                EXIT.
097400*
097500*================================================================*
097600 600-00-GRAVAR-NAMERES      SECTION.
097700*================================================================*
097800     MOVE FS-GRAVACAO           TO FS-OPERACAO.
097900     MOVE WS-NOME-EXTRAIDO      TO NRES-PDF-NAME.
098000     IF WS-NOME-VAZIO EQUAL 1
098100         MOVE ZERO               TO NRES-SCORE
098200         MOVE SPACES             TO NRES-BEST-MATCH
098300         MOVE 'NOMBRE PDF VACIO/INVALIDO' TO NRES-STATUS
098400     ELSE
098500         IF WS-ACHOU-EXATO EQUAL 1
098600             MOVE 100             TO NRES-SCORE
098700             MOVE 100             TO WS-SCORE-ATUAL
098800             MOVE WS-MELHOR-NOME-EXATO TO NRES-BEST-MATCH
098900             PERFORM 500-00-GRADUAR-STATUS
099000             MOVE WS-STATUS-TEXTO TO NRES-STATUS
099100         ELSE
099200             MOVE WS-MELHOR-SCORE TO NRES-SCORE
099300             MOVE WS-MELHOR-SCORE TO WS-SCORE-ATUAL
099400             MOVE WS-MELHOR-NOME  TO NRES-BEST-MATCH
099500             PERFORM 500-00-GRADUAR-STATUS
099600             MOVE WS-STATUS-TEXTO TO NRES-STATUS.
099700     WRITE REG-RESULTADO-NOME.
099800     PERFORM 001-04-FS-NAMERES.
099900     ADD 1                       TO ACUM-GRAVADOS.
100000*
100100 600-00-FIM.                EXIT.
100200*
100300*================================================================*
100400 700-00-VARREDURA-INVERSA   SECTION.                              CT020008
100500*================================================================*
100600*    PARA CADA INSCRITO CUJA NENHUM CERTIFICADO CHEGOU A 90% DE
100700*    SEMELHANCA (WS-ROS-COBERTO = 0), GRAVA A LINHA "FALTA
100800*    CERTIFICADO" (CT-2002-0008).
100900     IF WS-QTD-ROSTER GREATER ZERO
101000         PERFORM 710-00-TESTAR-COBERTURA                          CT020008
101100             VARYING IX-ROS FROM 1 BY 1
101200             UNTIL IX-ROS GREATER WS-QTD-ROSTER.
101300*
101400 700-00-FIM.                EXIT.
101500*
101600*================================================================*
101700 710-00-TESTAR-COBERTURA    SECTION.                              CT020008
101800*================================================================*
101900     IF WS-ROS-NOME-NORM (IX-ROS) NOT EQUAL SPACES
102000        AND WS-ROS-COBERTO (IX-ROS) NOT EQUAL 1
102100         PERFORM 711-00-GRAVAR-FALTA-CERTIFICADO.                 CT020008
102200*
102300 710-00-FIM.                EXIT.
102400*
102500*================================================================*
102600 711-00-GRAVAR-FALTA-CERTIFICADO SECTION.                         CT020008
102700*================================================================*
102800     MOVE FS-GRAVACAO           TO FS-OPERACAO.
102900     MOVE '-'                   TO NRES-PDF-NAME.
103000     MOVE ZERO                  TO NRES-SCORE.
103100     MOVE WS-ROS-NOME-ORIG (IX-ROS) TO NRES-BEST-MATCH.
103200     MOVE 'FALTA CERTIFICADO'   TO NRES-STATUS.
103300     WRITE REG-RESULTADO-NOME.
103400     PERFORM 001-04-FS-NAMERES.
103500     ADD 1                      TO ACUM-FALTA-CERT.
103600*
103700 711-00-FIM.                EXIT.
103800*
103900*================================================================*
104000 006-00-FECHAR-ARQUIVOS     SECTION.
104100*================================================================*
104200     MOVE FS-FECHAMENTO      TO FS-OPERACAO.
104300     CLOSE CERTFILE
104400           ROSTFILE
104500           NAMERES.
104600     PERFORM 001-02-FS-CERTFILE.
104700     PERFORM 001-03-FS-ROSTFILE.
104800     PERFORM 001-04-FS-NAMERES.
104900     IF WS-SW-RASTRO-LIGADO
105000         DISPLAY '* TOTAL CERTIFICADOS LIDOS....: ' ACUM-LIDOS
105100         DISPLAY '* TOTAL INSCRITOS CARREGADOS..: ' ACUM-ROSTER
105200         DISPLAY '* TOTAL LINHAS GRAVADAS.......: '
105300                 ACUM-GRAVADOS
105400         DISPLAY '* TOTAL FALTA CERTIFICADO.....: '
105500                 ACUM-FALTA-CERT.
105600*
105700 006-00-FIM.                EXIT.
105800*
105900*================================================================*
106000 900-00-ERRO                SECTION.
106100*================================================================*
106200     DISPLAY '* ERRO ' FS-OPERACAO ' DO ARQUIVO ' FS-ARQUIVO.
106300     DISPLAY '* FILE STATUS = ' FS-COD-STATUS.
106400     DISPLAY '* PROGRAMA ENCERRADO'.
106500     STOP RUN.
106600*
106700 900-00-FIM.                EXIT.
