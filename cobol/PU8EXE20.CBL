000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PU8EXE20.
000300 AUTHOR.        OSCAR SEI ITI TANIGUCHI.
000400 INSTALLATION.  FUTURE SCHOOL - NUCLEO DE PROCESSAMENTO DE LOTE.
000500 DATE-WRITTEN.  09/02/1994.
000600 DATE-COMPILED. 09/02/1994.
000700 SECURITY.      USO INTERNO - PROJETO INSCRICOES.
000800*
000900*================================================================*
001000*  EXTRAI O NOME E O NUMERO DE DOCUMENTO DE CADA CERTIFICADO E   *
001100*  GRAVA O RELATORIO DE EXTRACAO (EXTRFILE), ORDENADO PELA       *
001200*  FORMA NORMALIZADA DO NOME.  CERTIFICADOS SEM NOME E SEM       *
001300*  DOCUMENTO SAO CONTADOS COMO ILEGIVEIS E LISTADOS NO FIM.      *
001400*================================================================*
001500*  HISTORICO DE ALTERACOES                                       *
001600*  09/02/1994 OSIT  CT-1994-0031 PROGRAMA ORIGINAL - LEITURA DO  *
001700*                   CERTFILE E GRAVACAO DO EXTRFILE.             *
001800*  14/06/1995 OSIT  CT-1995-0058 INCLUIDO O PADRAO "REGISTRO     *
001900*                   CIVIL" (MENORES DE IDADE) COM INVERSAO DE    *
002000*                   SOBRENOME/NOME.                              *
002100*  22/11/1996 RCFAL CT-1996-0104 INCLUIDO O PADRAO "MIGRACION"   *
002200*                   (CERTIFICADOS DE MIGRANTES VENEZUELANOS).    *
002300*  03/03/1998 MFAL  CT-1998-0019 PASSOU A CLASSIFICAR O TIPO DE  *
002400*                   DOCUMENTO (CEDULA / NUIP / RUMV); ANTES SO   *
002500*                   GRAVAVA O NUMERO.                            *
002600*  19/08/1999 RCFAL CT-1999-0071 AJUSTE ANO 2000 - WS-ANO-SYS    *
002700*                   PASSOU A GUARDAR O SECULO COMPLETO.          *
002800*  12/04/2001 MFAL  CT-2001-0033 EXTRFILE PASSOU A SAIR ORDENADO *
002900*                   PELA FORMA NORMALIZADA DO NOME (ANTES SAIA   *
003000*                   NA ORDEM DE LEITURA DO CERTFILE).            *
003100*  07/09/2004 JPAZ  CT-2004-0062 CONTADOR DE ILEGIVEIS PASSOU A  *
003200*                   SER LISTADO NO FIM DO JOB.                   *
003300*================================================================*
003400*
003500 ENVIRONMENT    DIVISION.
003600 CONFIGURATION  SECTION.
003700 SPECIAL-NAMES.
003800     C01                     IS TOP-OF-FORM
003900     CLASS LETRA-VALIDA      IS "A" THRU "Z", " "
004000     CLASS DIGITO-VALIDO     IS "0" THRU "9"
004100     UPSI-0  ON  STATUS      IS WS-SW-RASTRO-LIGADO
004200             OFF STATUS      IS WS-SW-RASTRO-DESLIGADO.
004300*
004400 INPUT-OUTPUT   SECTION.
004500 FILE-CONTROL.
004600*
004700     SELECT     CERTFILE    ASSIGN TO DISK
004800                            ORGANIZATION LINE SEQUENTIAL
004900                            ACCESS SEQUENTIAL
005000                            FILE STATUS FS-CERTFILE.
005100*
005200     SELECT     EXTRFILE    ASSIGN TO DISK
005300                            ORGANIZATION LINE SEQUENTIAL
005400                            ACCESS SEQUENTIAL
005500                            FILE STATUS FS-EXTRFILE.
005600*
005700 DATA           DIVISION.
005800 FILE           SECTION.
005900*
006000 FD CERTFILE
006100     RECORD     CONTAINS    250 CHARACTERS
006200     RECORDING  MODE        IS F
006300     LABEL      RECORD      IS STANDARD
006400     DATA       RECORD      IS REG-CERTIFICADO
006500     VALUE OF FILE-ID IS "ARQUIVOS/CERTFILE.TXT".
006600 COPY CERTREG.
006700*
006800 FD EXTRFILE
006900     RECORD     CONTAINS    135 CHARACTERS
007000     RECORDING  MODE        IS F
007100     LABEL      RECORD      IS OMITTED
007200     DATA       RECORD      IS REG-EXTRACAO
007300     VALUE OF FILE-ID IS "ARQUIVOS/EXTRFILE.TXT".
007400 COPY EXTRREG.
007500*
007600 WORKING-STORAGE SECTION.
007700*
007800*  AREA PARA OBTER DATA E HORA
007900*
008000 01 WS-DATA-HORARIO-SYS.
008100    05 WS-DATA-SYS.
008200       10 WS-ANO-SYS        PIC 9(04).                            CT990071
008300       10 WS-MES-SYS        PIC 9(02).
008400       10 WS-DIA-SYS        PIC 9(02).
008500    05 WS-HORARIO-SYS.
008600       10 WS-HOR-SYS        PIC 9(02).
008700       10 WS-MIN-SYS        PIC 9(02).
008800    05 FILLER               PIC X(09).
008900*
009000*  VISAO SEPARADA DA DATA, SO PARA COMPOR MENSAGENS DE DISPLAY.
009100*
009200 01 WS-DATA-SYS-R REDEFINES WS-DATA-HORARIO-SYS.
009300    05 WS-DATA-SYS-AAAA     PIC 9(04).
009400    05 WS-DATA-SYS-MM       PIC 9(02).
009500    05 WS-DATA-SYS-DD       PIC 9(02).
009600    05 FILLER               PIC X(13).
009700*
009800* FILE STATUS
009900*
010000 77 FS-CERTFILE             PIC X(02) VALUE SPACES.
010100 77 FS-EXTRFILE             PIC X(02) VALUE SPACES.
010200 77 FS-COD-STATUS           PIC X(02) VALUE SPACES.
010300 77 FS-ARQUIVO              PIC X(08) VALUE SPACES.
010400 77 FS-OPERACAO             PIC X(13) VALUE SPACES.
010500 77 FS-ABERTURA             PIC X(13) VALUE 'NA ABERTURA'.
010600 77 FS-LEITURA              PIC X(13) VALUE 'NA LEITURA'.
010700 77 FS-GRAVACAO             PIC X(13) VALUE 'NA GRAVACAO'.
010800 77 FS-FECHAMENTO           PIC X(13) VALUE 'NO FECHAMENTO'.
010900*
011000*  ACUMULADORES
011100*
011200 77 ACUM-LIDOS              PIC 9(06) VALUE ZEROS.
011300 77 ACUM-EXTRAIDOS          PIC 9(06) VALUE ZEROS.
011400 77 ACUM-ILEGIVEIS          PIC 9(06) VALUE ZEROS.
011500*
011600*  TABELA DE CERTIFICADOS ILEGIVEIS (SEM NOME E SEM DOCUMENTO),
011700*  LISTADA NO FIM DO JOB.
011800*
011900 77 WS-QTD-ILEGIVEL         PIC 9(04) VALUE ZEROS.
012000 01 WS-TAB-ILEGIVEL.
012100    05 WS-OCO-ILEGIVEL      OCCURS 500 TIMES
012200                            INDEXED BY IX-ILE.
012300       10 WS-ILE-FILE-ID    PIC X(40).
012400    05 FILLER               PIC X(04).
012500*
012600*  TABELA DE EXTRACAO EM MEMORIA, USADA PARA ORDENAR O
012700*  RELATORIO DE SAIDA PELA FORMA NORMALIZADA DO NOME ANTES DE
012800*  GRAVAR O EXTRFILE.  O LOTE NAO TEM ARQUIVO DE TRABALHO PARA
012900*  SORT - A ORDENACAO E FEITA EM TABELA, IGUAL AOS DEMAIS
013000*  PROGRAMAS DESTE PROJETO.
013100*
013200 77 WS-QTD-EXTRACAO         PIC 9(04) VALUE ZEROS.
013300 01 WS-TAB-EXTRACAO.
013400    05 WS-OCO-EXTRACAO      OCCURS 2000 TIMES
013500                            INDEXED BY IX-EXT IX-EXT2.
013600       10 WS-EXT-CHAVE      PIC X(60).
013700       10 WS-EXT-LINHA      PIC X(135).
013800    05 FILLER               PIC X(04).
013900*
014000 01 WS-AREA-TROCA           PIC X(195) VALUE SPACES.
014100*
014200*  AREA DE TRABALHO DE CADA CERTIFICADO
014300*
014400 77 WS-NOME-EXTRAIDO        PIC X(60) VALUE SPACES.
014500 77 WS-NOME-NORMALIZADO     PIC X(60) VALUE SPACES.
014600 77 WS-DOCNUM-EXTRAIDO      PIC X(15) VALUE SPACES.
014700 77 WS-DOCTIPO-EXTRAIDO     PIC X(14) VALUE SPACES.
014800 77 WS-ACHOU-ANCORA         PIC 9(01) VALUE ZERO.
014900 77 WS-POS-INICIO           PIC 9(03) VALUE ZERO.
015000 77 WS-POS-FIM              PIC 9(03) VALUE ZERO.
015100 77 WS-POS-ACHADA           PIC 9(03) VALUE ZERO.
015200 77 WS-BUSCA-INICIO         PIC 9(03) VALUE ZERO.
015300 77 WS-LIMITE-BUSCA         PIC 9(03) VALUE ZERO.
015400 77 WS-TAM-TEXTO            PIC 9(03) VALUE 200.
015500 77 WS-TAM-BRUTO            PIC 9(03) VALUE ZERO.
015600 77 WS-PERMITE-PONTO        PIC 9(01) VALUE ZERO.
015700 77 WS-FLAG-PAROU-DIGITO    PIC 9(01) VALUE ZERO.
015800 77 WS-FLAG-PAROU-LETRA     PIC 9(01) VALUE ZERO.
015900 77 WS-TAM-MINIMO-CORRIDA   PIC 9(03) VALUE 5.
016000*
016100*  VISAO DO TEXTO DO CERTIFICADO, EM MAIUSCULAS, USADA SO PARA
016200*  LOCALIZAR AS ANCORAS (O RECORTE DO NOME E FEITO NO TEXTO
016300*  ORIGINAL, PARA NAO PERDER ACENTUACAO).
016400*
016500 01 WS-TEXTO-UPPER          PIC X(200) VALUE SPACES.
016600 01 WS-TEXTO-UPPER-R REDEFINES WS-TEXTO-UPPER.
016700    05 WS-UPPER-CHAR        PIC X(01) OCCURS 200 TIMES.
016800*
016900 01 WS-TEXTO-ORIG-R REDEFINES REG-CERTIFICADO.
017000    05 FILLER               PIC X(40).
017100    05 WS-ORIG-CHAR         PIC X(01) OCCURS 200 TIMES.
017200    05 FILLER               PIC X(10).
017300*
017400 77 WS-IND-I                PIC 9(03) VALUE ZERO.
017500 77 WS-IND-J                PIC 9(03) VALUE ZERO.
017600*
017700*  AREA BRUTA DE RECORTE (ANTES DO TRIM) E AREAS DE NORMALIZACAO
017800*
017900 01 WS-AREA-BRUTA           PIC X(80) VALUE SPACES.
018000 01 WS-AREA-BRUTA-R REDEFINES WS-AREA-BRUTA.
018100    05 WS-BRUTA-CHAR        PIC X(01) OCCURS 80 TIMES.
018200*
018300 01 WS-AREA-NORM            PIC X(60) VALUE SPACES.
018400 01 WS-AREA-NORM-R REDEFINES WS-AREA-NORM.
018500    05 WS-NORM-CHAR         PIC X(01) OCCURS 60 TIMES.
018600*
018700 77 WS-FLAG-ESPACO          PIC 9(01) VALUE ZERO.
018800*
018900* ANCORAS DOS PADROES DE NOME E DE DOCUMENTO
019000*
019100 77 ANC-NOME-1-INI          PIC X(12) VALUE "A NOMBRE DE:".
019200 77 ANC-NOME-1-INI-LEN      PIC 9(03) VALUE 12.
019300 77 ANC-NOME-1-FIM          PIC X(07) VALUE "ESTADO:".
019400 77 ANC-NOME-1-FIM-LEN      PIC 9(03) VALUE 7.
019500*
019600 77 ANC-NOME-2-INI          PIC X(15) VALUE "REGISTRO CIVIL,".
019700 77 ANC-NOME-2-INI-LEN      PIC 9(03) VALUE 15.
019800 77 ANC-NOME-2-FIM          PIC X(14) VALUE "TIENE INSCRITO".
019900 77 ANC-NOME-2-FIM-LEN      PIC 9(03) VALUE 14.
020000*
020100 77 ANC-NOME-3-INI          PIC X(22) VALUE
020200    "EL MIGRANTE VENEZOLANO".
020300 77 ANC-NOME-3-INI-LEN      PIC 9(03) VALUE 22.
020400 77 ANC-NOME-3-FIM          PIC X(06) VALUE "SURTIO".
020500 77 ANC-NOME-3-FIM-LEN      PIC 9(03) VALUE 6.
020600*
020700 77 ANC-DOC-1-INI           PIC X(21) VALUE
020800    "CEDULA DE CIUDADANIA:".
020900 77 ANC-DOC-1-INI-LEN       PIC 9(03) VALUE 21.
021000*
021100 77 ANC-DOC-2-INI           PIC X(39) VALUE
021200    "NUMERO UNICO DE IDENTIFICACION PERSONAL".
021300 77 ANC-DOC-2-INI-LEN       PIC 9(03) VALUE 39.
021400*
021500 77 ANC-DOC-3-INI           PIC X(14) VALUE "NUMERO DE RUMV".
021600 77 ANC-DOC-3-INI-LEN       PIC 9(03) VALUE 14.
021700*
021800*  AREAS USADAS PELA ROTINA GENERICA DE LOCALIZACAO DE ANCORA
021900*
022000 77 WS-ANCORA-TXT           PIC X(40) VALUE SPACES.
022100 77 WS-ANCORA-LEN           PIC 9(03) VALUE ZERO.
022200*
022300*  QUEBRA/INVERSAO DE PALAVRAS (PADRAO REGISTRO CIVIL)
022400*
022500 77 WS-QTD-PALAVRAS         PIC 9(02) VALUE ZERO.
022600 77 WS-QTD-METADE           PIC 9(02) VALUE ZERO.
022700 77 WS-IND-RESTO            PIC 9(02) VALUE ZERO.
022800 01 WS-TAB-PALAVRA.
022900    05 WS-OCO-PALAVRA       OCCURS 10 TIMES
023000                            INDEXED BY IX-PAL.
023100       10 WS-PALAVRA        PIC X(30).
023200    05 FILLER               PIC X(05).
023300*
023400 PROCEDURE      DIVISION.
023500*
023600*================================================================*
023700 000-00-INICIO              SECTION.
023800*================================================================*
023900     PERFORM 001-00-ABRIR-ARQUIVOS.
024000     PERFORM 002-00-OBTER-DATA-HORA.
024100     PERFORM 003-00-LER-CERTFILE.
024200     PERFORM 100-00-PROCESSAR-CERTIFICADO
024300         UNTIL FS-CERTFILE EQUAL '10'.
024400     PERFORM 400-00-ORDENAR-TABELA-EXTRACAO.                      CT010033
024500     PERFORM 500-00-GRAVAR-EXTRFILE.
024600     PERFORM 800-00-LISTAR-ILEGIVEIS.
024700     PERFORM 006-00-FECHAR-ARQUIVOS.
024800     STOP RUN.
024900*
025000*================================================================*
025100 001-00-ABRIR-ARQUIVOS      SECTION.
025200*================================================================*
025300     MOVE FS-ABERTURA       TO FS-OPERACAO.
025400     OPEN INPUT  CERTFILE
025500          OUTPUT EXTRFILE.
025600     PERFORM 001-02-FS-CERTFILE.
025700     PERFORM 001-03-FS-EXTRFILE.
025800*
025900 001-00-FIM.                EXIT.
026000*
026100*================================================================*
026200 001-02-FS-CERTFILE         SECTION.
026300*================================================================*
026400     MOVE 'CERTFILE'        TO FS-ARQUIVO.
026500     MOVE FS-CERTFILE       TO FS-COD-STATUS.
026600     IF FS-CERTFILE NOT EQUAL '00' AND '10'
026700         PERFORM 900-00-ERRO.
026800*
026900 001-02-FIM.                EXIT.
027000*
027100*================================================================*
027200 001-03-FS-EXTRFILE         SECTION.
027300*================================================================*
027400     MOVE 'EXTRFILE'        TO FS-ARQUIVO.
027500     MOVE FS-EXTRFILE       TO FS-COD-STATUS.
027600     IF FS-EXTRFILE NOT EQUAL '00' AND '10'
027700         PERFORM 900-00-ERRO.
027800*
027900 001-03-FIM.                EXIT.
028000*
028100*================================================================*
028200 002-00-OBTER-DATA-HORA     SECTION.
028300*================================================================*
028400     ACCEPT WS-DATA-SYS     FROM DATE.
028500     ACCEPT WS-HORARIO-SYS  FROM TIME.
028600*
028700 002-00-FIM.                EXIT.
028800*
028900*================================================================*
029000 003-00-LER-CERTFILE        SECTION.
029100*================================================================*
029200     MOVE FS-LEITURA        TO FS-OPERACAO.
029300     READ CERTFILE.
029400     IF FS-CERTFILE NOT EQUAL '10'
029500         PERFORM 001-02-FS-CERTFILE
029600         ADD 1               TO ACUM-LIDOS.
029700*
029800 003-00-FIM.                EXIT.
029900*
030000*================================================================*
030100 100-00-PROCESSAR-CERTIFICADO SECTION.
030200*================================================================*
030300     MOVE SPACES              TO WS-NOME-EXTRAIDO
030400                                  WS-DOCNUM-EXTRAIDO
030500                                  WS-DOCTIPO-EXTRAIDO.
030600     PERFORM 195-00-CONSTRUIR-TEXTO-UPPER.
030700     PERFORM 110-00-EXTRAIR-NOME.
030800     PERFORM 120-00-EXTRAIR-DOCUMENTO.
030900*
031000     IF WS-NOME-EXTRAIDO NOT EQUAL SPACES
031100        OR WS-DOCNUM-EXTRAIDO NOT EQUAL SPACES
031200         PERFORM 300-00-ACUMULAR-EXTRACAO
031300     ELSE
031400         PERFORM 310-00-ACUMULAR-ILEGIVEL.
031500*
031600     PERFORM 003-00-LER-CERTFILE.
031700*
031800 100-00-FIM.                EXIT.
031900*
032000*================================================================*
032100 110-00-EXTRAIR-NOME        SECTION.
032200*================================================================*
032300*    PADRAO 1 - GENERAL : "A NOMBRE DE:" ... "ESTADO:"
032400     MOVE ANC-NOME-1-INI    TO WS-ANCORA-TXT.
032500     MOVE ANC-NOME-1-INI-LEN TO WS-ANCORA-LEN.
032600     PERFORM 160-00-RECORTAR-ENTRE-ANCORAS.
032700     IF WS-ACHOU-ANCORA EQUAL 1
032800         MOVE WS-AREA-NORM  TO WS-NOME-EXTRAIDO
032900     ELSE
033000         PERFORM 112-00-PADRAO-REGISTRO-CIVIL
033100         IF WS-ACHOU-ANCORA NOT EQUAL 1
033200             PERFORM 113-00-PADRAO-MIGRACION.
033300*
033400 110-00-FIM.                EXIT.
033500*
033600*================================================================*
033700 112-00-PADRAO-REGISTRO-CIVIL SECTION.                            CT950058
033800*================================================================*
033900*    PADRAO 2 - REGISTRO CIVIL : "REGISTRO CIVIL," ...
034000*    "TIENE INSCRITO" - TEXTO VEM "SOBRENOMES NOMES" E PRECISA
034100*    SER INVERTIDO PARA "NOMES SOBRENOMES" (CT-1995-0058).
034200     MOVE ANC-NOME-2-INI    TO WS-ANCORA-TXT.
034300     MOVE ANC-NOME-2-INI-LEN TO WS-ANCORA-LEN.
034400     PERFORM 161-00-RECORTAR-REGISTRO-CIVIL.
034500*
034600 112-00-FIM.                EXIT.                                 CT950058
034700*
034800*================================================================*
034900 113-00-PADRAO-MIGRACION    SECTION.                              CT960104
035000*================================================================*
035100*    PADRAO 3 - MIGRACION : "EL MIGRANTE VENEZOLANO" ... "SURTIO"
035200*    O TEXTO APROVEITADO E SO A CORRIDA DE LETRAS/ESPACOS (CT-
035300*    1996-0104 - ALGUNS CERTIFICADOS TRAZIAM UM NUMERO DE SELO
035400*    LOGO DEPOIS DO NOME, ANTES DE "SURTIO").
035500     MOVE ZERO               TO WS-ACHOU-ANCORA WS-POS-ACHADA.
035600     MOVE 1                  TO WS-BUSCA-INICIO.
035700     MOVE ANC-NOME-3-INI     TO WS-ANCORA-TXT.
035800     MOVE ANC-NOME-3-INI-LEN TO WS-ANCORA-LEN.
035900     PERFORM 163-00-LOCALIZAR-ANCORA.
036000     IF WS-POS-ACHADA GREATER ZERO
036100         COMPUTE WS-POS-INICIO = WS-POS-ACHADA + WS-ANCORA-LEN
036200         MOVE ANC-NOME-3-FIM     TO WS-ANCORA-TXT
036300         MOVE ANC-NOME-3-FIM-LEN TO WS-ANCORA-LEN
036400         MOVE WS-POS-INICIO      TO WS-BUSCA-INICIO
036500         MOVE ZERO               TO WS-POS-ACHADA
036600         PERFORM 163-00-LOCALIZAR-ANCORA
036700         IF WS-POS-ACHADA GREATER ZERO
036800             COMPUTE WS-POS-FIM = WS-POS-ACHADA - 1
036900             PERFORM 114-00-COLETAR-CORRIDA-LETRAS.
037000*
037100 113-00-FIM.                EXIT.                                 CT960104
037200*
037300*================================================================*
037400 114-00-COLETAR-CORRIDA-LETRAS SECTION.                           CT960104
037500*================================================================*
037600*    JUNTA, A PARTIR DE WS-POS-INICIO, OS CARACTERES QUE FOREM
037700*    LETRA OU ESPACO (CLASSE LETRA-VALIDA), PARANDO NO PRIMEIRO
037800*    QUE NAO FOR (OU NO LIMITE WS-POS-FIM).  SO APROVEITA SE A
037900*    CORRIDA TIVER PELO MENOS WS-TAM-MINIMO-CORRIDA CARACTERES.
038000     MOVE SPACES              TO WS-AREA-BRUTA.
038100     MOVE ZERO                TO WS-IND-J.
038200     MOVE ZERO                TO WS-FLAG-PAROU-LETRA.
038300     PERFORM 115-00-TESTAR-LETRA
038400         VARYING WS-IND-I FROM WS-POS-INICIO BY 1
038500         UNTIL WS-IND-I GREATER WS-POS-FIM
038600            OR WS-FLAG-PAROU-LETRA EQUAL 1.
038700     IF WS-IND-J NOT LESS WS-TAM-MINIMO-CORRIDA
038800         PERFORM 166-00-TRIM-ESPACOS
038900         MOVE WS-AREA-NORM    TO WS-NOME-EXTRAIDO
039000         MOVE 1               TO WS-ACHOU-ANCORA.
039100*
039200 114-00-FIM.                EXIT.                                 CT960104
039300*
039400*================================================================*
039500 115-00-TESTAR-LETRA        SECTION.                              CT960104
039600*================================================================*
039700     IF WS-ORIG-CHAR (WS-IND-I) IS LETRA-VALIDA
039800         ADD 1                 TO WS-IND-J
039900         MOVE WS-ORIG-CHAR (WS-IND-I) TO WS-BRUTA-CHAR (WS-IND-J)
040000     ELSE
040100         MOVE 1                TO WS-FLAG-PAROU-LETRA.
040200*
040300 115-00-FIM.                EXIT.                                 CT960104
040400*
040500*================================================================*
040600 120-00-EXTRAIR-DOCUMENTO   SECTION.                              CT980019
040700*================================================================*
040800*    PADRAO 1 - CEDULA_ADULTO : DIGITOS (COM PONTOS DE MILHAR)
040900*    DEPOIS DE "CEDULA DE CIUDADANIA:"
041000     MOVE ANC-DOC-1-INI     TO WS-ANCORA-TXT.
041100     MOVE ANC-DOC-1-INI-LEN TO WS-ANCORA-LEN.
041200     MOVE 1                 TO WS-PERMITE-PONTO.
041300     PERFORM 170-00-COLETAR-DOCUMENTO.
041400     IF WS-DOCNUM-EXTRAIDO NOT EQUAL SPACES
041500         MOVE 'CEDULA_ADULTO' TO WS-DOCTIPO-EXTRAIDO
041600     ELSE
041700*        PADRAO 2 - NUIP_MENOR
041800         MOVE ANC-DOC-2-INI     TO WS-ANCORA-TXT
041900         MOVE ANC-DOC-2-INI-LEN TO WS-ANCORA-LEN
042000         MOVE 0                 TO WS-PERMITE-PONTO
042100         PERFORM 170-00-COLETAR-DOCUMENTO
042200         IF WS-DOCNUM-EXTRAIDO NOT EQUAL SPACES
042300             MOVE 'NUIP_MENOR'   TO WS-DOCTIPO-EXTRAIDO
042400         ELSE
042500*            PADRAO 3 - RUMV_PPT
042600             MOVE ANC-DOC-3-INI     TO WS-ANCORA-TXT
042700             MOVE ANC-DOC-3-INI-LEN TO WS-ANCORA-LEN
042800             MOVE 0                 TO WS-PERMITE-PONTO
042900             PERFORM 170-00-COLETAR-DOCUMENTO
043000             IF WS-DOCNUM-EXTRAIDO NOT EQUAL SPACES
043100                 MOVE 'RUMV_PPT'    TO WS-DOCTIPO-EXTRAIDO
043200             ELSE
043300                 MOVE 'NO IDENTIFICADO' TO WS-DOCTIPO-EXTRAIDO.
043400*
043500 120-00-FIM.                EXIT.                                 CT980019
043600*
043700*================================================================*
043800 160-00-RECORTAR-ENTRE-ANCORAS SECTION.
043900*================================================================*
044000*    PADRAO 1 (GENERAL) - PROCURA "A NOMBRE DE:" (JA DEIXADA EM
044100*    WS-ANCORA-TXT/LEN PELO PARAGRAFO CHAMADOR) E DEPOIS A
044200*    ANCORA FINAL "ESTADO:", DEVOLVENDO O TEXTO ENTRE AS DUAS,
044300*    JA SEM ESPACOS NAS PONTAS, EM WS-AREA-NORM.
044400     MOVE ZERO               TO WS-ACHOU-ANCORA WS-POS-ACHADA.
044500     MOVE 1                  TO WS-BUSCA-INICIO.
044600     PERFORM 163-00-LOCALIZAR-ANCORA.
044700     IF WS-POS-ACHADA GREATER ZERO
044800         COMPUTE WS-POS-INICIO = WS-POS-ACHADA + WS-ANCORA-LEN
044900         MOVE ANC-NOME-1-FIM     TO WS-ANCORA-TXT
045000         MOVE ANC-NOME-1-FIM-LEN TO WS-ANCORA-LEN
045100         MOVE WS-POS-INICIO   TO WS-BUSCA-INICIO
045200         MOVE ZERO            TO WS-POS-ACHADA
045300         PERFORM 163-00-LOCALIZAR-ANCORA
045400         IF WS-POS-ACHADA GREATER ZERO
045500             COMPUTE WS-POS-FIM = WS-POS-ACHADA - 1
045600             PERFORM 164-00-RECORTAR-E-TRIMAR
045700             MOVE 1           TO WS-ACHOU-ANCORA.
045800*
045900 160-00-FIM.                EXIT.
046000*
046100*================================================================*
046200 161-00-RECORTAR-REGISTRO-CIVIL SECTION.                          CT950058
046300*================================================================*
046400*    IGUAL A 160-00, SO QUE NO FIM PASSA O RECORTE POR
046500*    190-00-INVERTER-NOME (SOBRENOMES NOMES -> NOMES SOBRENOMES).
046600     MOVE ZERO               TO WS-ACHOU-ANCORA WS-POS-ACHADA.
046700     MOVE 1                  TO WS-BUSCA-INICIO.
046800     PERFORM 163-00-LOCALIZAR-ANCORA.
046900     IF WS-POS-ACHADA GREATER ZERO
047000         COMPUTE WS-POS-INICIO = WS-POS-ACHADA + WS-ANCORA-LEN
047100         MOVE ANC-NOME-2-FIM     TO WS-ANCORA-TXT
047200         MOVE ANC-NOME-2-FIM-LEN TO WS-ANCORA-LEN
047300         MOVE WS-POS-INICIO      TO WS-BUSCA-INICIO
047400         MOVE ZERO               TO WS-POS-ACHADA
047500         PERFORM 163-00-LOCALIZAR-ANCORA
047600         IF WS-POS-ACHADA GREATER ZERO
047700             COMPUTE WS-POS-FIM = WS-POS-ACHADA - 1
047800             PERFORM 164-00-RECORTAR-E-TRIMAR
047900             PERFORM 190-00-INVERTER-NOME
048000             MOVE WS-AREA-NORM   TO WS-NOME-EXTRAIDO
048100             MOVE 1              TO WS-ACHOU-ANCORA.
048200*
048300 161-00-FIM.                EXIT.                                 CT950058
048400*
048500*================================================================*
048600 163-00-LOCALIZAR-ANCORA    SECTION.
048700*================================================================*
048800     MOVE ZERO               TO WS-POS-ACHADA.
048900     COMPUTE WS-LIMITE-BUSCA = WS-TAM-TEXTO - WS-ANCORA-LEN + 1.
049000     IF WS-LIMITE-BUSCA NOT LESS WS-BUSCA-INICIO
049100         PERFORM 165-00-TESTAR-POSICAO
049200             VARYING WS-IND-I FROM WS-BUSCA-INICIO BY 1
049300             UNTIL WS-IND-I GREATER WS-LIMITE-BUSCA
049400                OR WS-POS-ACHADA GREATER ZERO.
049500*
049600 163-00-FIM.                EXIT.
049700*
049800*================================================================*
049900 164-00-RECORTAR-E-TRIMAR   SECTION.
050000*================================================================*
050100     MOVE SPACES              TO WS-AREA-BRUTA.
050200     COMPUTE WS-TAM-BRUTO = WS-POS-FIM - WS-POS-INICIO + 1.
050300     IF WS-TAM-BRUTO GREATER ZERO AND WS-TAM-BRUTO NOT GREATER 80
050400         MOVE WS-ORIG-CHAR (WS-POS-INICIO : WS-TAM-BRUTO)
050500                              TO WS-BRUTA-CHAR (1 : WS-TAM-BRUTO).
050600     PERFORM 166-00-TRIM-ESPACOS.
050700*
050800 164-00-FIM.                EXIT.
050900*
051000*================================================================*
051100 165-00-TESTAR-POSICAO      SECTION.
051200*================================================================*
051300     IF WS-UPPER-CHAR (WS-IND-I : WS-ANCORA-LEN)
051400            EQUAL WS-ANCORA-TXT (1 : WS-ANCORA-LEN)
051500         MOVE WS-IND-I        TO WS-POS-ACHADA.
051600*
051700 165-00-FIM.                EXIT.
051800*
051900*================================================================*
052000 166-00-TRIM-ESPACOS        SECTION.
052100*================================================================*
052200*    TIRA ESPACOS NAS PONTAS DE WS-AREA-BRUTA E DEVOLVE O
052300*    RESULTADO, JA TRUNCADO EM 60 POSICOES, EM WS-AREA-NORM.
052400     MOVE ZERO                TO WS-POS-INICIO WS-POS-FIM.
052500     PERFORM 167-00-ACHAR-INICIO-TEXTO
052600         VARYING WS-IND-I FROM 1 BY 1
052700         UNTIL WS-IND-I GREATER 80 OR WS-POS-INICIO GREATER ZERO.
052800     MOVE SPACES               TO WS-AREA-NORM.
052900     IF WS-POS-INICIO GREATER ZERO
053000         PERFORM 168-00-ACHAR-FIM-TEXTO
053100             VARYING WS-IND-I FROM 80 BY -1
053200             UNTIL WS-IND-I LESS WS-POS-INICIO
053300                OR WS-POS-FIM GREATER ZERO
053400         COMPUTE WS-TAM-BRUTO = WS-POS-FIM - WS-POS-INICIO + 1
053500         IF WS-TAM-BRUTO GREATER 60
053600             MOVE 60           TO WS-TAM-BRUTO
053700         MOVE WS-BRUTA-CHAR (WS-POS-INICIO : WS-TAM-BRUTO)
053800                               TO WS-NORM-CHAR (1 : WS-TAM-BRUTO).
053900*
054000 166-00-FIM.                EXIT.
054100*
054200*================================================================*
054300 167-00-ACHAR-INICIO-TEXTO  SECTION.
054400*================================================================*
054500     IF WS-BRUTA-CHAR (WS-IND-I) NOT EQUAL SPACE
054600         MOVE WS-IND-I         TO WS-POS-INICIO.
054700*
054800 167-00-FIM.                EXIT.
054900*
055000*================================================================*
055100 168-00-ACHAR-FIM-TEXTO     SECTION.
055200*================================================================*
055300     IF WS-BRUTA-CHAR (WS-IND-I) NOT EQUAL SPACE
055400         MOVE WS-IND-I         TO WS-POS-FIM.
055500*
055600 168-00-FIM.                EXIT.
055700*
055800*================================================================*
055900 170-00-COLETAR-DOCUMENTO   SECTION.
056000*================================================================*
056100*    PROCURA A ANCORA EM WS-ANCORA-TXT/LEN E, SE ACHAR, JUNTA
056200*    OS DIGITOS (E PONTOS DE MILHAR, SE WS-PERMITE-PONTO = 1)
056300*    QUE VEM DEPOIS, ATE O PRIMEIRO CARACTER QUE NAO SEJA
056400*    DIGITO (NEM PONTO QUANDO PERMITIDO).  NORMALIZA PARA SO
056500*    DIGITOS (U1) EM WS-DOCNUM-EXTRAIDO.
056600     MOVE SPACES              TO WS-DOCNUM-EXTRAIDO.
056700     MOVE ZERO                TO WS-POS-ACHADA.
056800     MOVE 1                   TO WS-BUSCA-INICIO.
056900     PERFORM 163-00-LOCALIZAR-ANCORA.
057000     IF WS-POS-ACHADA GREATER ZERO
057100         COMPUTE WS-POS-INICIO = WS-POS-ACHADA + WS-ANCORA-LEN
057200         PERFORM 171-00-SALTAR-ESPACOS
057300         PERFORM 172-00-COLETAR-DIGITOS.
057400*
057500 170-00-FIM.                EXIT.
057600*
057700*================================================================*
057800 171-00-SALTAR-ESPACOS      SECTION.
057900*================================================================*
058000     PERFORM 173-00-TESTAR-ESPACO
058100         VARYING WS-IND-I FROM WS-POS-INICIO BY 1
058200         UNTIL WS-IND-I GREATER WS-TAM-TEXTO
058300            OR WS-ORIG-CHAR (WS-IND-I) NOT EQUAL SPACE.
058400     MOVE WS-IND-I             TO WS-POS-INICIO.
058500*
058600 171-00-FIM.                EXIT.
058700*
058800*================================================================*
058900 172-00-COLETAR-DIGITOS     SECTION.
059000*================================================================*
059100     MOVE SPACES               TO WS-AREA-BRUTA.
059200     MOVE ZERO                 TO WS-IND-J.
059300     MOVE ZERO                 TO WS-FLAG-PAROU-DIGITO.
059400     PERFORM 174-00-TESTAR-DIGITO
059500         VARYING WS-IND-I FROM WS-POS-INICIO BY 1
059600         UNTIL WS-IND-I GREATER WS-TAM-TEXTO
059700            OR WS-FLAG-PAROU-DIGITO EQUAL 1.
059800     IF WS-IND-J GREATER ZERO
059900         PERFORM 175-00-NORMALIZAR-DIGITOS.
060000*
060100 172-00-FIM.                EXIT.
060200*
060300*================================================================*
060400 173-00-TESTAR-ESPACO       SECTION.
060500*================================================================*
060600     CONTINUE.
060700*
060800 173-00-FIM.                EXIT.
060900*
061000*================================================================*
061100 174-00-TESTAR-DIGITO       SECTION.
061200*================================================================*
061300*    WS-FLAG-PAROU-DIGITO E LIGADA NO PRIMEIRO CARACTER QUE NAO
061400*    SERVE MAIS (NEM DIGITO, NEM PONTO QUANDO PERMITIDO), SEM
061500*    PERDER A CONTAGEM (WS-IND-J) DOS DIGITOS JA COLETADOS.
061600     IF WS-ORIG-CHAR (WS-IND-I) IS DIGITO-VALIDO
061700         ADD 1                 TO WS-IND-J
061800         MOVE WS-ORIG-CHAR (WS-IND-I) TO WS-BRUTA-CHAR (WS-IND-J)
061900     ELSE
062000         IF WS-PERMITE-PONTO EQUAL 1
062100            AND WS-ORIG-CHAR (WS-IND-I) EQUAL '.'
062200             CONTINUE
062300         ELSE
062400             MOVE 1            TO WS-FLAG-PAROU-DIGITO.
062500*
062600 174-00-FIM.                EXIT.
062700*
062800*================================================================*
062900 175-00-NORMALIZAR-DIGITOS  SECTION.
063000*================================================================*
063100*    U1 NORMALIZE-DOCUMENT: TIRA TUDO QUE NAO FOR DIGITO (OS
063200*    PONTOS DE MILHAR QUE TENHAM SOBRADO NA COLETA DA CEDULA).
063300     MOVE ZERO                 TO WS-IND-J.
063400     PERFORM 176-00-COPIAR-SE-DIGITO
063500         VARYING WS-IND-I FROM 1 BY 1 UNTIL WS-IND-I GREATER 80.
063600*
063700 175-00-FIM.                EXIT.
063800*
063900*================================================================*
064000 176-00-COPIAR-SE-DIGITO    SECTION.
064100*================================================================*
064200     IF WS-BRUTA-CHAR (WS-IND-I) IS DIGITO-VALIDO
064300        AND WS-IND-J LESS 15
064400         ADD 1                 TO WS-IND-J
064500         MOVE WS-BRUTA-CHAR (WS-IND-I)
064600                               TO WS-DOCNUM-EXTRAIDO (WS-IND-J:1).
064700*
064800 176-00-FIM.                EXIT.
064900*
065000*================================================================*
065100 190-00-INVERTER-NOME       SECTION.                              CT950058
065200*================================================================*
065300*    U1 INVERT-NAME: QUEBRA WS-AREA-NORM EM PALAVRAS, PASSA AS
065400*    PRIMEIRAS METADE(ARREDONDADA PRA BAIXO) PALAVRAS PRO FIM.
065500     PERFORM 191-00-QUEBRAR-PALAVRAS.                             CT950058
065600     IF WS-QTD-PALAVRAS LESS 2
065700         CONTINUE
065800     ELSE
065900         COMPUTE WS-QTD-METADE = WS-QTD-PALAVRAS / 2
066000         PERFORM 192-00-MONTAR-FRASE-INVERTIDA.                   CT950058
066100*
066200 190-00-FIM.                EXIT.                                 CT950058
066300*
066400*================================================================*
066500 191-00-QUEBRAR-PALAVRAS    SECTION.                              CT950058
066600*================================================================*
066700     MOVE ZERO                 TO WS-QTD-PALAVRAS.
066800     MOVE ZERO                 TO WS-IND-J.
066900     PERFORM 193-00-SEPARAR-UMA-PALAVRA                           CT950058
067000         VARYING WS-IND-I FROM 1 BY 1 UNTIL WS-IND-I GREATER 60.
067100     IF WS-IND-J GREATER ZERO
067200         ADD 1                 TO WS-QTD-PALAVRAS
067300         MOVE WS-AREA-BRUTA (1:WS-IND-J)
067400                                TO WS-PALAVRA (WS-QTD-PALAVRAS).
067500*
067600 191-00-FIM.                EXIT.                                 CT950058
067700*
067800*================================================================*
067900 192-00-MONTAR-FRASE-INVERTIDA SECTION.                           CT950058
068000*================================================================*
068100*    AS PALAVRAS DE WS-QTD-METADE+1 EM DIANTE (O "RESTO", QUE
068200*    SAO OS PRENOMES) VAO PRIMEIRO; AS WS-QTD-METADE PALAVRAS
068300*    INICIAIS (OS SOBRENOMES) VAO DEPOIS.
068400     MOVE SPACES                TO WS-AREA-NORM.
068500     COMPUTE WS-IND-RESTO = WS-QTD-METADE + 1.
068600     PERFORM 194-00-ANEXAR-PALAVRA                                CT950058
068700         VARYING IX-PAL FROM WS-IND-RESTO BY 1
068800         UNTIL IX-PAL GREATER WS-QTD-PALAVRAS.
068900     PERFORM 194-00-ANEXAR-PALAVRA                                CT950058
069000         VARYING IX-PAL FROM 1 BY 1
069100         UNTIL IX-PAL GREATER WS-QTD-METADE.
069200*
069300 192-00-FIM.                EXIT.                                 CT950058
069400*
069500*================================================================*
069600 193-00-SEPARAR-UMA-PALAVRA SECTION.                              CT950058
069700*================================================================*
069800     IF WS-NORM-CHAR (WS-IND-I) EQUAL SPACE
069900         IF WS-IND-J GREATER ZERO
070000             ADD 1              TO WS-QTD-PALAVRAS
070100             MOVE WS-AREA-BRUTA (1:WS-IND-J)
070200                                TO WS-PALAVRA (WS-QTD-PALAVRAS)
070300             MOVE SPACES        TO WS-AREA-BRUTA
070400             MOVE ZERO          TO WS-IND-J
070500     ELSE
070600         ADD 1                  TO WS-IND-J
070700         MOVE WS-NORM-CHAR (WS-IND-I)
070800                                TO WS-BRUTA-CHAR (WS-IND-J).
070900*
071000 193-00-FIM.                EXIT.                                 CT950058
071100*
071200*================================================================*
071300 194-00-ANEXAR-PALAVRA      SECTION.                              CT950058
071400*================================================================*
071500     IF WS-AREA-NORM NOT EQUAL SPACES
071600         STRING WS-AREA-NORM DELIMITED BY SPACE
071700                ' '           DELIMITED BY SIZE
071800                WS-PALAVRA (IX-PAL) DELIMITED BY SPACE
071900                INTO WS-AREA-NORM
072000     ELSE
072100         MOVE WS-PALAVRA (IX-PAL) TO WS-AREA-NORM.
072200*
072300 194-00-FIM.                EXIT.                                 CT950058
072400*
072500*================================================================*
072600 195-00-CONSTRUIR-TEXTO-UPPER SECTION.
072700*================================================================*
072800*    MONTA WS-TEXTO-UPPER (MAIUSCULAS, SEM ACENTO) A PARTIR DO
072900*    TEXTO ORIGINAL, SO PARA LOCALIZAR ANCORAS - O RECORTE
073000*    FINAL VEM SEMPRE DO TEXTO ORIGINAL (WS-ORIG-CHAR).
073100     MOVE CERT-TEXT             TO WS-TEXTO-UPPER.
073200     INSPECT WS-TEXTO-UPPER CONVERTING
073300        "abcdefghijklmnopqrstuvwxyz" TO
073400        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
073500*
073600 195-00-CONSTRUIR-TEXTO-UPPER-FIM.
073700                                 EXIT.
073800*
073900*================================================================*
074000 300-00-ACUMULAR-EXTRACAO   SECTION.
074100*================================================================*
074200     ADD 1                      TO ACUM-EXTRAIDOS.
074300     PERFORM 301-00-NORMALIZAR-NOME.
074400     IF WS-QTD-EXTRACAO LESS 2000
074500         ADD 1                  TO WS-QTD-EXTRACAO
074600         SET IX-EXT             TO WS-QTD-EXTRACAO
074700         MOVE WS-NOME-NORMALIZADO TO WS-EXT-CHAVE (IX-EXT)
074800         MOVE SPACES            TO WS-EXT-LINHA (IX-EXT)
074900         MOVE CERT-FILE-ID      TO EXT-FILE-ID
075000         MOVE WS-NOME-EXTRAIDO  TO EXT-NAME
075100         MOVE WS-DOCNUM-EXTRAIDO TO EXT-DOCNUM
075200         MOVE WS-DOCTIPO-EXTRAIDO TO EXT-DOCTYPE
075300         MOVE REG-EXTRACAO      TO WS-EXT-LINHA (IX-EXT).
075400*
075500 300-00-FIM.                EXIT.
075600*
075700*================================================================*
075800 301-00-NORMALIZAR-NOME     SECTION.
075900*================================================================*
076000*    U1 NORMALIZE-NAME: USADA SO PARA CALCULAR A CHAVE DE
076100*    ORDENACAO - O NOME GRAVADO NO EXTRFILE (EXT-NAME) FICA
076200*    SEMPRE NO ORIGINAL, PARA CONFERENCIA VISUAL DO OPERADOR.
076300     MOVE WS-NOME-EXTRAIDO      TO WS-AREA-NORM.
076400     INSPECT WS-AREA-NORM CONVERTING
076500        "abcdefghijklmnopqrstuvwxyzáéíóúüñ" TO
076600        "ABCDEFGHIJKLMNOPQRSTUVWXYZAEIOUUN".
076700     INSPECT WS-AREA-NORM CONVERTING
076800        "ÁÉÍÓÚÜÑ" TO "AEIOUUN".
076900     MOVE SPACES                TO WS-AREA-BRUTA.
077000     MOVE ZERO                  TO WS-IND-J WS-FLAG-ESPACO.
077100     PERFORM 302-00-FILTRAR-E-COLAPSAR
077200         VARYING WS-IND-I FROM 1 BY 1 UNTIL WS-IND-I GREATER 60.
077300     MOVE WS-AREA-BRUTA         TO WS-AREA-NORM.
077400     PERFORM 166-00-TRIM-ESPACOS.
077500     MOVE WS-AREA-NORM          TO WS-NOME-NORMALIZADO.
077600*
077700 301-00-FIM.                EXIT.
077800*
077900*================================================================*
078000 302-00-FILTRAR-E-COLAPSAR  SECTION.
078100*================================================================*
078200     IF WS-NORM-CHAR (WS-IND-I) IS LETRA-VALIDA
078300         IF WS-NORM-CHAR (WS-IND-I) EQUAL SPACE
078400             IF WS-FLAG-ESPACO EQUAL ZERO AND WS-IND-J GREATER
078500                ZERO
078600                 ADD 1          TO WS-IND-J
078700                 MOVE SPACE     TO WS-BRUTA-CHAR (WS-IND-J)
078800                 MOVE 1         TO WS-FLAG-ESPACO
078900         ELSE
079000             ADD 1              TO WS-IND-J
079100             MOVE WS-NORM-CHAR (WS-IND-I)
079200                                TO WS-BRUTA-CHAR (WS-IND-J)
079300             MOVE ZERO          TO WS-FLAG-ESPACO.
079400*
079500 302-00-FIM.                EXIT.
079600*
079700*================================================================*
079800 310-00-ACUMULAR-ILEGIVEL   SECTION.
079900*================================================================*
080000     ADD 1                      TO ACUM-ILEGIVEIS.
080100     IF WS-QTD-ILEGIVEL LESS 500
080200         ADD 1                  TO WS-QTD-ILEGIVEL
080300         SET IX-ILE             TO WS-QTD-ILEGIVEL
080400         MOVE CERT-FILE-ID      TO WS-ILE-FILE-ID (IX-ILE).
080500*
080600 310-00-FIM.                EXIT.
080700*
080800*================================================================*
080900 400-00-ORDENAR-TABELA-EXTRACAO SECTION.                          CT010033
081000*================================================================*
081100*    ORDENACAO EM BOLHA PELA CHAVE NORMALIZADA - A TABELA NAO
081200*    PASSA DE ALGUMAS CENTENAS DE CERTIFICADOS POR LOTE, ENTAO
081300*    O CUSTO DO METODO NAO PESA NO TEMPO DE JOB.
081400     IF WS-QTD-EXTRACAO GREATER 1
081500         PERFORM 410-00-PASSADA-BOLHA
081600             VARYING WS-IND-I FROM 1 BY 1
081700             UNTIL WS-IND-I GREATER WS-QTD-EXTRACAO.
081800*
081900 400-00-FIM.                EXIT.                                 CT010033
082000*
082100*================================================================*
082200 410-00-PASSADA-BOLHA       SECTION.                              CT010033
082300*================================================================*
082400     PERFORM 411-00-COMPARAR-E-TROCAR
082500         VARYING WS-IND-J FROM 1 BY 1
082600         UNTIL WS-IND-J GREATER WS-QTD-EXTRACAO - 1.
082700*
082800 410-00-FIM.                EXIT.                                 CT010033
082900*
083000*================================================================*
083100 411-00-COMPARAR-E-TROCAR   SECTION.                              CT010033
083200*================================================================*
083300     SET IX-EXT              TO WS-IND-J.
083400     SET IX-EXT2             TO WS-IND-J.
083500     SET IX-EXT2             UP BY 1.
083600     IF WS-EXT-CHAVE (IX-EXT) GREATER WS-EXT-CHAVE (IX-EXT2)
083700         MOVE WS-OCO-EXTRACAO (IX-EXT) TO WS-AREA-TROCA
083800         MOVE WS-OCO-EXTRACAO (IX-EXT2) TO WS-OCO-EXTRACAO (IX-EXT)
083900         MOVE WS-AREA-TROCA   TO WS-OCO-EXTRACAO (IX-EXT2).
084000*
084100 411-00-FIM.                EXIT.                                 CT010033
084200*
084300*================================================================*
084400 500-00-GRAVAR-EXTRFILE     SECTION.
084500*================================================================*
084600     PERFORM 510-00-GRAVAR-UMA-LINHA
084700         VARYING IX-EXT FROM 1 BY 1
084800         UNTIL IX-EXT GREATER WS-QTD-EXTRACAO.
084900*
085000 500-00-FIM.                EXIT.
085100*
085200*================================================================*
085300 510-00-GRAVAR-UMA-LINHA    SECTION.
085400*================================================================*
085500     MOVE FS-GRAVACAO        TO FS-OPERACAO.
085600     MOVE WS-EXT-LINHA (IX-EXT) TO REG-EXTRACAO.
085700     WRITE REG-EXTRACAO.
085800     PERFORM 001-03-FS-EXTRFILE.
085900*
086000 510-00-FIM.                EXIT.
086100*
086200*================================================================*
086300 800-00-LISTAR-ILEGIVEIS    SECTION.                              CT040062
086400*================================================================*
086500     DISPLAY '* CERTIFICADOS SEM NOME E SEM DOCUMENTO: '
086600             ACUM-ILEGIVEIS.
086700     PERFORM 810-00-LISTAR-UM-ILEGIVEL
086800         VARYING IX-ILE FROM 1 BY 1
086900         UNTIL IX-ILE GREATER WS-QTD-ILEGIVEL.
087000     IF WS-SW-RASTRO-LIGADO
087100         DISPLAY '* TOTAL LIDOS......: ' ACUM-LIDOS
087200         DISPLAY '* TOTAL EXTRAIDOS..: ' ACUM-EXTRAIDOS.
087300*
087400 800-00-FIM.                EXIT.                                 CT040062
087500*
087600*================================================================*
087700 810-00-LISTAR-UM-ILEGIVEL  SECTION.
087800*================================================================*
087900     DISPLAY '*   ' WS-ILE-FILE-ID (IX-ILE).
088000*
088100 810-00-FIM.                EXIT.
088200*
088300*================================================================*
088400 006-00-FECHAR-ARQUIVOS     SECTION.
088500*================================================================*
088600     MOVE FS-FECHAMENTO      TO FS-OPERACAO.
088700     CLOSE CERTFILE
088800           EXTRFILE.
088900     PERFORM 001-02-FS-CERTFILE.
089000     PERFORM 001-03-FS-EXTRFILE.
089100*
089200 006-00-FIM.                EXIT.
089300*
089400*================================================================*
089500 900-00-ERRO                SECTION.
089600*================================================================*
089700     DISPLAY '* ERRO ' FS-OPERACAO ' DO ARQUIVO ' FS-ARQUIVO.
089800     DISPLAY '* FILE STATUS = ' FS-COD-STATUS.
089900     DISPLAY '* PROGRAMA ENCERRADO'.
090000     STOP RUN.
090100*
090200 900-00-FIM.                EXIT.
