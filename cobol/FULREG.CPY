000100**************************************************************FULREG
000200*  FULREG  -  LAYOUT DO RELATORIO DE VALIDACAO COMPLETA      *FULREG
000300*  SAIDA DO PU8EXE23 (FULLRES) - NOME + DOCUMENTO NUMA SO     *FULREG
000400*  LINHA POR CERTIFICADO, MAIS AS LINHAS DA VARREDURA         *FULREG
000500*  INVERSA DO REPORTE DE INSCRICAO (SEM CERTIFICADO).         *FULREG
000600*                                                             *FULREG
000700*  HISTORICO                                                 *FULREG
000800*  1994-05-02 OSIT  CRIACAO DO LAYOUT.                        *FULREG
000900**************************************************************FULREG
001000 01  REG-RESULTADO-COMPLETO.                                   FULREG
001100     05  FRES-FILE-ID             PIC X(40).                   FULREG
001200     05  FRES-NAME                PIC X(60).                   FULREG
001300     05  FRES-BEST-NAME           PIC X(60).                   FULREG
001400     05  FRES-NAME-SCORE          PIC 9(03).                   FULREG
001500     05  FRES-NAME-STATUS         PIC X(40).                   FULREG
001600     05  FRES-DOCNUM              PIC X(15).                   FULREG
001700     05  FRES-DOCTYPE             PIC X(14).                   FULREG
001800     05  FRES-BEST-DOC            PIC X(15).                   FULREG
001900     05  FRES-DOC-SCORE           PIC 9(03).                   FULREG
002000     05  FRES-DOC-STATUS          PIC X(40).                   FULREG
002100     05  FILLER                   PIC X(06).                   FULREG
