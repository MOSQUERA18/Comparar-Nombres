000100**************************************************************EXTRREG
000200*  EXTRREG  -  LAYOUT DO RELATORIO DE EXTRACAO (EXTRFILE)    *EXTRREG
000300*  SAIDA DO PU8EXE20 - UM REGISTRO POR CERTIFICADO QUE        *EXTRREG
000400*  RENDEU NOME E/OU DOCUMENTO.                                *EXTRREG
000500*                                                             *EXTRREG
000600*  HISTORICO                                                 *EXTRREG
000700*  1994-02-09 OSIT  CRIACAO DO LAYOUT.                        *EXTRREG
000800**************************************************************EXTRREG
000900 01  REG-EXTRACAO.                                             EXTRREG
001000     05  EXT-FILE-ID              PIC X(40).                   EXTRREG
001100     05  EXT-NAME                 PIC X(60).                   EXTRREG
001200     05  EXT-DOCNUM               PIC X(15).                   EXTRREG
001300     05  EXT-DOCTYPE              PIC X(14).                   EXTRREG
001400     05  FILLER                   PIC X(06).                   EXTRREG
