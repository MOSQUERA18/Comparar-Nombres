000100**************************************************************NAMREG
000200*  NAMREG  -  LAYOUT DO RELATORIO DE COMPARACAO DE NOMES     *NAMREG
000300*  SAIDA DO PU8EXE21 (NAMERES) - UMA LINHA POR COMPARACAO,    *NAMREG
000400*  INCLUSIVE AS LINHAS DA VARREDURA INVERSA (FALTA            *NAMREG
000500*  CERTIFICADO).                                              *NAMREG
000600*                                                             *NAMREG
000700*  HISTORICO                                                 *NAMREG
000800*  1994-04-18 OSIT  CRIACAO DO LAYOUT.                        *NAMREG
000900**************************************************************NAMREG
001000 01  REG-RESULTADO-NOME.                                       NAMREG
001100     05  NRES-PDF-NAME            PIC X(60).                   NAMREG
001200     05  NRES-BEST-MATCH          PIC X(60).                   NAMREG
001300     05  NRES-SCORE               PIC 9(03).                   NAMREG
001400     05  NRES-STATUS              PIC X(30).                   NAMREG
001500     05  FILLER                   PIC X(07).                   NAMREG
