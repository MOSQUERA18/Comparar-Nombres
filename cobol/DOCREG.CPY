000100**************************************************************DOCREG
000200*  DOCREG  -  LAYOUT DO RELATORIO DE COMPARACAO DE DOCUMENTO *DOCREG
000300*  SAIDA DO PU8EXE22 (DOCRES) - UMA LINHA POR CERTIFICADO.    *DOCREG
000400*                                                             *DOCREG
000500*  HISTORICO                                                 *DOCREG
000600*  1994-04-25 OSIT  CRIACAO DO LAYOUT.                        *DOCREG
000700**************************************************************DOCREG
000800 01  REG-RESULTADO-DOCTO.                                      DOCREG
000900     05  DRES-FILE-ID             PIC X(40).                   DOCREG
001000     05  DRES-DOCNUM              PIC X(15).                   DOCREG
001100     05  DRES-DOCTYPE             PIC X(14).                   DOCREG
001200     05  DRES-BEST-MATCH          PIC X(15).                   DOCREG
001300     05  DRES-SCORE               PIC 9(03).                   DOCREG
001400     05  DRES-STATUS              PIC X(30).                   DOCREG
001500     05  FILLER                   PIC X(08).                   DOCREG
