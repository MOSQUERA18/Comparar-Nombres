000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PU8EXE23.
000300 AUTHOR.        OSCAR SEI ITI TANIGUCHI.
000400 INSTALLATION.  FUTURE SCHOOL - NUCLEO DE PROCESSAMENTO DE LOTE.
000500 DATE-WRITTEN.  02/05/1994.
000600 DATE-COMPILED. 02/05/1994.
000700 SECURITY.      USO INTERNO - PROJETO INSCRICOES.
000800*
000900*================================================================*
001000*  VALIDACAO COMPLETA DO CERTIFICADO - JUNTA, NUMA SO LINHA POR  *
001100*  CERTIFICADO, O RESULTADO DA COMPARACAO DO NOME E DO NUMERO DE *
001200*  DOCUMENTO EXTRAIDOS CONTRA O REPORTE DE INSCRICAO (ROSTFILE), *
001300*  GRAVA O FULLRES, FAZ A VARREDURA INVERSA (INSCRITO SEM NENHUM *
001400*  CERTIFICADO, NEM PELO NOME NEM PELO DOCUMENTO) E FECHA O JOB  *
001500*  COM O RESUMO ESTATISTICO (STATSRPT).                         *
001600*================================================================*
001700*  HISTORICO DE ALTERACOES                                       *
001800*  02/05/1994 OSIT  CT-1994-0050 PROGRAMA ORIGINAL - RODA NOME E *
001900*                   DOCUMENTO JUNTOS E GRAVA O FULLRES COM A     *
002000*                   COMPARACAO EXATA PELO NOME/DOCUMENTO         *
002100*                   NORMALIZADOS.                                *
002200*  10/10/1995 OSIT  CT-1995-0090 INCLUIDOS OS PADROES "REGISTRO  *
002300*                   CIVIL"/"MIGRACION" NO NOME E "NUIP_MENOR"/   *
002400*                   "RUMV_PPT" NO DOCUMENTO (MESMO AJUSTE DOS    *
002500*                   LOTES PU8EXE20/21/22).                      *
002600*  28/05/1997 RCFAL CT-1997-0052 INCLUIDO O CALCULO DE           *
002700*                   SEMELHANCA (RATIO) QUANDO NAO HOUVER         *
002800*                   IGUALDADE EXATA, TANTO NO NOME QUANTO NO     *
002900*                   DOCUMENTO - ANTES SO GRAVAVA "SEM            *
003000*                   COINCIDENCIA" DIRETO.                        *
003100*  30/08/1999 MFAL  CT-1999-0077 AJUSTE ANO 2000 - WS-ANO-SYS    *
003200*                   PASSOU A GUARDAR O SECULO COMPLETO.          *
003300*  22/01/2002 JPAZ  CT-2002-0011 INCLUIDA A REGRA DE BLOQUEIO -  *
003400*                   QUANDO O DOCUMENTO EXTRAIDO NAO BATE BEM COM *
003500*                   O REPORTE DE INSCRICAO (NOTA ABAIXO DE 50),  *
003600*                   O NOME TAMBEM FICA MARCADO "NAO EXISTE NO    *
003700*                   REPORTE", MESMO QUE TIVESSE BATIDO BEM POR   *
003800*                   SI SO (E VICE-VERSA PARA O DOCUMENTO).       *
003900*  15/03/2004 JPAZ  CT-2004-0024 INCLUIDA A VARREDURA INVERSA    *
004000*                   CONJUNTA (NOME + DOCUMENTO) - LINHA "- SIN   *
004100*                   PDF -" PARA O INSCRITO SEM NENHUM            *
004200*                   CERTIFICADO BATENDO, E O RESUMO ESTATISTICO  *
004300*                   DO FIM DO JOB (ARQUIVO STATSRPT).            *
004400*  20/09/2006 JPAZ  CT-2006-0031 SEPARADOS OS STATUS "NO         *
004500*                   EXTRAIDO" (NOME OU DOCUMENTO NEM APARECEU NO *
004600*                   TEXTO DO CERTIFICADO) E "NOMBRE PDF          *
004700*                   VACIO/INVALIDO" (APARECEU, MAS SO TINHA      *
004800*                   ACENTO/PONTUACAO E FICOU VAZIO AO            *
004900*                   NORMALIZAR) - ANTES OS DOIS CASOS CAIAM NA   *
005000*                   MESMA LINHA.                                *
005050*  11/03/2009 JPAZ  CT-2009-0018 FRES-NAME/FRES-DOCNUM FICAVAM   *
005060*                   EM BRANCO NO FULLRES QUANDO O CAMPO NUNCA    *
005070*                   FOI EXTRAIDO DO CERTIFICADO - AGORA GRAVAM O *
005080*                   LITERAL "NO EXTRAIDO", IGUAL AO QUE JA       *
005090*                   ACONTECIA COM FRES-DOCTYPE.  TAMBEM          *
005095*                   RECUADAS AS TRES LINHAS DE DETALHE DO        *
005097*                   STATSRPT (DUAS POSICOES), PARA BATER COM O   *
005098*                   LAYOUT DO RELATORIO.                        *
005100*================================================================*
005200*
005300 ENVIRONMENT    DIVISION.
005400 CONFIGURATION  SECTION.
005500 SPECIAL-NAMES.
005600     C01                     IS TOP-OF-FORM
005700     CLASS LETRA-VALIDA      IS "A" THRU "Z", " "
005800     CLASS DIGITO-VALIDO     IS "0" THRU "9"
005900     UPSI-0  ON  STATUS      IS WS-SW-RASTRO-LIGADO
006000             OFF STATUS      IS WS-SW-RASTRO-DESLIGADO.
006100*
006200 INPUT-OUTPUT   SECTION.
006300 FILE-CONTROL.
006400*
006500     SELECT     CERTFILE    ASSIGN TO DISK
006600                            ORGANIZATION LINE SEQUENTIAL
006700                            ACCESS SEQUENTIAL
006800                            FILE STATUS FS-CERTFILE.
006900*
007000     SELECT     ROSTFILE    ASSIGN TO DISK
007100                            ORGANIZATION LINE SEQUENTIAL
007200                            ACCESS SEQUENTIAL
007300                            FILE STATUS FS-ROSTFILE.
007400*
007500     SELECT     FULLRES     ASSIGN TO DISK
007600                            ORGANIZATION LINE SEQUENTIAL
007700                            ACCESS SEQUENTIAL
007800                            FILE STATUS FS-FULLRES.
007900*
008000     SELECT     STATSRPT    ASSIGN TO DISK
008100                            ORGANIZATION LINE SEQUENTIAL
008200                            ACCESS SEQUENTIAL
008300                            FILE STATUS FS-STATSRPT.
008400*
008500 DATA           DIVISION.
008600 FILE           SECTION.
008700*
008800 FD CERTFILE
008900     RECORD     CONTAINS    250 CHARACTERS
009000     RECORDING  MODE        IS F
009100     LABEL      RECORD      IS STANDARD
009200     DATA       RECORD      IS REG-CERTIFICADO
009300     VALUE OF FILE-ID IS "ARQUIVOS/CERTFILE.TXT".
009400 COPY CERTREG.
009500*
009600 FD ROSTFILE
009700     RECORD     CONTAINS    80 CHARACTERS
009800     RECORDING  MODE        IS F
009900     LABEL      RECORD      IS STANDARD
010000     DATA       RECORD      IS REG-INSCRICAO
010100     VALUE OF FILE-ID IS "ARQUIVOS/ROSTFILE.TXT".
010200 COPY ROSTREG.
010300*
010400 FD FULLRES
010500     RECORD     CONTAINS    296 CHARACTERS
010600     RECORDING  MODE        IS F
010700     LABEL      RECORD      IS OMITTED
010800     DATA       RECORD      IS REG-RESULTADO-COMPLETO
010900     VALUE OF FILE-ID IS "ARQUIVOS/FULLRES.TXT".
011000 COPY FULREG.
011100*
011200 FD STATSRPT
011300     RECORD     CONTAINS    80 CHARACTERS
011400     RECORDING  MODE        IS F
011500     LABEL      RECORD      IS OMITTED
011600     DATA       RECORD      IS REG-STATS
011700     VALUE OF FILE-ID IS "ARQUIVOS/STATSRPT.TXT".
011800 01 REG-STATS                PIC X(80).
011900*
012000 WORKING-STORAGE SECTION.
012100*
012200*  AREA PARA OBTER DATA E HORA
012300*
012400 01 WS-DATA-HORARIO-SYS.
012500    05 WS-DATA-SYS.
012600       10 WS-ANO-SYS        PIC 9(04).
012700       10 WS-MES-SYS        PIC 9(02).
012800       10 WS-DIA-SYS        PIC 9(02).
012900    05 WS-HORARIO-SYS.
013000       10 WS-HOR-SYS        PIC 9(02).
013100       10 WS-MIN-SYS        PIC 9(02).
013200    05 FILLER               PIC X(09).
013300*
013400 01 WS-DATA-SYS-R REDEFINES WS-DATA-HORARIO-SYS.
013500    05 WS-DATA-SYS-AAAA     PIC 9(04).
013600    05 WS-DATA-SYS-MM       PIC 9(02).
013700    05 WS-DATA-SYS-DD       PIC 9(02).
013800    05 FILLER               PIC X(13).
013900*
014000* FILE STATUS
014100*
014200 77 FS-CERTFILE             PIC X(02) VALUE SPACES.
014300 77 FS-ROSTFILE             PIC X(02) VALUE SPACES.
014400 77 FS-FULLRES              PIC X(02) VALUE SPACES.
014500 77 FS-STATSRPT             PIC X(02) VALUE SPACES.
014600 77 FS-COD-STATUS           PIC X(02) VALUE SPACES.
014700 77 FS-ARQUIVO              PIC X(08) VALUE SPACES.
014800 77 FS-OPERACAO             PIC X(13) VALUE SPACES.
014900 77 FS-ABERTURA             PIC X(13) VALUE 'NA ABERTURA'.
015000 77 FS-LEITURA              PIC X(13) VALUE 'NA LEITURA'.
015100 77 FS-GRAVACAO             PIC X(13) VALUE 'NA GRAVACAO'.
015200 77 FS-FECHAMENTO           PIC X(13) VALUE 'NO FECHAMENTO'.
015300 77 WS-SW-RASTRO-LIGADO     PIC 9(01) VALUE ZERO.
015400 77 WS-SW-RASTRO-DESLIGADO  PIC 9(01) VALUE ZERO.
015500*
015600*  ACUMULADORES
015700*
015800 77 ACUM-LIDOS              PIC 9(06) VALUE ZEROS.
015900 77 ACUM-NOME-EXATO         PIC 9(06) VALUE ZEROS.
016000 77 ACUM-ROSTER             PIC 9(06) VALUE ZEROS.
016100 77 ACUM-GRAVADOS           PIC 9(06) VALUE ZEROS.
016200 77 ACUM-NOME-PARCIAL       PIC 9(06) VALUE ZEROS.
016300 77 ACUM-NOME-SEM-MATCH     PIC 9(06) VALUE ZEROS.
016400 77 ACUM-DOC-EXATO          PIC 9(06) VALUE ZEROS.
016500 77 ACUM-DOC-PARCIAL        PIC 9(06) VALUE ZEROS.
016600 77 ACUM-DOC-SEM-MATCH      PIC 9(06) VALUE ZEROS.
016700*
016800*  TABELA DO REPORTE DE INSCRICAO (ROSTFILE) EM MEMORIA - CADA
016900*  LINHA TEM O NOME E O DOCUMENTO NORMALIZADOS E UM SINALIZADOR
017000*  "ACHADO" PARA CADA UM, LIGADOS QUANDO ALGUM CERTIFICADO TRAZ
017100*  EXATAMENTE O MESMO VALOR (SERVEM PARA A VARREDURA INVERSA).
017200*
017300 77 WS-QTD-ROSTER           PIC 9(04) VALUE ZEROS.
017400 01 WS-TAB-ROSTER.
017500    05 WS-OCO-ROSTER        OCCURS 3000 TIMES
017600                            INDEXED BY IX-ROS IX-ROS2.
017700       10 WS-ROS-NOME-ORIG   PIC X(60).
017800       10 WS-ROS-NOME-NORM   PIC X(60).
017900       10 WS-ROS-DOCNUM-ORIG PIC X(15).
018000       10 WS-ROS-DOCNUM-NORM PIC X(15).
018100       10 WS-ROS-ACHADO-NOME PIC 9(01).
018200       10 WS-ROS-ACHADO-DOC  PIC 9(01).
018300    05 FILLER               PIC X(04).
018400*
018500*  AREA DE TRABALHO DE CADA CERTIFICADO / COMPARACAO
018600*
018700 77 WS-NOME-EXTRAIDO        PIC X(60) VALUE SPACES.
018800 77 WS-NOME-NORMALIZADO     PIC X(60) VALUE SPACES.
018900 77 WS-NOME-NAO-EXTRAIDO    PIC 9(01) VALUE ZERO.
019000 77 WS-NOME-VAZIO           PIC 9(01) VALUE ZERO.
019100 77 WS-DOCNUM-EXTRAIDO      PIC X(15) VALUE SPACES.
019200 77 WS-DOCTIPO-EXTRAIDO     PIC X(14) VALUE SPACES.
019300 77 WS-DOC-NAO-EXTRAIDO     PIC 9(01) VALUE ZERO.
019400 77 WS-ACHOU-ANCORA         PIC 9(01) VALUE ZERO.
019500 77 WS-ACHOU-EXATO          PIC 9(01) VALUE ZERO.
019600 77 WS-MELHOR-NOME          PIC X(60) VALUE SPACES.
019700 77 WS-MELHOR-NOME-EXATO    PIC X(60) VALUE SPACES.
019800 77 WS-MELHOR-DOC           PIC X(15) VALUE SPACES.
019900 77 WS-MELHOR-DOC-EXATO     PIC X(15) VALUE SPACES.
020000 77 WS-MELHOR-SCORE         PIC 9(03) VALUE ZERO.
020100 77 WS-POS-INICIO           PIC 9(03) VALUE ZERO.
020200 77 WS-POS-FIM              PIC 9(03) VALUE ZERO.
020300 77 WS-POS-ACHADA           PIC 9(03) VALUE ZERO.
020400 77 WS-BUSCA-INICIO         PIC 9(03) VALUE ZERO.
020500 77 WS-LIMITE-BUSCA         PIC 9(03) VALUE ZERO.
020600 77 WS-TAM-TEXTO            PIC 9(03) VALUE 200.
020700 77 WS-TAM-BRUTO            PIC 9(03) VALUE ZERO.
020800 77 WS-PERMITE-PONTO        PIC 9(01) VALUE ZERO.
020900 77 WS-FLAG-PAROU-DIGITO    PIC 9(01) VALUE ZERO.
021000 77 WS-FLAG-PAROU-LETRA     PIC 9(01) VALUE ZERO.
021100 77 WS-TAM-MINIMO-CORRIDA   PIC 9(03) VALUE 5.
021200 77 WS-FALTA-CERT-ROW       PIC 9(01) VALUE ZERO.
021300*
021400*  VISAO DO TEXTO DO CERTIFICADO, EM MAIUSCULAS, USADA SO PARA
021500*  LOCALIZAR AS ANCORAS (O RECORTE FINAL E A COLETA DOS DIGITOS
021600*  SAO SEMPRE FEITOS NO TEXTO ORIGINAL, PARA NAO PERDER
021700*  ACENTUACAO).
021800*
021900 01 WS-TEXTO-UPPER          PIC X(200) VALUE SPACES.
022000 01 WS-TEXTO-UPPER-R REDEFINES WS-TEXTO-UPPER.
022100    05 WS-UPPER-CHAR        PIC X(01) OCCURS 200 TIMES.
022200*
022300 01 WS-TEXTO-ORIG-R REDEFINES REG-CERTIFICADO.
022400    05 FILLER               PIC X(40).
022500    05 WS-ORIG-CHAR         PIC X(01) OCCURS 200 TIMES.
022600    05 FILLER               PIC X(10).
022700*
022800 77 WS-IND-I                PIC 9(03) VALUE ZERO.
022900 77 WS-IND-J                PIC 9(03) VALUE ZERO.
023000*
023100 01 WS-AREA-BRUTA           PIC X(80) VALUE SPACES.
023200 01 WS-AREA-BRUTA-R REDEFINES WS-AREA-BRUTA.
023300    05 WS-BRUTA-CHAR        PIC X(01) OCCURS 80 TIMES.
023400*
023500 01 WS-AREA-NORM            PIC X(60) VALUE SPACES.
023600 01 WS-AREA-NORM-R REDEFINES WS-AREA-NORM.
023700    05 WS-NORM-CHAR         PIC X(01) OCCURS 60 TIMES.
023800*
023900 77 WS-FLAG-ESPACO          PIC 9(01) VALUE ZERO.
024000 77 WS-TXT-ENTRADA          PIC X(60) VALUE SPACES.
024100 77 WS-TXT-SAIDA            PIC X(60) VALUE SPACES.
024200*
024300*  ANCORAS DO PADRAO DE NOME E DE DOCUMENTO (IGUAIS AOS
024400*  PU8EXE20/21/22)
024500*
024600 77 ANC-NOME-1-INI          PIC X(12) VALUE "A NOMBRE DE:".
024700 77 ANC-NOME-1-INI-LEN      PIC 9(03) VALUE 12.
024800 77 ANC-NOME-1-FIM          PIC X(07) VALUE "ESTADO:".
024900 77 ANC-NOME-1-FIM-LEN      PIC 9(03) VALUE 7.
025000*
025100 77 ANC-NOME-2-INI          PIC X(15) VALUE "REGISTRO CIVIL,".
025200 77 ANC-NOME-2-INI-LEN      PIC 9(03) VALUE 15.
025300 77 ANC-NOME-2-FIM          PIC X(14) VALUE "TIENE INSCRITO".
025400 77 ANC-NOME-2-FIM-LEN      PIC 9(03) VALUE 14.
025500*
025600 77 ANC-NOME-3-INI          PIC X(22) VALUE
025700    "EL MIGRANTE VENEZOLANO".
025800 77 ANC-NOME-3-INI-LEN      PIC 9(03) VALUE 22.
025900 77 ANC-NOME-3-FIM          PIC X(06) VALUE "SURTIO".
026000 77 ANC-NOME-3-FIM-LEN      PIC 9(03) VALUE 6.
026100*
026200 77 ANC-DOC-1-INI           PIC X(21) VALUE
026300    "CEDULA DE CIUDADANIA:".
026400 77 ANC-DOC-1-INI-LEN       PIC 9(03) VALUE 21.
026500*
026600 77 ANC-DOC-2-INI           PIC X(39) VALUE
026700    "NUMERO UNICO DE IDENTIFICACION PERSONAL".
026800 77 ANC-DOC-2-INI-LEN       PIC 9(03) VALUE 39.
026900*
027000 77 ANC-DOC-3-INI           PIC X(14) VALUE "NUMERO DE RUMV".
027100 77 ANC-DOC-3-INI-LEN       PIC 9(03) VALUE 14.
027200*
027300 77 WS-ANCORA-TXT           PIC X(40) VALUE SPACES.
027400 77 WS-ANCORA-LEN           PIC 9(03) VALUE ZERO.
027500*
027600*  QUEBRA DE PALAVRAS / INVERSAO DO NOME (PADRAO REGISTRO CIVIL -
027700*  SOBRENOMES NOMES -> NOMES SOBRENOMES).
027800*
027900 77 WS-QTD-PALAVRAS         PIC 9(02) VALUE ZERO.
028000 77 WS-QTD-METADE           PIC 9(02) VALUE ZERO.
028100 77 WS-IND-RESTO            PIC 9(02) VALUE ZERO.
028200 01 WS-TAB-PALAVRA.
028300    05 WS-OCO-PALAVRA       OCCURS 10 TIMES
028400                            INDEXED BY IX-PAL IX-PAL2.
028500       10 WS-PALAVRA        PIC X(30).
028600    05 FILLER               PIC X(05).
028700*
028800*  MOTOR DE SEMELHANCA (U3) - DISTANCIA PONDERADA ENTRE DUAS
028900*  FRASES/NUMEROS (INSERCAO=1, EXCLUSAO=1, SUBSTITUICAO=2) -
029000*  RATIO SIMPLES, SEM REORDENAR PALAVRAS - SERVE TANTO PARA O
029100*  NOME QUANTO PARA O DOCUMENTO (CT-1997-0052).
029200*
029300 77 WS-STR-A                PIC X(60) VALUE SPACES.
029400 77 WS-STR-B                PIC X(60) VALUE SPACES.
029500 01 WS-STR-A-R REDEFINES WS-STR-A.
029600    05 WS-CHAR-A            PIC X(01) OCCURS 60 TIMES.
029700 01 WS-STR-B-R REDEFINES WS-STR-B.
029800    05 WS-CHAR-B            PIC X(01) OCCURS 60 TIMES.
029900 77 WS-LEN-A                PIC 9(03) VALUE ZERO.
030000 77 WS-LEN-B                PIC 9(03) VALUE ZERO.
030100 77 WS-DIST                 PIC 9(03) VALUE ZERO.
030200 77 WS-CUSTO-SUBST          PIC 9(03) VALUE ZERO.
030300 77 WS-MENOR-CELULA         PIC 9(03) VALUE ZERO.
030400 77 WS-SCORE-ATUAL          PIC 9(03) VALUE ZERO.
030500 77 WS-LIN-ATU              PIC 9(03) VALUE ZERO.
030600 77 WS-COL-ATU              PIC 9(03) VALUE ZERO.
030700 01 WS-TAB-DIST-ANT.
030800    05 WS-DIST-ANT          PIC 9(03) OCCURS 61 TIMES.
030900    05 FILLER               PIC X(02).
031000 01 WS-TAB-DIST-ATU.
031100    05 WS-DIST-ATU          PIC 9(03) OCCURS 61 TIMES.
031200    05 FILLER               PIC X(02).
031300*
031400 77 WS-SCORE-ED              PIC ZZ9.
031500 77 WS-STATUS-TEXTO          PIC X(40) VALUE SPACES.
031600*
031700*  RESUMO ESTATISTICO DO FIM DO JOB (STATSRPT) - CT-2004-0024
031800*
031900 77 WS-TOTAL-CERT            PIC 9(06) VALUE ZERO.
032000 77 WS-DET-LABEL             PIC X(36) VALUE SPACES.
032100 77 WS-DET-QTDE              PIC 9(06) VALUE ZERO.
032200 77 WS-DET-TOTAL             PIC 9(06) VALUE ZERO.
032300 77 WS-DET-PCT-CALC          PIC 9(03)V9 VALUE ZERO.
032400 01 WS-LINHA-STATS.
032500    05 STATS-LABEL           PIC X(36).
032600    05 STATS-QTDE            PIC ZZZZ9.
032700    05 FILLER                PIC X(03).
032800    05 STATS-PCT             PIC ZZ9.9.
032900    05 STATS-PCT-SINAL       PIC X(01) VALUE '%'.
033000    05 FILLER                PIC X(30).
033100*
033200 PROCEDURE      DIVISION.
033300*
033400*================================================================*
033500 000-00-INICIO              SECTION.
033600*================================================================*
033700     PERFORM 001-00-ABRIR-ARQUIVOS.
033800     PERFORM 002-00-OBTER-DATA-HORA.
033900     PERFORM 003-00-CARREGAR-ROSTER.
034000     PERFORM 004-00-LER-CERTFILE.
034100     PERFORM 100-00-PROCESSAR-CERTIFICADO
034200         UNTIL FS-CERTFILE EQUAL '10'.
034300     PERFORM 800-00-VARREDURA-INVERSA.
034400     PERFORM 850-00-GRAVAR-STATSRPT.
034500     PERFORM 006-00-FECHAR-ARQUIVOS.
034600     STOP RUN.
034700*
034800*================================================================*
034900 001-00-ABRIR-ARQUIVOS      SECTION.
035000*================================================================*
035100     MOVE FS-ABERTURA       TO FS-OPERACAO.
035200     OPEN INPUT  CERTFILE
035300                 ROSTFILE
035400          OUTPUT FULLRES
035500                 STATSRPT.
035600     PERFORM 001-02-FS-CERTFILE.
035700     PERFORM 001-03-FS-ROSTFILE.
035800     PERFORM 001-04-FS-FULLRES.
035900     PERFORM 001-05-FS-STATSRPT.
036000*
036100 001-00-FIM.                EXIT.
036200*
036300*================================================================*
036400 001-02-FS-CERTFILE         SECTION.
036500*================================================================*
036600     MOVE 'CERTFILE'        TO FS-ARQUIVO.
036700     MOVE FS-CERTFILE       TO FS-COD-STATUS.
036800     IF FS-CERTFILE NOT EQUAL '00' AND '10'
036900         PERFORM 900-00-ERRO.
037000*
037100 001-02-FIM.                EXIT.
037200*
037300*================================================================*
037400 001-03-FS-ROSTFILE         SECTION.
037500*================================================================*
037600     MOVE 'ROSTFILE'        TO FS-ARQUIVO.
037700     MOVE FS-ROSTFILE       TO FS-COD-STATUS.
037800     IF FS-ROSTFILE NOT EQUAL '00' AND '10'
037900         PERFORM 900-00-ERRO.
038000*
038100 001-03-FIM.                EXIT.
038200*
038300*================================================================*
038400 001-04-FS-FULLRES          SECTION.
038500*================================================================*
038600     MOVE 'FULLRES'         TO FS-ARQUIVO.
038700     MOVE FS-FULLRES        TO FS-COD-STATUS.
038800     IF FS-FULLRES NOT EQUAL '00' AND '10'
038900         PERFORM 900-00-ERRO.
039000*
039100 001-04-FIM.                EXIT.
039200*
039300*================================================================*
039400 001-05-FS-STATSRPT         SECTION.
039500*================================================================*
039600     MOVE 'STATSRPT'        TO FS-ARQUIVO.
039700     MOVE FS-STATSRPT       TO FS-COD-STATUS.
039800     IF FS-STATSRPT NOT EQUAL '00' AND '10'
039900         PERFORM 900-00-ERRO.
040000*
040100 001-05-FIM.                EXIT.
040200*
040300*================================================================*
040400 002-00-OBTER-DATA-HORA     SECTION.
040500*================================================================*
040600     ACCEPT WS-DATA-SYS     FROM DATE.
040700     ACCEPT WS-HORARIO-SYS  FROM TIME.
040800*
040900 002-00-FIM.                EXIT.
041000*
041100*================================================================*
041200 003-00-CARREGAR-ROSTER     SECTION.
041300*================================================================*
041400*    CARREGA O ROSTFILE INTEIRO NA TABELA WS-TAB-ROSTER, JA COM O
041500*    NOME (U1) E O DOCUMENTO (U1) NORMALIZADOS.
041600     PERFORM 003-01-LER-ROSTFILE.
041700     PERFORM 003-02-GUARDAR-ROSTER
041800         UNTIL FS-ROSTFILE EQUAL '10'.
041900*
042000 003-00-FIM.                EXIT.
042100*
042200*================================================================*
042300 003-01-LER-ROSTFILE        SECTION.
042400*================================================================*
042500     MOVE FS-LEITURA        TO FS-OPERACAO.
042600     READ ROSTFILE.
042700     IF FS-ROSTFILE NOT EQUAL '10'
042800         PERFORM 001-03-FS-ROSTFILE
042900         ADD 1               TO ACUM-ROSTER.
043000*
043100 003-01-FIM.                EXIT.
043200*
043300*================================================================*
043400 003-02-GUARDAR-ROSTER      SECTION.
043500*================================================================*
043600     IF WS-QTD-ROSTER LESS 3000
043700         ADD 1                    TO WS-QTD-ROSTER
043800         SET IX-ROS                TO WS-QTD-ROSTER
043900         MOVE ROST-NAME            TO WS-ROS-NOME-ORIG (IX-ROS)
044000         MOVE ROST-DOCNUM          TO WS-ROS-DOCNUM-ORIG (IX-ROS)
044100         MOVE ZERO                 TO WS-ROS-ACHADO-NOME (IX-ROS)
044200                                       WS-ROS-ACHADO-DOC (IX-ROS)
044300         MOVE ROST-NAME            TO WS-TXT-ENTRADA
044400         PERFORM 300-00-NORMALIZAR-NOME
044500         MOVE WS-TXT-SAIDA         TO WS-ROS-NOME-NORM (IX-ROS)
044600         MOVE SPACES               TO WS-AREA-BRUTA
044700         MOVE ROST-DOCNUM          TO WS-AREA-BRUTA (1:15)
044800         PERFORM 175-00-NORMALIZAR-DIGITOS
044900         MOVE WS-DOCNUM-EXTRAIDO   TO WS-ROS-DOCNUM-NORM (IX-ROS).
045000     PERFORM 003-01-LER-ROSTFILE.
045100*
045200 003-02-FIM.                EXIT.
045300*
045400*================================================================*
045500 004-00-LER-CERTFILE        SECTION.
045600*================================================================*
045700     MOVE FS-LEITURA        TO FS-OPERACAO.
045800     READ CERTFILE.
045900     IF FS-CERTFILE NOT EQUAL '10'
046000         PERFORM 001-02-FS-CERTFILE
046100         ADD 1               TO ACUM-LIDOS.
046200*
046300 004-00-FIM.                EXIT.
046400*
046500*================================================================*
046600 100-00-PROCESSAR-CERTIFICADO SECTION.
046700*================================================================*
046800     MOVE SPACES               TO WS-NOME-EXTRAIDO
046900                                   WS-DOCNUM-EXTRAIDO.
047000     PERFORM 195-00-CONSTRUIR-TEXTO-UPPER.
047100     PERFORM 110-00-EXTRAIR-NOME.
047200     PERFORM 120-00-EXTRAIR-DOCUMENTO.
047300     PERFORM 320-00-AVALIAR-NOME.
047400     PERFORM 340-00-AVALIAR-DOCUMENTO.
047500     PERFORM 600-00-GRAVAR-FULLRES.
047600     PERFORM 004-00-LER-CERTFILE.
047700*
047800 100-00-FIM.                EXIT.
047900*
048000*================================================================*
048100 110-00-EXTRAIR-NOME        SECTION.
048200*================================================================*
048300*    PADRAO 1 - GENERAL : "A NOMBRE DE:" ... "ESTADO:"
048400     MOVE ANC-NOME-1-INI    TO WS-ANCORA-TXT.
048500     MOVE ANC-NOME-1-INI-LEN TO WS-ANCORA-LEN.
048600     PERFORM 160-00-RECORTAR-ENTRE-ANCORAS.
048700     IF WS-ACHOU-ANCORA EQUAL 1
048800         MOVE WS-AREA-NORM  TO WS-NOME-EXTRAIDO
048900     ELSE
049000         PERFORM 112-00-PADRAO-REGISTRO-CIVIL
049100         IF WS-ACHOU-ANCORA NOT EQUAL 1
049200             PERFORM 113-00-PADRAO-MIGRACION.
049300*
049400 110-00-FIM.                EXIT.
049500*
049600*================================================================*
049700 112-00-PADRAO-REGISTRO-CIVIL SECTION.
049800*================================================================*
049900*    PADRAO 2 - REGISTRO CIVIL : "REGISTRO CIVIL," ...
050000*    "TIENE INSCRITO" - TEXTO VEM "SOBRENOMES NOMES" E PRECISA
050100*    SER INVERTIDO PARA "NOMES SOBRENOMES".
050200     MOVE ANC-NOME-2-INI    TO WS-ANCORA-TXT.
050300     MOVE ANC-NOME-2-INI-LEN TO WS-ANCORA-LEN.
050400     PERFORM 161-00-RECORTAR-REGISTRO-CIVIL.
050500*
050600 112-00-FIM.                EXIT.
050700*
050800*================================================================*
050900 113-00-PADRAO-MIGRACION    SECTION.
051000*================================================================*
051100*    PADRAO 3 - MIGRACION : "EL MIGRANTE VENEZOLANO" ... "SURTIO"
051200*    O TEXTO APROVEITADO E SO A CORRIDA DE LETRAS/ESPACOS.
051300     MOVE ZERO               TO WS-ACHOU-ANCORA WS-POS-ACHADA.
051400     MOVE 1                  TO WS-BUSCA-INICIO.
051500     MOVE ANC-NOME-3-INI     TO WS-ANCORA-TXT.
051600     MOVE ANC-NOME-3-INI-LEN TO WS-ANCORA-LEN.
051700     PERFORM 163-00-LOCALIZAR-ANCORA.
051800     IF WS-POS-ACHADA GREATER ZERO
051900         COMPUTE WS-POS-INICIO = WS-POS-ACHADA + WS-ANCORA-LEN
052000         MOVE ANC-NOME-3-FIM     TO WS-ANCORA-TXT
052100         MOVE ANC-NOME-3-FIM-LEN TO WS-ANCORA-LEN
052200         MOVE WS-POS-INICIO      TO WS-BUSCA-INICIO
052300         MOVE ZERO               TO WS-POS-ACHADA
052400         PERFORM 163-00-LOCALIZAR-ANCORA
052500         IF WS-POS-ACHADA GREATER ZERO
052600             COMPUTE WS-POS-FIM = WS-POS-ACHADA - 1
052700             PERFORM 114-00-COLETAR-CORRIDA-LETRAS.
052800*
052900 113-00-FIM.                EXIT.
053000*
053100*================================================================*
053200 114-00-COLETAR-CORRIDA-LETRAS SECTION.
053300*================================================================*
053400*    JUNTA, A PARTIR DE WS-POS-INICIO, OS CARACTERES QUE FOREM
053500*    LETRA OU ESPACO (CLASSE LETRA-VALIDA), PARANDO NO PRIMEIRO
053600*    QUE NAO FOR (OU NO LIMITE WS-POS-FIM).  SO APROVEITA SE A
053700*    CORRIDA TIVER PELO MENOS WS-TAM-MINIMO-CORRIDA CARACTERES.
053800     MOVE SPACES              TO WS-AREA-BRUTA.
053900     MOVE ZERO                TO WS-IND-J.
054000     MOVE ZERO                TO WS-FLAG-PAROU-LETRA.
054100     PERFORM 115-00-TESTAR-LETRA
054200         VARYING WS-IND-I FROM WS-POS-INICIO BY 1
054300         UNTIL WS-IND-I GREATER WS-POS-FIM
054400            OR WS-FLAG-PAROU-LETRA EQUAL 1.
054500     IF WS-IND-J NOT LESS WS-TAM-MINIMO-CORRIDA
054600         PERFORM 166-00-TRIM-ESPACOS
054700         MOVE WS-AREA-NORM    TO WS-NOME-EXTRAIDO
054800         MOVE 1               TO WS-ACHOU-ANCORA.
054900*
055000 114-00-FIM.                EXIT.
055100*
055200*================================================================*
055300 115-00-TESTAR-LETRA        SECTION.
055400*================================================================*
055500     IF WS-ORIG-CHAR (WS-IND-I) IS LETRA-VALIDA
055600         ADD 1                 TO WS-IND-J
055700         MOVE WS-ORIG-CHAR (WS-IND-I) TO WS-BRUTA-CHAR (WS-IND-J)
055800     ELSE
055900         MOVE 1                TO WS-FLAG-PAROU-LETRA.
056000*
056100 115-00-FIM.                EXIT.
056200*
056300*================================================================*
056400 120-00-EXTRAIR-DOCUMENTO   SECTION.
056500*================================================================*
056600*    PADRAO 1 - CEDULA_ADULTO : DIGITOS (COM PONTOS DE MILHAR)
056700*    DEPOIS DE "CEDULA DE CIUDADANIA:"
056800     MOVE ANC-DOC-1-INI     TO WS-ANCORA-TXT.
056900     MOVE ANC-DOC-1-INI-LEN TO WS-ANCORA-LEN.
057000     MOVE 1                 TO WS-PERMITE-PONTO.
057100     PERFORM 170-00-COLETAR-DOCUMENTO.
057200     IF WS-DOCNUM-EXTRAIDO NOT EQUAL SPACES
057300         MOVE 'CEDULA_ADULTO' TO WS-DOCTIPO-EXTRAIDO
057400     ELSE
057500*        PADRAO 2 - NUIP_MENOR
057600         MOVE ANC-DOC-2-INI     TO WS-ANCORA-TXT
057700         MOVE ANC-DOC-2-INI-LEN TO WS-ANCORA-LEN
057800         MOVE 0                 TO WS-PERMITE-PONTO
057900         PERFORM 170-00-COLETAR-DOCUMENTO
058000         IF WS-DOCNUM-EXTRAIDO NOT EQUAL SPACES
058100             MOVE 'NUIP_MENOR'   TO WS-DOCTIPO-EXTRAIDO
058200         ELSE
058300*            PADRAO 3 - RUMV_PPT
058400             MOVE ANC-DOC-3-INI     TO WS-ANCORA-TXT
058500             MOVE ANC-DOC-3-INI-LEN TO WS-ANCORA-LEN
058600             MOVE 0                 TO WS-PERMITE-PONTO
058700             PERFORM 170-00-COLETAR-DOCUMENTO
058800             IF WS-DOCNUM-EXTRAIDO NOT EQUAL SPACES
058900                 MOVE 'RUMV_PPT'    TO WS-DOCTIPO-EXTRAIDO
059000             ELSE
059100                 MOVE 'NO IDENTIFICADO' TO WS-DOCTIPO-EXTRAIDO.
059200*
059300 120-00-FIM.                EXIT.
059400*
059500*================================================================*
059600 160-00-RECORTAR-ENTRE-ANCORAS SECTION.
059700*================================================================*
059800*    PADRAO 1 (GENERAL) - PROCURA A ANCORA INICIAL (JA DEIXADA
059900*    EM WS-ANCORA-TXT/LEN PELO PARAGRAFO CHAMADOR) E DEPOIS A
060000*    ANCORA FINAL "ESTADO:", DEVOLVENDO O TEXTO ENTRE AS DUAS,
060100*    JA SEM ESPACOS NAS PONTAS, EM WS-AREA-NORM.
060200     MOVE ZERO               TO WS-ACHOU-ANCORA WS-POS-ACHADA.
060300     MOVE 1                  TO WS-BUSCA-INICIO.
060400     PERFORM 163-00-LOCALIZAR-ANCORA.
060500     IF WS-POS-ACHADA GREATER ZERO
060600         COMPUTE WS-POS-INICIO = WS-POS-ACHADA + WS-ANCORA-LEN
060700         MOVE ANC-NOME-1-FIM     TO WS-ANCORA-TXT
060800         MOVE ANC-NOME-1-FIM-LEN TO WS-ANCORA-LEN
060900         MOVE WS-POS-INICIO   TO WS-BUSCA-INICIO
061000         MOVE ZERO            TO WS-POS-ACHADA
061100         PERFORM 163-00-LOCALIZAR-ANCORA
061200         IF WS-POS-ACHADA GREATER ZERO
061300             COMPUTE WS-POS-FIM = WS-POS-ACHADA - 1
061400             PERFORM 164-00-RECORTAR-E-TRIMAR
061500             MOVE 1           TO WS-ACHOU-ANCORA.
061600*
061700 160-00-FIM.                EXIT.
061800*
061900*================================================================*
062000 161-00-RECORTAR-REGISTRO-CIVIL SECTION.
062100*================================================================*
062200*    IGUAL A 160-00, SO QUE NO FIM PASSA O RECORTE POR
062300*    190-00-INVERTER-NOME (SOBRENOMES NOMES -> NOMES SOBRENOMES).
062400     MOVE ZERO               TO WS-ACHOU-ANCORA WS-POS-ACHADA.
062500     MOVE 1                  TO WS-BUSCA-INICIO.
062600     PERFORM 163-00-LOCALIZAR-ANCORA.
062700     IF WS-POS-ACHADA GREATER ZERO
062800         COMPUTE WS-POS-INICIO = WS-POS-ACHADA + WS-ANCORA-LEN
062900         MOVE ANC-NOME-2-FIM     TO WS-ANCORA-TXT
063000         MOVE ANC-NOME-2-FIM-LEN TO WS-ANCORA-LEN
063100         MOVE WS-POS-INICIO      TO WS-BUSCA-INICIO
063200         MOVE ZERO               TO WS-POS-ACHADA
063300         PERFORM 163-00-LOCALIZAR-ANCORA
063400         IF WS-POS-ACHADA GREATER ZERO
063500             COMPUTE WS-POS-FIM = WS-POS-ACHADA - 1
063600             PERFORM 164-00-RECORTAR-E-TRIMAR
063700             PERFORM 190-00-INVERTER-NOME
063800             MOVE WS-AREA-NORM   TO WS-NOME-EXTRAIDO
063900             MOVE 1              TO WS-ACHOU-ANCORA.
064000*
064100 161-00-FIM.                EXIT.
064200*
064300*================================================================*
064400 163-00-LOCALIZAR-ANCORA    SECTION.
064500*================================================================*
064600     MOVE ZERO               TO WS-POS-ACHADA.
064700     COMPUTE WS-LIMITE-BUSCA = WS-TAM-TEXTO - WS-ANCORA-LEN + 1.
064800     IF WS-LIMITE-BUSCA NOT LESS WS-BUSCA-INICIO
064900         PERFORM 165-00-TESTAR-POSICAO
065000             VARYING WS-IND-I FROM WS-BUSCA-INICIO BY 1
065100             UNTIL WS-IND-I GREATER WS-LIMITE-BUSCA
065200                OR WS-POS-ACHADA GREATER ZERO.
065300*
065400 163-00-FIM.                EXIT.
065500*
065600*================================================================*
065700 164-00-RECORTAR-E-TRIMAR   SECTION.
065800*================================================================*
065900     MOVE SPACES              TO WS-AREA-BRUTA.
066000     COMPUTE WS-TAM-BRUTO = WS-POS-FIM - WS-POS-INICIO + 1.
066100     IF WS-TAM-BRUTO GREATER ZERO AND WS-TAM-BRUTO NOT GREATER 80
066200         MOVE WS-ORIG-CHAR (WS-POS-INICIO : WS-TAM-BRUTO)
066300                              TO WS-BRUTA-CHAR (1 : WS-TAM-BRUTO).
066400     PERFORM 166-00-TRIM-ESPACOS.
066500*
066600 164-00-FIM.                EXIT.
066700*
066800*================================================================*
066900 165-00-TESTAR-POSICAO      SECTION.
067000*================================================================*
067100     IF WS-UPPER-CHAR (WS-IND-I : WS-ANCORA-LEN)
067200            EQUAL WS-ANCORA-TXT (1 : WS-ANCORA-LEN)
067300         MOVE WS-IND-I        TO WS-POS-ACHADA.
067400*
067500 165-00-FIM.                EXIT.
067600*
067700*================================================================*
067800 166-00-TRIM-ESPACOS        SECTION.
067900*================================================================*
068000*    TIRA ESPACOS NAS PONTAS DE WS-AREA-BRUTA E DEVOLVE O
068100*    RESULTADO, JA TRUNCADO EM 60 POSICOES, EM WS-AREA-NORM.
068200     MOVE ZERO                TO WS-POS-INICIO WS-POS-FIM.
068300     PERFORM 167-00-ACHAR-INICIO-TEXTO
068400         VARYING WS-IND-I FROM 1 BY 1
068500         UNTIL WS-IND-I GREATER 80 OR WS-POS-INICIO GREATER ZERO.
068600     MOVE SPACES               TO WS-AREA-NORM.
068700     IF WS-POS-INICIO GREATER ZERO
068800         PERFORM 168-00-ACHAR-FIM-TEXTO
068900             VARYING WS-IND-I FROM 80 BY -1
069000             UNTIL WS-IND-I LESS WS-POS-INICIO
069100                OR WS-POS-FIM GREATER ZERO
069200         COMPUTE WS-TAM-BRUTO = WS-POS-FIM - WS-POS-INICIO + 1
069300         IF WS-TAM-BRUTO GREATER 60
069400             MOVE 60           TO WS-TAM-BRUTO
069500         MOVE WS-BRUTA-CHAR (WS-POS-INICIO : WS-TAM-BRUTO)
069600                               TO WS-NORM-CHAR (1 : WS-TAM-BRUTO).
069700*
069800 166-00-FIM.                EXIT.
069900*
070000*================================================================*
070100 167-00-ACHAR-INICIO-TEXTO  SECTION.
070200*================================================================*
070300     IF WS-BRUTA-CHAR (WS-IND-I) NOT EQUAL SPACE
070400         MOVE WS-IND-I         TO WS-POS-INICIO.
070500*
070600 167-00-FIM.                EXIT.
070700*
070800*================================================================*
070900 168-00-ACHAR-FIM-TEXTO     SECTION.
071000*================================================================*
071100     IF WS-BRUTA-CHAR (WS-IND-I) NOT EQUAL SPACE
071200         MOVE WS-IND-I         TO WS-POS-FIM.
071300*
071400 168-00-FIM.                EXIT.
071500*
071600*================================================================*
071700 170-00-COLETAR-DOCUMENTO   SECTION.
071800*================================================================*
071900*    PROCURA A ANCORA EM WS-ANCORA-TXT/LEN E, SE ACHAR, JUNTA
072000*    OS DIGITOS (E PONTOS DE MILHAR, SE WS-PERMITE-PONTO = 1)
072100*    QUE VEM DEPOIS, ATE O PRIMEIRO CARACTER QUE NAO SEJA
072200*    DIGITO (NEM PONTO QUANDO PERMITIDO).  NORMALIZA PARA SO
072300*    DIGITOS (U1) EM WS-DOCNUM-EXTRAIDO.
072400     MOVE SPACES              TO WS-DOCNUM-EXTRAIDO.
072500     MOVE ZERO                TO WS-POS-ACHADA.
072600     MOVE 1                   TO WS-BUSCA-INICIO.
072700     PERFORM 163-00-LOCALIZAR-ANCORA.
072800     IF WS-POS-ACHADA GREATER ZERO
072900         COMPUTE WS-POS-INICIO = WS-POS-ACHADA + WS-ANCORA-LEN
073000         PERFORM 171-00-SALTAR-ESPACOS
073100         PERFORM 172-00-COLETAR-DIGITOS.
073200*
073300 170-00-FIM.                EXIT.
073400*
073500*================================================================*
073600 171-00-SALTAR-ESPACOS      SECTION.
073700*================================================================*
073800     PERFORM 173-00-TESTAR-ESPACO
073900         VARYING WS-IND-I FROM WS-POS-INICIO BY 1
074000         UNTIL WS-IND-I GREATER WS-TAM-TEXTO
074100            OR WS-ORIG-CHAR (WS-IND-I) NOT EQUAL SPACE.
074200     MOVE WS-IND-I             TO WS-POS-INICIO.
074300*
074400 171-00-FIM.                EXIT.
074500*
074600*================================================================*
074700 172-00-COLETAR-DIGITOS     SECTION.
074800*================================================================*
074900     MOVE SPACES               TO WS-AREA-BRUTA.
075000     MOVE ZERO                 TO WS-IND-J.
075100     MOVE ZERO                 TO WS-FLAG-PAROU-DIGITO.
075200     PERFORM 174-00-TESTAR-DIGITO
075300         VARYING WS-IND-I FROM WS-POS-INICIO BY 1
075400         UNTIL WS-IND-I GREATER WS-TAM-TEXTO
075500            OR WS-FLAG-PAROU-DIGITO EQUAL 1.
075600     IF WS-IND-J GREATER ZERO
075700         PERFORM 175-00-NORMALIZAR-DIGITOS.
075800*
075900 172-00-FIM.                EXIT.
076000*
076100*================================================================*
076200 173-00-TESTAR-ESPACO       SECTION.
076300*================================================================*
076400     CONTINUE.
076500*
076600 173-00-FIM.                EXIT.
076700*
076800*================================================================*
076900 174-00-TESTAR-DIGITO       SECTION.
077000*================================================================*
077100*    WS-FLAG-PAROU-DIGITO E LIGADA NO PRIMEIRO CARACTER QUE NAO
077200*    SERVE MAIS (NEM DIGITO, NEM PONTO QUANDO PERMITIDO), SEM
077300*    PERDER A CONTAGEM (WS-IND-J) DOS DIGITOS JA COLETADOS.
077400     IF WS-ORIG-CHAR (WS-IND-I) IS DIGITO-VALIDO
077500         ADD 1                 TO WS-IND-J
077600         MOVE WS-ORIG-CHAR (WS-IND-I) TO WS-BRUTA-CHAR (WS-IND-J)
077700     ELSE
077800         IF WS-PERMITE-PONTO EQUAL 1
077900            AND WS-ORIG-CHAR (WS-IND-I) EQUAL '.'
078000             CONTINUE
078100         ELSE
078200             MOVE 1            TO WS-FLAG-PAROU-DIGITO.
078300*
078400 174-00-FIM.                EXIT.
078500*
078600*================================================================*
078700 175-00-NORMALIZAR-DIGITOS  SECTION.
078800*================================================================*
078900*    U1 NORMALIZE-DOCUMENT: TIRA TUDO QUE NAO FOR DIGITO (OS
079000*    PONTOS DE MILHAR QUE TENHAM SOBRADO NA COLETA DA CEDULA, OU
079100*    O ENXERTO DE ESPACOS DO DOCUMENTO DO REPORTE DE INSCRICAO).
079200     MOVE SPACES               TO WS-DOCNUM-EXTRAIDO.
079300     MOVE ZERO                 TO WS-IND-J.
079400     PERFORM 176-00-COPIAR-SE-DIGITO
079500         VARYING WS-IND-I FROM 1 BY 1 UNTIL WS-IND-I GREATER 80.
079600*
079700 175-00-FIM.                EXIT.
079800*
079900*================================================================*
080000 176-00-COPIAR-SE-DIGITO    SECTION.
080100*================================================================*
080200     IF WS-BRUTA-CHAR (WS-IND-I) IS DIGITO-VALIDO
080300        AND WS-IND-J LESS 15
080400         ADD 1                 TO WS-IND-J
080500         MOVE WS-BRUTA-CHAR (WS-IND-I)
080600                               TO WS-DOCNUM-EXTRAIDO (WS-IND-J:1).
080700*
080800 176-00-FIM.                EXIT.
080900*
081000*================================================================*
081100 190-00-INVERTER-NOME       SECTION.
081200*================================================================*
081300*    U1 INVERT-NAME: QUEBRA WS-AREA-NORM EM PALAVRAS, PASSA AS
081400*    PRIMEIRAS METADE (ARREDONDADA PRA BAIXO) PALAVRAS PRO FIM.
081500     PERFORM 191-00-QUEBRAR-PALAVRAS.
081600     IF WS-QTD-PALAVRAS LESS 2
081700         CONTINUE
081800     ELSE
081900         COMPUTE WS-QTD-METADE = WS-QTD-PALAVRAS / 2
082000         PERFORM 192-00-MONTAR-FRASE-INVERTIDA.
082100*
082200 190-00-FIM.                EXIT.
082300*
082400*================================================================*
082500 191-00-QUEBRAR-PALAVRAS    SECTION.
082600*================================================================*
082700     MOVE ZERO                 TO WS-QTD-PALAVRAS.
082800     MOVE ZERO                 TO WS-IND-J.
082900     PERFORM 193-00-SEPARAR-UMA-PALAVRA
083000         VARYING WS-IND-I FROM 1 BY 1 UNTIL WS-IND-I GREATER 60.
083100     IF WS-IND-J GREATER ZERO
083200         ADD 1                 TO WS-QTD-PALAVRAS
083300         MOVE WS-AREA-BRUTA (1:WS-IND-J)
083400                                TO WS-PALAVRA (WS-QTD-PALAVRAS).
083500*
083600 191-00-FIM.                EXIT.
083700*
083800*================================================================*
083900 192-00-MONTAR-FRASE-INVERTIDA SECTION.
084000*================================================================*
084100*    AS PALAVRAS DE WS-QTD-METADE+1 EM DIANTE (O "RESTO", QUE
084200*    SAO OS PRENOMES) VAO PRIMEIRO; AS WS-QTD-METADE PALAVRAS
084300*    INICIAIS (OS SOBRENOMES) VAO DEPOIS.
084400     MOVE SPACES                TO WS-AREA-NORM.
084500     COMPUTE WS-IND-RESTO = WS-QTD-METADE + 1.
084600     PERFORM 194-00-ANEXAR-PALAVRA
084700         VARYING IX-PAL FROM WS-IND-RESTO BY 1
084800         UNTIL IX-PAL GREATER WS-QTD-PALAVRAS.
084900     PERFORM 194-00-ANEXAR-PALAVRA
085000         VARYING IX-PAL FROM 1 BY 1
085100         UNTIL IX-PAL GREATER WS-QTD-METADE.
085200*
085300 192-00-FIM.                EXIT.
085400*
085500*================================================================*
085600 193-00-SEPARAR-UMA-PALAVRA SECTION.
085700*================================================================*
085800     IF WS-NORM-CHAR (WS-IND-I) EQUAL SPACE
085900         IF WS-IND-J GREATER ZERO
086000             ADD 1              TO WS-QTD-PALAVRAS
086100             MOVE WS-AREA-BRUTA (1:WS-IND-J)
086200                                TO WS-PALAVRA (WS-QTD-PALAVRAS)
086300             MOVE SPACES        TO WS-AREA-BRUTA
086400             MOVE ZERO          TO WS-IND-J
086500     ELSE
086600         ADD 1                  TO WS-IND-J
086700         MOVE WS-NORM-CHAR (WS-IND-I)
086800                                TO WS-BRUTA-CHAR (WS-IND-J).
086900*
087000 193-00-FIM.                EXIT.
087100*
087200*================================================================*
087300 194-00-ANEXAR-PALAVRA      SECTION.
087400*================================================================*
087500     IF WS-AREA-NORM NOT EQUAL SPACES
087600         STRING WS-AREA-NORM DELIMITED BY SPACE
087700                ' '           DELIMITED BY SIZE
087800                WS-PALAVRA (IX-PAL) DELIMITED BY SPACE
087900                INTO WS-AREA-NORM
088000     ELSE
088100         MOVE WS-PALAVRA (IX-PAL) TO WS-AREA-NORM.
088200*
088300 194-00-FIM.                EXIT.
088400*
088500*================================================================*
088600 195-00-CONSTRUIR-TEXTO-UPPER SECTION.
088700*================================================================*
088800*    MONTA WS-TEXTO-UPPER (MAIUSCULAS) A PARTIR DO TEXTO
088900*    ORIGINAL, SO PARA LOCALIZAR ANCORAS - O RECORTE FINAL E A
089000*    COLETA DOS DIGITOS VEM SEMPRE DO TEXTO ORIGINAL.
089100     MOVE CERT-TEXT             TO WS-TEXTO-UPPER.
089200     INSPECT WS-TEXTO-UPPER CONVERTING
089300        "abcdefghijklmnopqrstuvwxyz" TO
089400        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
089500*
089600 195-00-FIM.                EXIT.
089700*
089800*================================================================*
089900 300-00-NORMALIZAR-NOME     SECTION.
090000*================================================================*
090100*    U1 NORMALIZE-NAME: MAIUSCULAS, SEM ACENTO, SO LETRAS E
090200*    ESPACO, ESPACOS COLAPSADOS.  SERVE TANTO PARA O NOME DO
090300*    CERTIFICADO QUANTO PARA O NOME DO INSCRITO - A ENTRADA VEM
090400*    EM WS-TXT-ENTRADA E A SAIDA EM WS-TXT-SAIDA.
090500     MOVE WS-TXT-ENTRADA        TO WS-AREA-NORM.
090600     INSPECT WS-AREA-NORM CONVERTING
090700        "abcdefghijklmnopqrstuvwxyzáéíóúüñ" TO
090800        "ABCDEFGHIJKLMNOPQRSTUVWXYZAEIOUUN".
090900     INSPECT WS-AREA-NORM CONVERTING
091000        "ÁÉÍÓÚÜÑ" TO "AEIOUUN".
091100     MOVE SPACES                TO WS-AREA-BRUTA.
091200     MOVE ZERO                  TO WS-IND-J WS-FLAG-ESPACO.
091300     PERFORM 301-00-FILTRAR-E-COLAPSAR
091400         VARYING WS-IND-I FROM 1 BY 1 UNTIL WS-IND-I GREATER 60.
091500     MOVE WS-AREA-BRUTA         TO WS-AREA-NORM.
091600     PERFORM 166-00-TRIM-ESPACOS.
091700     MOVE WS-AREA-NORM          TO WS-TXT-SAIDA.
091800*
091900 300-00-FIM.                EXIT.
092000*
092100*================================================================*
092200 301-00-FILTRAR-E-COLAPSAR  SECTION.
092300*================================================================*
092400     IF WS-NORM-CHAR (WS-IND-I) IS LETRA-VALIDA
092500         IF WS-NORM-CHAR (WS-IND-I) EQUAL SPACE
092600             IF WS-FLAG-ESPACO EQUAL ZERO AND WS-IND-J GREATER
092700                ZERO
092800                 ADD 1          TO WS-IND-J
092900                 MOVE SPACE     TO WS-BRUTA-CHAR (WS-IND-J)
093000                 MOVE 1         TO WS-FLAG-ESPACO
093100         ELSE
093200             ADD 1              TO WS-IND-J
093300             MOVE WS-NORM-CHAR (WS-IND-I)
093400                                TO WS-BRUTA-CHAR (WS-IND-J)
093500             MOVE ZERO          TO WS-FLAG-ESPACO.
093600*
093700 301-00-FIM.                EXIT.
093800*
093900*================================================================*
094000 320-00-AVALIAR-NOME        SECTION.
094100*================================================================*
094200*    U6 REGRA: NOME NUNCA EXTRAIDO -> "NO EXTRAIDO"; EXTRAIDO MAS
094300*    VAZIO APOS NORMALIZAR -> "NOMBRE PDF VACIO/INVALIDO"; CASO
094400*    CONTRARIO, PROCURA IGUALDADE EXATA E, NA FALTA DELA, O
094500*    MELHOR RATIO (SEM REORDENAR PALAVRAS) CONTRA TODO O ROSTER.
094600     MOVE ZERO                  TO WS-NOME-NAO-EXTRAIDO
094700                                    WS-NOME-VAZIO
094800                                    WS-ACHOU-EXATO.
094900     MOVE SPACES                TO WS-MELHOR-NOME-EXATO
095000                                    WS-MELHOR-NOME
095100                                    WS-NOME-NORMALIZADO.
095200     MOVE ZERO                  TO WS-MELHOR-SCORE.
095300     IF WS-NOME-EXTRAIDO EQUAL SPACES
095400         MOVE 1                 TO WS-NOME-NAO-EXTRAIDO
095500     ELSE
095600         MOVE WS-NOME-EXTRAIDO  TO WS-TXT-ENTRADA
095700         PERFORM 300-00-NORMALIZAR-NOME
095800         MOVE WS-TXT-SAIDA      TO WS-NOME-NORMALIZADO
095900         IF WS-NOME-NORMALIZADO EQUAL SPACES
096000             MOVE 1             TO WS-NOME-VAZIO
096100         ELSE
096200             PERFORM 330-00-BUSCAR-EXATO-NOME
096300             IF WS-ACHOU-EXATO NOT EQUAL 1
096400                 PERFORM 350-00-BUSCAR-MELHOR-RATIO-NOME
096500             PERFORM 660-00-MARCAR-COBERTURA-NOME.
096600*
096700 320-00-FIM.                EXIT.
096800*
096900*================================================================*
097000 330-00-BUSCAR-EXATO-NOME   SECTION.
097100*================================================================*
097200     IF WS-QTD-ROSTER GREATER ZERO
097300         PERFORM 331-00-TESTAR-ROSTER-EXATO-NOME
097400             VARYING IX-ROS FROM 1 BY 1
097500             UNTIL IX-ROS GREATER WS-QTD-ROSTER
097600                OR WS-ACHOU-EXATO EQUAL 1.
097700*
097800 330-00-FIM.                EXIT.
097900*
098000*================================================================*
098100 331-00-TESTAR-ROSTER-EXATO-NOME SECTION.
098200*================================================================*
098300     IF WS-ROS-NOME-NORM (IX-ROS) NOT EQUAL SPACES
098400        AND WS-ROS-NOME-NORM (IX-ROS) EQUAL WS-NOME-NORMALIZADO
098500         MOVE 1                 TO WS-ACHOU-EXATO
098600         MOVE WS-ROS-NOME-ORIG (IX-ROS) TO WS-MELHOR-NOME-EXATO.
098700*
098800 331-00-FIM.                EXIT.
098900*
099000*================================================================*
099100 350-00-BUSCAR-MELHOR-RATIO-NOME SECTION.
099200*================================================================*
099300     IF WS-QTD-ROSTER GREATER ZERO
099400         PERFORM 351-00-TESTAR-ROSTER-RATIO-NOME
099500             VARYING IX-ROS FROM 1 BY 1
099600             UNTIL IX-ROS GREATER WS-QTD-ROSTER.
099700*
099800 350-00-FIM.                EXIT.
099900*
100000*================================================================*
100100 351-00-TESTAR-ROSTER-RATIO-NOME SECTION.
100200*================================================================*
100300     IF WS-ROS-NOME-NORM (IX-ROS) EQUAL SPACES
100400         CONTINUE
100500     ELSE
100600         MOVE WS-NOME-NORMALIZADO      TO WS-STR-A
100700         MOVE WS-ROS-NOME-NORM (IX-ROS) TO WS-STR-B
100800         PERFORM 370-00-MEDIR-TAMANHOS
100900         PERFORM 400-00-CALC-RATIO
101000         IF WS-SCORE-ATUAL GREATER WS-MELHOR-SCORE
101100             MOVE WS-SCORE-ATUAL        TO WS-MELHOR-SCORE
101200             MOVE WS-ROS-NOME-ORIG (IX-ROS) TO WS-MELHOR-NOME.
101300*
101400 351-00-FIM.                EXIT.
101500*
101600*================================================================*
101700 340-00-AVALIAR-DOCUMENTO   SECTION.
101800*================================================================*
101900*    U6 REGRA: DOCUMENTO NUNCA EXTRAIDO -> "NO EXTRAIDO"; CASO
102000*    CONTRARIO, PROCURA IGUALDADE EXATA E, NA FALTA DELA, O
102100*    MELHOR RATIO CONTRA TODO O ROSTER (SEM CONSUMIR A LINHA -
102200*    NAO HA AQUI O CASAMENTO UM-PARA-UM DO PU8EXE22).
102300     MOVE ZERO                  TO WS-DOC-NAO-EXTRAIDO
102400                                    WS-ACHOU-EXATO.
102500     MOVE SPACES                TO WS-MELHOR-DOC-EXATO
102600                                    WS-MELHOR-DOC.
102700     MOVE ZERO                  TO WS-MELHOR-SCORE.
102800     IF WS-DOCNUM-EXTRAIDO EQUAL SPACES
102900         MOVE 1                 TO WS-DOC-NAO-EXTRAIDO
103000     ELSE
103100         PERFORM 345-00-BUSCAR-EXATO-DOC
103200         IF WS-ACHOU-EXATO NOT EQUAL 1
103300             PERFORM 355-00-BUSCAR-MELHOR-RATIO-DOC
103400         PERFORM 670-00-MARCAR-COBERTURA-DOC.
103500*
103600 340-00-FIM.                EXIT.
103700*
103800*================================================================*
103900 345-00-BUSCAR-EXATO-DOC    SECTION.
104000*================================================================*
104100     IF WS-QTD-ROSTER GREATER ZERO
104200         PERFORM 346-00-TESTAR-ROSTER-EXATO-DOC
104300             VARYING IX-ROS FROM 1 BY 1
104400             UNTIL IX-ROS GREATER WS-QTD-ROSTER
104500                OR WS-ACHOU-EXATO EQUAL 1.
104600*
104700 345-00-FIM.                EXIT.
104800*
104900*================================================================*
105000 346-00-TESTAR-ROSTER-EXATO-DOC SECTION.
105100*================================================================*
105200     IF WS-ROS-DOCNUM-NORM (IX-ROS) NOT EQUAL SPACES
105300        AND WS-ROS-DOCNUM-NORM (IX-ROS) EQUAL WS-DOCNUM-EXTRAIDO
105400         MOVE 1                 TO WS-ACHOU-EXATO
105500         MOVE WS-ROS-DOCNUM-ORIG (IX-ROS) TO WS-MELHOR-DOC-EXATO.
105600*
105700 346-00-FIM.                EXIT.
105800*
105900*================================================================*
106000 355-00-BUSCAR-MELHOR-RATIO-DOC SECTION.
106100*================================================================*
106200     IF WS-QTD-ROSTER GREATER ZERO
106300         PERFORM 356-00-TESTAR-ROSTER-RATIO-DOC
106400             VARYING IX-ROS FROM 1 BY 1
106500             UNTIL IX-ROS GREATER WS-QTD-ROSTER.
106600*
106700 355-00-FIM.                EXIT.
106800*
106900*================================================================*
107000 356-00-TESTAR-ROSTER-RATIO-DOC SECTION.
107100*================================================================*
107200     IF WS-ROS-DOCNUM-NORM (IX-ROS) EQUAL SPACES
107300         CONTINUE
107400     ELSE
107500         MOVE WS-DOCNUM-EXTRAIDO        TO WS-STR-A
107600         MOVE WS-ROS-DOCNUM-NORM (IX-ROS) TO WS-STR-B
107700         PERFORM 370-00-MEDIR-TAMANHOS
107800         PERFORM 400-00-CALC-RATIO
107900         IF WS-SCORE-ATUAL GREATER WS-MELHOR-SCORE
108000             MOVE WS-SCORE-ATUAL  TO WS-MELHOR-SCORE
108100             MOVE WS-ROS-DOCNUM-ORIG (IX-ROS) TO WS-MELHOR-DOC.
108200*
108300 356-00-FIM.                EXIT.
108400*
108500*================================================================*
108600 370-00-MEDIR-TAMANHOS      SECTION.
108700*================================================================*
108800     MOVE ZERO                  TO WS-LEN-A WS-LEN-B.
108900     PERFORM 371-00-TESTAR-TAMANHO-A
109000         VARYING WS-IND-I FROM 60 BY -1
109100         UNTIL WS-IND-I LESS 1 OR WS-LEN-A GREATER ZERO.
109200     PERFORM 372-00-TESTAR-TAMANHO-B
109300         VARYING WS-IND-I FROM 60 BY -1
109400         UNTIL WS-IND-I LESS 1 OR WS-LEN-B GREATER ZERO.
109500*
109600 370-00-FIM.                EXIT.
109700*
109800*================================================================*
109900 371-00-TESTAR-TAMANHO-A    SECTION.
110000*================================================================*
110100     IF WS-CHAR-A (WS-IND-I) NOT EQUAL SPACE
110200         MOVE WS-IND-I           TO WS-LEN-A.
110300*
110400 371-00-FIM.                EXIT.
110500*
110600*================================================================*
110700 372-00-TESTAR-TAMANHO-B    SECTION.
110800*================================================================*
110900     IF WS-CHAR-B (WS-IND-I) NOT EQUAL SPACE
111000         MOVE WS-IND-I           TO WS-LEN-B.
111100*
111200 372-00-FIM.                EXIT.
111300*
111400*================================================================*
111500 400-00-CALC-RATIO          SECTION.
111600*================================================================*
111700*    U3 RATIO: DISTANCIA PONDERADA (INSERCAO=1, EXCLUSAO=1,
111800*    SUBSTITUICAO=2) ENTRE WS-STR-A(1:WS-LEN-A) E
111900*    WS-STR-B(1:WS-LEN-B), CONVERTIDA PARA NOTA 0-100.
112000     IF WS-LEN-A EQUAL ZERO OR WS-LEN-B EQUAL ZERO
112100         MOVE ZERO               TO WS-SCORE-ATUAL
112200     ELSE
112300         PERFORM 410-00-CALC-DISTANCIA
112400         COMPUTE WS-SCORE-ATUAL ROUNDED =
112500             100 * (WS-LEN-A + WS-LEN-B - WS-DIST) /
112600                   (WS-LEN-A + WS-LEN-B).
112700*
112800 400-00-FIM.                EXIT.
112900*
113000*================================================================*
113100 410-00-CALC-DISTANCIA      SECTION.
113200*================================================================*
113300     PERFORM 411-00-INICIALIZAR-COLUNA-ZERO
113400         VARYING WS-COL-ATU FROM 0 BY 1
113500         UNTIL WS-COL-ATU GREATER WS-LEN-B.
113600     PERFORM 412-00-PROCESSAR-LINHA
113700         VARYING WS-LIN-ATU FROM 1 BY 1
113800         UNTIL WS-LIN-ATU GREATER WS-LEN-A.
113900     MOVE WS-DIST-ANT (WS-LEN-B + 1) TO WS-DIST.
114000*
114100 410-00-FIM.                EXIT.
114200*
114300*================================================================*
114400 411-00-INICIALIZAR-COLUNA-ZERO SECTION.
114500*================================================================*
114600     MOVE WS-COL-ATU         TO WS-DIST-ANT (WS-COL-ATU + 1).
114700*
114800 411-00-FIM.                EXIT.
114900*
115000*================================================================*
115100 412-00-PROCESSAR-LINHA     SECTION.
115200*================================================================*
115300     MOVE WS-LIN-ATU         TO WS-DIST-ATU (1).
115400     PERFORM 413-00-CALC-COLUNA
115500         VARYING WS-COL-ATU FROM 1 BY 1
115600         UNTIL WS-COL-ATU GREATER WS-LEN-B.
115700     MOVE WS-TAB-DIST-ATU    TO WS-TAB-DIST-ANT.
115800*
115900 412-00-FIM.                EXIT.
116000*
116100*================================================================*
116200 413-00-CALC-COLUNA         SECTION.
116300*================================================================*
116400     IF WS-CHAR-A (WS-LIN-ATU) EQUAL WS-CHAR-B (WS-COL-ATU)
116500         MOVE ZERO            TO WS-CUSTO-SUBST
116600     ELSE
116700         MOVE 2               TO WS-CUSTO-SUBST.
116800     COMPUTE WS-MENOR-CELULA = WS-DIST-ANT (WS-COL-ATU + 1) + 1.
116900     IF WS-DIST-ATU (WS-COL-ATU) + 1 LESS WS-MENOR-CELULA
117000         COMPUTE WS-MENOR-CELULA = WS-DIST-ATU (WS-COL-ATU) + 1.
117100     IF WS-DIST-ANT (WS-COL-ATU) + WS-CUSTO-SUBST
117200            LESS WS-MENOR-CELULA
117300         COMPUTE WS-MENOR-CELULA =
117400             WS-DIST-ANT (WS-COL-ATU) + WS-CUSTO-SUBST.
117500     MOVE WS-MENOR-CELULA    TO WS-DIST-ATU (WS-COL-ATU + 1).
117600*
117700 413-00-FIM.                EXIT.
117800*
117900*================================================================*
118000 500-00-GRADUAR-STATUS      SECTION.
118100*================================================================*
118200*    FAIXAS COMPARTILHADAS DE GRADUACAO (U3).  AS TAGS "OK"/
118300*    "ADV" SUBSTITUEM OS SIMBOLOS GRAFICOS DA PLANILHA ORIGINAL,
118400*    QUE NAO EXISTEM NO CONJUNTO DE CARACTERES DESTE AMBIENTE.
118500     MOVE WS-SCORE-ATUAL        TO WS-SCORE-ED.
118600     IF WS-SCORE-ATUAL EQUAL 100
118700         MOVE 'OK EXATA'        TO WS-STATUS-TEXTO
118800     ELSE
118900         IF WS-SCORE-ATUAL NOT LESS 90
119000             STRING 'ADV ALTA (' DELIMITED BY SIZE
119100                    WS-SCORE-ED  DELIMITED BY SIZE
119200                    '%)'         DELIMITED BY SIZE
119300                    INTO WS-STATUS-TEXTO
119400         ELSE
119500             IF WS-SCORE-ATUAL NOT LESS 70
119600                 STRING 'ADV MEDIA (' DELIMITED BY SIZE
119700                        WS-SCORE-ED   DELIMITED BY SIZE
119800                        '%)'          DELIMITED BY SIZE
119900                        INTO WS-STATUS-TEXTO
120000             ELSE
120100                 IF WS-SCORE-ATUAL NOT LESS 50
120200                     STRING 'ADV BAIXA (' DELIMITED BY SIZE
120300                            WS-SCORE-ED   DELIMITED BY SIZE
120400                            '%)'          DELIMITED BY SIZE
120500                            INTO WS-STATUS-TEXTO
120600                 ELSE
120700                     MOVE 'SIN COINCIDENCIA' TO WS-STATUS-TEXTO.
120800*
120900 500-00-FIM.                EXIT.
121000*
121100*================================================================*
121200 600-00-GRAVAR-FULLRES      SECTION.
121300*================================================================*
121400     MOVE SPACES                TO REG-RESULTADO-COMPLETO.
121500     MOVE CERT-FILE-ID          TO FRES-FILE-ID.
121600     MOVE WS-NOME-EXTRAIDO      TO FRES-NAME.
121700     MOVE WS-DOCNUM-EXTRAIDO    TO FRES-DOCNUM.
121800     MOVE WS-DOCTIPO-EXTRAIDO   TO FRES-DOCTYPE.
121900     PERFORM 610-00-CALC-RESULTADO-NOME.
122000     PERFORM 620-00-CALC-RESULTADO-DOC.
122100     PERFORM 630-00-APLICAR-OVERRIDE.
122200     PERFORM 640-00-ACUMULAR-STATS-NOME.
122300     PERFORM 650-00-ACUMULAR-STATS-DOC.
122400     PERFORM 680-00-GRAVAR-LINHA-FULLRES.
122500*
122600 600-00-FIM.                EXIT.
122700*
122800*================================================================*
122900 610-00-CALC-RESULTADO-NOME SECTION.
123000*================================================================*
123100     IF WS-NOME-NAO-EXTRAIDO EQUAL 1
123200         MOVE 'NO EXTRAIDO'        TO FRES-NAME
123250         MOVE ZERO                TO FRES-NAME-SCORE
123300         MOVE SPACES               TO FRES-BEST-NAME
123400         MOVE 'NO EXTRAIDO'        TO FRES-NAME-STATUS
123500     ELSE
123600         IF WS-NOME-VAZIO EQUAL 1
123700             MOVE ZERO               TO FRES-NAME-SCORE
123800             MOVE SPACES              TO FRES-BEST-NAME
123900             MOVE 'NOMBRE PDF VACIO/INVALIDO' TO FRES-NAME-STATUS
124000         ELSE
124100             IF WS-ACHOU-EXATO EQUAL 1
124200                 MOVE 100             TO FRES-NAME-SCORE
124300                 MOVE 100             TO WS-SCORE-ATUAL
124400                 MOVE WS-MELHOR-NOME-EXATO TO FRES-BEST-NAME
124500                 PERFORM 500-00-GRADUAR-STATUS
124600                 MOVE WS-STATUS-TEXTO TO FRES-NAME-STATUS
124700             ELSE
124800                 MOVE WS-MELHOR-SCORE TO FRES-NAME-SCORE
124900                 MOVE WS-MELHOR-SCORE TO WS-SCORE-ATUAL
125000                 MOVE WS-MELHOR-NOME  TO FRES-BEST-NAME
125100                 PERFORM 500-00-GRADUAR-STATUS
125200                 MOVE WS-STATUS-TEXTO TO FRES-NAME-STATUS.
125300*
125400 610-00-FIM.                EXIT.
125500*
125600*================================================================*
125700 620-00-CALC-RESULTADO-DOC  SECTION.
125800*================================================================*
125900     IF WS-DOC-NAO-EXTRAIDO EQUAL 1
125950         MOVE 'NO EXTRAIDO'        TO FRES-DOCNUM
126000         MOVE ZERO                TO FRES-DOC-SCORE
126100         MOVE SPACES               TO FRES-BEST-DOC
126200         MOVE 'NO EXTRAIDO'        TO FRES-DOC-STATUS
126300     ELSE
126400         IF WS-ACHOU-EXATO EQUAL 1
126500             MOVE 100             TO FRES-DOC-SCORE
126600             MOVE 100             TO WS-SCORE-ATUAL
126700             MOVE WS-MELHOR-DOC-EXATO TO FRES-BEST-DOC
126800             PERFORM 500-00-GRADUAR-STATUS
126900             MOVE WS-STATUS-TEXTO TO FRES-DOC-STATUS
127000         ELSE
127100             MOVE WS-MELHOR-SCORE TO FRES-DOC-SCORE
127200             MOVE WS-MELHOR-SCORE TO WS-SCORE-ATUAL
127300             MOVE WS-MELHOR-DOC   TO FRES-BEST-DOC
127400             PERFORM 500-00-GRADUAR-STATUS
127500             MOVE WS-STATUS-TEXTO TO FRES-DOC-STATUS.
127600*
127700 620-00-FIM.                EXIT.
127800*
127900*===================================================*             CT020011
128000 630-00-APLICAR-OVERRIDE    SECTION.
128100*================================================================*
128200*    QUANDO O DOCUMENTO FOI EXTRAIDO DO CERTIFICADO (NEM QUE
128300*    DEPOIS NAO TENHA BATIDO BEM), UMA NOTA BAIXA (< 50) EM
128400*    QUALQUER UM DOS DOIS CAMPOS FORCA O STATUS DESSE CAMPO PARA
128500*    "NAO EXISTE NO REPORTE" E APAGA O CANDIDATO SUGERIDO - A
128600*    NOTA EM SI NAO MUDA.  O CASO "NOME NUNCA EXTRAIDO" FICA DE
128700*    FORA, POIS JA TEM STATUS PROPRIO (CT-2002-0011).
128800     IF WS-DOC-NAO-EXTRAIDO NOT EQUAL 1
128900         IF WS-NOME-NAO-EXTRAIDO NOT EQUAL 1
129000             IF FRES-NAME-SCORE LESS 50
129100                 MOVE SPACES TO FRES-BEST-NAME
129200                 MOVE 'NO EXISTE EN EL REPORTE DE INSCRIPCION'
129300                                TO FRES-NAME-STATUS
129400         IF FRES-DOC-SCORE LESS 50
129500             MOVE SPACES TO FRES-BEST-DOC
129600             MOVE 'NO EXISTE EN EL REPORTE DE INSCRIPCION'
129700                            TO FRES-DOC-STATUS.
129800*
129900 630-00-FIM.                EXIT.
130000*
130100*================================================================*
130200 640-00-ACUMULAR-STATS-NOME SECTION.
130300*================================================================*
130310*    FAIXA ADV BAIXA (50-69) NAO TEM LINHA PROPRIA NO STATSRPT -  *
130320*    ENTRA JUNTO COM SEM-MATCH/NO EXTRAIDO NA 3A LINHA DO         *
130330*    QUADRO, PRA SOMAR COM EXATO+PARCIAL = TOTAL.  NAO "ARRUMAR"  *
130340*    CRIANDO UMA 4A FAIXA - O LAYOUT DO RELATORIO SO TEM 3.       *
130400     IF FRES-NAME-SCORE EQUAL 100
130500         ADD 1                TO ACUM-NOME-EXATO
130600     ELSE
130700         IF FRES-NAME-SCORE NOT LESS 70
130800             ADD 1            TO ACUM-NOME-PARCIAL
130900         ELSE
131000             ADD 1            TO ACUM-NOME-SEM-MATCH.
131100*
131200 640-00-FIM.                EXIT.
131300*
131400*================================================================*
131500 650-00-ACUMULAR-STATS-DOC  SECTION.
131600*================================================================*
131610*    MESMO CRITERIO DE 640-00: FAIXA ADV BAIXA (50-69) DO         *
131620*    DOCUMENTO VAI PRA ACUM-DOC-SEM-MATCH, NAO GANHA FAIXA PROPRIA*
131700     IF FRES-DOC-SCORE EQUAL 100
131800         ADD 1                TO ACUM-DOC-EXATO
131900     ELSE
132000         IF FRES-DOC-SCORE NOT LESS 70
132100             ADD 1            TO ACUM-DOC-PARCIAL
132200         ELSE
132300             ADD 1            TO ACUM-DOC-SEM-MATCH.
132400*
132500 650-00-FIM.                EXIT.
132600*
132700*================================================================*
132800 660-00-MARCAR-COBERTURA-NOME SECTION.
132900*================================================================*
133000*    LIGA WS-ROS-ACHADO-NOME EM TODA LINHA DO ROSTER CUJO NOME
133100*    NORMALIZADO SEJA IGUAL AO NOME DESTE CERTIFICADO - SERVE
133200*    PARA A VARREDURA INVERSA (IGUALDADE EXATA, NAO GRAU DE
133300*    SEMELHANCA).
133400     IF WS-QTD-ROSTER GREATER ZERO
133500         PERFORM 661-00-TESTAR-COBERTURA-NOME
133600             VARYING IX-ROS FROM 1 BY 1
133700             UNTIL IX-ROS GREATER WS-QTD-ROSTER.
133800*
133900 660-00-FIM.                EXIT.
134000*
134100*================================================================*
134200 661-00-TESTAR-COBERTURA-NOME SECTION.
134300*================================================================*
134400     IF WS-ROS-NOME-NORM (IX-ROS) NOT EQUAL SPACES
134500        AND WS-ROS-NOME-NORM (IX-ROS) EQUAL WS-NOME-NORMALIZADO
134600         MOVE 1                 TO WS-ROS-ACHADO-NOME (IX-ROS).
134700*
134800 661-00-FIM.                EXIT.
134900*
135000*================================================================*
135100 670-00-MARCAR-COBERTURA-DOC SECTION.
135200*================================================================*
135300     IF WS-QTD-ROSTER GREATER ZERO
135400         PERFORM 671-00-TESTAR-COBERTURA-DOC
135500             VARYING IX-ROS FROM 1 BY 1
135600             UNTIL IX-ROS GREATER WS-QTD-ROSTER.
135700*
135800 670-00-FIM.                EXIT.
135900*
136000*================================================================*
136100 671-00-TESTAR-COBERTURA-DOC SECTION.
136200*================================================================*
136300     IF WS-ROS-DOCNUM-NORM (IX-ROS) NOT EQUAL SPACES
136400        AND WS-ROS-DOCNUM-NORM (IX-ROS) EQUAL WS-DOCNUM-EXTRAIDO
136500         MOVE 1                 TO WS-ROS-ACHADO-DOC (IX-ROS).
136600*
136700 671-00-FIM.                EXIT.
136800*
136900*================================================================*
137000 680-00-GRAVAR-LINHA-FULLRES SECTION.
137100*================================================================*
137200     MOVE FS-GRAVACAO           TO FS-OPERACAO.
137300     WRITE REG-RESULTADO-COMPLETO.
137400     PERFORM 001-04-FS-FULLRES.
137500     ADD 1                       TO ACUM-GRAVADOS.
137600*
137700 680-00-FIM.                EXIT.
137800*
137900*===================================================*             CT040024
138000 800-00-VARREDURA-INVERSA   SECTION.
138100*================================================================*
138200*    PARA CADA INSCRITO CUJO NOME NAO APARECEU IGUAL EM NENHUM
138300*    CERTIFICADO, OU CUJO DOCUMENTO NAO APARECEU IGUAL (OU ESTA
138400*    EM BRANCO NO PROPRIO REPORTE - CONTA SEMPRE COMO FALTANDO),
138500*    GRAVA A LINHA "- SIN PDF -".
138600     IF WS-QTD-ROSTER GREATER ZERO
138700         PERFORM 810-00-TESTAR-COBERTURA-ROSTER
138800             VARYING IX-ROS FROM 1 BY 1
138900             UNTIL IX-ROS GREATER WS-QTD-ROSTER.
139000*
139100 800-00-FIM.                EXIT.
139200*
139300*================================================================*
139400 810-00-TESTAR-COBERTURA-ROSTER SECTION.
139500*================================================================*
139600     MOVE ZERO                  TO WS-FALTA-CERT-ROW.
139700     IF WS-ROS-NOME-NORM (IX-ROS) NOT EQUAL SPACES
139800        AND WS-ROS-ACHADO-NOME (IX-ROS) NOT EQUAL 1
139900         MOVE 1                 TO WS-FALTA-CERT-ROW.
140000     IF WS-ROS-DOCNUM-NORM (IX-ROS) EQUAL SPACES
140100         MOVE 1                 TO WS-FALTA-CERT-ROW
140200     ELSE
140300         IF WS-ROS-ACHADO-DOC (IX-ROS) NOT EQUAL 1
140400             MOVE 1             TO WS-FALTA-CERT-ROW.
140500     IF WS-FALTA-CERT-ROW EQUAL 1
140600         PERFORM 811-00-GRAVAR-SIN-PDF.
140700*
140800 810-00-FIM.                EXIT.
140900*
141000*================================================================*
141100 811-00-GRAVAR-SIN-PDF      SECTION.
141200*================================================================*
141300     MOVE FS-GRAVACAO           TO FS-OPERACAO.
141400     MOVE SPACES                TO REG-RESULTADO-COMPLETO.
141500     MOVE '- SIN PDF -'         TO FRES-FILE-ID.
141600     MOVE WS-ROS-NOME-ORIG (IX-ROS)   TO FRES-NAME.
141700     MOVE ZERO                  TO FRES-NAME-SCORE.
141800     MOVE 'NO TIENE CERTIFICADO' TO FRES-NAME-STATUS.
141900     MOVE WS-ROS-DOCNUM-ORIG (IX-ROS) TO FRES-DOCNUM.
142000     MOVE ZERO                  TO FRES-DOC-SCORE.
142100     MOVE 'NO TIENE CERTIFICADO' TO FRES-DOC-STATUS.
142200     WRITE REG-RESULTADO-COMPLETO.
142300     PERFORM 001-04-FS-FULLRES.
142400     ADD 1                       TO ACUM-GRAVADOS.
142500*
142600 811-00-FIM.                EXIT.
142700*
142800*================================================================*
142900 850-00-GRAVAR-STATSRPT     SECTION.
143000*================================================================*
143100*    RESUMO DE FIM DE JOB - TOTAIS E PERCENTUAIS DE ACERTO NO
143200*    NOME E NO DOCUMENTO.  SE NAO FOI LIDO NENHUM CERTIFICADO,
143300*    O TOTAL USADO NO CALCULO VIRA 1, SO PARA NAO DIVIDIR POR
143400*    ZERO (OS PERCENTUAIS SAEM TODOS ZERO DO MESMO JEITO).
143500     IF ACUM-LIDOS EQUAL ZERO
143600         MOVE 1                 TO WS-TOTAL-CERT
143700     ELSE
143800         MOVE ACUM-LIDOS        TO WS-TOTAL-CERT.
143900     PERFORM 851-00-GRAVAR-CABECALHO.
144000*
144100     MOVE 'VALIDACION DE NOMBRES'    TO WS-DET-LABEL.
144200     PERFORM 860-00-GRAVAR-LINHA-ROTULO.
144300     MOVE '  COINCIDENCIAS EXACTAS'  TO WS-DET-LABEL.
144400     MOVE ACUM-NOME-EXATO            TO WS-DET-QTDE.
144500     MOVE WS-TOTAL-CERT              TO WS-DET-TOTAL.
144600     PERFORM 861-00-GRAVAR-LINHA-DET.
144700     MOVE '  SIMILITUDES PARCIALES'  TO WS-DET-LABEL.
144800     MOVE ACUM-NOME-PARCIAL          TO WS-DET-QTDE.
144900     PERFORM 861-00-GRAVAR-LINHA-DET.
145000     MOVE '  SIN COINCIDENCIA'       TO WS-DET-LABEL.
145100     MOVE ACUM-NOME-SEM-MATCH        TO WS-DET-QTDE.
145200     PERFORM 861-00-GRAVAR-LINHA-DET.
145300*
145400     MOVE 'VALIDACION DE DOCUMENTOS' TO WS-DET-LABEL.
145500     PERFORM 860-00-GRAVAR-LINHA-ROTULO.
145600     MOVE '  COINCIDENCIAS EXACTAS'  TO WS-DET-LABEL.
145700     MOVE ACUM-DOC-EXATO             TO WS-DET-QTDE.
145800     PERFORM 861-00-GRAVAR-LINHA-DET.
145900     MOVE '  SIMILITUDES PARCIALES'  TO WS-DET-LABEL.
146000     MOVE ACUM-DOC-PARCIAL           TO WS-DET-QTDE.
146100     PERFORM 861-00-GRAVAR-LINHA-DET.
146200     MOVE '  SIN COINCIDENCIA'       TO WS-DET-LABEL.
146300     MOVE ACUM-DOC-SEM-MATCH         TO WS-DET-QTDE.
146400     PERFORM 861-00-GRAVAR-LINHA-DET.
146500*
146600 850-00-FIM.                EXIT.
146700*
146800*================================================================*
146900 851-00-GRAVAR-CABECALHO    SECTION.
147000*================================================================*
147100     MOVE SPACES                TO WS-LINHA-STATS.
147200     MOVE 'ESTADISTICAS GENERALES' TO STATS-LABEL.
147300     MOVE SPACES                TO REG-STATS.
147400     MOVE WS-LINHA-STATS         TO REG-STATS.
147500     WRITE REG-STATS.
147600     PERFORM 001-05-FS-STATSRPT.
147700     MOVE SPACES                TO WS-LINHA-STATS.
147800     MOVE 'TOTAL DE ARCHIVOS PROCESADOS'  TO STATS-LABEL.
147900     MOVE WS-TOTAL-CERT           TO STATS-QTDE.
148000     MOVE WS-LINHA-STATS         TO REG-STATS.
148100     WRITE REG-STATS.
148200     PERFORM 001-05-FS-STATSRPT.
148300*
148400 851-00-FIM.                EXIT.
148500*
148600*================================================================*
148700 860-00-GRAVAR-LINHA-ROTULO SECTION.
148800*================================================================*
148900     MOVE SPACES                TO WS-LINHA-STATS.
149000     MOVE WS-DET-LABEL           TO STATS-LABEL.
149100     MOVE WS-LINHA-STATS         TO REG-STATS.
149200     WRITE REG-STATS.
149300     PERFORM 001-05-FS-STATSRPT.
149400*
149500 860-00-FIM.                EXIT.
149600*
149700*================================================================*
149800 861-00-GRAVAR-LINHA-DET    SECTION.
149900*================================================================*
150000     MOVE SPACES                TO WS-LINHA-STATS.
150100     MOVE WS-DET-LABEL           TO STATS-LABEL.
150200     MOVE WS-DET-QTDE            TO STATS-QTDE.
150300     IF WS-DET-TOTAL EQUAL ZERO
150400         MOVE ZERO               TO STATS-PCT
150500     ELSE
150600         COMPUTE WS-DET-PCT-CALC ROUNDED =
150700             100 * WS-DET-QTDE / WS-DET-TOTAL
150800         MOVE WS-DET-PCT-CALC     TO STATS-PCT.
150900     MOVE WS-LINHA-STATS         TO REG-STATS.
151000     WRITE REG-STATS.
151100     PERFORM 001-05-FS-STATSRPT.
151200*
151300 861-00-FIM.                EXIT.
151400*
151500*================================================================*
151600 006-00-FECHAR-ARQUIVOS     SECTION.
151700*================================================================*
151800     MOVE FS-FECHAMENTO      TO FS-OPERACAO.
151900     CLOSE CERTFILE
152000           ROSTFILE
152100           FULLRES
152200           STATSRPT.
152300     PERFORM 001-02-FS-CERTFILE.
152400     PERFORM 001-03-FS-ROSTFILE.
152500     PERFORM 001-04-FS-FULLRES.
152600     PERFORM 001-05-FS-STATSRPT.
152700     IF WS-SW-RASTRO-LIGADO EQUAL 1
152800         DISPLAY '* TOTAL CERTIFICADOS LIDOS....: ' ACUM-LIDOS
152900         DISPLAY '* TOTAL INSCRITOS CARREGADOS..: ' ACUM-ROSTER
153000         DISPLAY '* TOTAL LINHAS GRAVADAS.......: '
153100                 ACUM-GRAVADOS
153200         DISPLAY '* NOME  EXATOS/PARCIAIS/SEM...: '
153300                 ACUM-NOME-EXATO ACUM-NOME-PARCIAL
153400                 ACUM-NOME-SEM-MATCH
153500         DISPLAY '* DOCTO EXATOS/PARCIAIS/SEM...: '
153600                 ACUM-DOC-EXATO ACUM-DOC-PARCIAL
153700                 ACUM-DOC-SEM-MATCH.
153800*
153900 006-00-FIM.                EXIT.
154000*
154100*================================================================*
154200 900-00-ERRO                SECTION.
154300*================================================================*
154400     DISPLAY '* ERRO ' FS-OPERACAO ' DO ARQUIVO ' FS-ARQUIVO.
154500     DISPLAY '* FILE STATUS = ' FS-COD-STATUS.
154600     DISPLAY '* PROGRAMA ENCERRADO'.
154700     DISPLAY '* PROGRAMA ENCERRADO'.
154800     STOP RUN.
154900*
155000 900-00-FIM.                EXIT.
