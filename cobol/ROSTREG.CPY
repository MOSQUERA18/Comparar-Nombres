000100**************************************************************ROSTREG
000200*  ROSTREG  -  LAYOUT DO REGISTRO DO REPORTE DE INSCRICAO    *ROSTREG
000300*  ARQUIVO ROSTFILE - UMA LINHA POR PESSOA INSCRITA.         *ROSTREG
000400*  O REPORTE ORIGINAL TRAZ 6 LINHAS DE CABECALHO QUE JA       *ROSTREG
000500*  VEM REMOVIDAS OU SINALIZADAS ANTES DE CHEGAR NESTE LOTE -  *ROSTREG
000600*  ESTE LAYOUT DESCREVE SOMENTE A LINHA DE DADOS.             *ROSTREG
000700*                                                             *ROSTREG
000800*  HISTORICO                                                 *ROSTREG
000900*  1994-04-18 OSIT  CRIACAO DO LAYOUT.                        *ROSTREG
001000*  2017-07-22 MFAL  DOCUMENTO PODE TRAZER PONTOS DE MILHAR    *ROSTREG
001100*                   (EX. 1.234.567.890) - NAO NORMALIZAR      *ROSTREG
001200*                   NA ENTRADA, SO NO PROGRAMA (CT-2017-0118).*ROSTREG
001300**************************************************************ROSTREG
001400 01  REG-INSCRICAO.                                            ROSTREG
001500     05  ROST-DOCNUM              PIC X(15).                   ROSTREG
001600     05  ROST-NAME                PIC X(60).                   ROSTREG
001700     05  FILLER                   PIC X(05).                   ROSTREG
