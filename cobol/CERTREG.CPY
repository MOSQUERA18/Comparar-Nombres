000100**************************************************************CERTREG
000200*  CERTREG  -  LAYOUT DO REGISTRO DE CERTIFICADO (ENTRADA)    *CERTREG
000300*  ARQUIVO CERTFILE - UM REGISTRO POR CERTIFICADO, JA         *CERTREG
000400*  ACHATADO (TEXTO CORRIDO) PELA ETAPA DE EXTRACAO DE PDF     *CERTREG
000500*  QUE ANTECEDE ESTE LOTE (FORA DE ESCOPO DESTE SISTEMA).     *CERTREG
000600*                                                             *CERTREG
000700*  HISTORICO                                                 *CERTREG
000800*  1994-02-09 OSIT  CRIACAO DO LAYOUT P/ PROJETO INSCRICOES.  *CERTREG
000900*  2018-11-05 RCAS  AMPLIADO CERT-TEXT DE 132 P/ 200 (CT-2018-*CERTREG
001000*                   0447, CERTIFICADOS DE MIGRACAO FICAVAM    *CERTREG
001100*                   TRUNCADOS NO MEIO DO TEXTO).              *CERTREG
001200**************************************************************CERTREG
001300 01  REG-CERTIFICADO.                                          CERTREG
001400     05  CERT-FILE-ID             PIC X(40).                   CERTREG
001500     05  CERT-TEXT                PIC X(200).                  CERTREG
001600     05  FILLER                   PIC X(10).                   CERTREG
